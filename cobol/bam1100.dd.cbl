000100****************************************************************
000200* BAM1100                       CUSTOMER MASTER RECORD LAYOUT  *
000300* COPYBOOK FOR THE BANK ACCOUNT MAINTENANCE (BAM) SYSTEM       *
000400****************************************************************
000500* HIST:  1989-04-11  RCT  ORIGINAL LAYOUT - PERSONAL CUSTOMERS *
000600*        1990-08-02  RCT  ADD COMPANY-TYPE FIELDS  TKT BAM0044 *
000700*        1994-01-19  DMH  REORDER GROUPS TO MATCH REPORT PGM   *
000800*        2009-11-04  KTM  CARVE A MASTER-ROW INDICATOR OUT OF  *
000900*                         FILLER SO BAM4000 CAN TELL A STANDING*
001000*                         ROW FROM A TRAILER            BAM0222*
001100****************************************************************
001200 01  BAM1100-REC.
001300* PREFIX + 3-DIGIT SEQUENCE, SEE THE REDEFINES BELOW - NOT
001400* A MEANINGFUL KEY BY ITSELF, BAM4000 ASSIGNS IT AT ENROLMENT.
001500     05  BAM1100-CUST-ID                 PIC X(10).
001600* SPLIT VIEW OF THE SAME 10 BYTES - PFX IS ALWAYS 'C', SEQ IS
001700* THE NEXT-CUSTOMER-NUMBER COUNTER BAM4000 KEEPS.
001800     05  BAM1100-CUST-ID-R REDEFINES BAM1100-CUST-ID.
001900         10  BAM1100-CUST-ID-PFX         PIC X(01).
002000         10  BAM1100-CUST-ID-SEQ         PIC 9(03).
002100         10  FILLER                      PIC X(06).
002200* DRIVES WHICH OF THE PERSONAL/COMPANY FIELD GROUPS BELOW
002300* IS MEANINGFUL FOR THIS CUSTOMER.
002400     05  BAM1100-CUST-TYPE               PIC X(08).
002500         88  BAM1100-TYPE-PERSONAL       VALUE 'PERSONAL'.
002600         88  BAM1100-TYPE-COMPANY        VALUE 'COMPANY '.
002700* FIRST/LAST HELD SEPARATE SO EACH CAN BE CHANGED ON ITS OWN
002800* WITHOUT DISTURBING THE OTHER - SEE BAM4000 1400-UPDATE-
002900* CUSTOMER'S FIELD-BY-FIELD DIFF LOGGING.
003000     05  BAM1100-CUST-NAME.
003100         10  BAM1100-CUST-FIRST-NAME     PIC X(20).
003200         10  BAM1100-CUST-LAST-NAME      PIC X(20).
003300* FLATTENED 40-BYTE VIEW OF THE SAME GROUP, FOR PROGRAMS THAT
003400* ONLY NEED TO PRINT THE FULL NAME.
003500     05  BAM1100-CUST-NAME-R REDEFINES BAM1100-CUST-NAME
003600                                        PIC X(40).
003700     05  BAM1100-CUST-ADDRESS            PIC X(40).
003800* PERSONAL-ONLY FIELD, SPACES WHEN CUST-TYPE = 'COMPANY '
003900     05  BAM1100-CUST-NATIONAL-ID        PIC X(15).
004000* COMPANY-ONLY FIELDS, SPACES WHEN CUST-TYPE = 'PERSONAL'
004100     05  BAM1100-CUST-COMPANY-NAME       PIC X(30).
004200     05  BAM1100-CUST-COMPANY-ADDR       PIC X(40).
004300* SET TO 'M' BY BAM4000 8010-WRITE-CUSTOMER EVERY TIME THIS ROW
004400* IS SPILLED BACK OUT TO CUSTMAST - LETS 1100-APPLY-CUSTOMER
004500* TELL A STANDING MASTER ROW APART FROM A DANGLING TRAILER
004600* REFERENCE TO A CUST-ID THAT WAS NEVER ADDED.  BLANK ON A
004700* FRESH TRAILER RECORD - NO TRAILER EVER CARRIES THIS BYTE.
004800*                                                    BAM0222
004900     05  BAM1100-CUST-MASTER-IND         PIC X(01).
005000         88  BAM1100-IS-MASTER           VALUE 'M'.
005100* PADS THE RECORD OUT TO ITS FULL 160-BYTE LENGTH.
005200     05  FILLER                          PIC X(16).
