000100****************************************************************
000200* BAM1400                      CREDENTIALS MASTER RECORD       *
000300* COPYBOOK FOR THE BANK ACCOUNT MAINTENANCE (BAM) SYSTEM       *
000400****************************************************************
000500* HIST:  1993-09-13  RCT  ORIGINAL LAYOUT - ON-LINE LOGON PROJ *
000600*        1997-03-04  DMH  ADD CRED-ACTIVE DEACTIVATE FLAG      *
000700*        2009-11-18  KTM  CARVE A MASTER-ROW INDICATOR OUT OF  *
000800*                         FILLER SO BAM4000 CAN TELL A STANDING*
000900*                         ROW FROM A TRAILER            BAM0225*
001000****************************************************************
001100 01  BAM1400-REC.
001200* TIES THIS LOGON BACK TO THE OWNING BAM1100 CUSTOMER MASTER
001300* RECORD - NOT A KEY OF ITS OWN, ONE-TO-ONE WITH THE CUSTOMER.
001400     05  BAM1400-CRED-CUST-ID            PIC X(10).
001500     05  BAM1400-CRED-USERNAME           PIC X(20).
001600* FIRST-CHARACTER VIEW USED BY BAM4000'S DUPLICATE-USERNAME
001700* SCAN TO NARROW THE COMPARE.
001800     05  BAM1400-CRED-USERNAME-R REDEFINES BAM1400-CRED-USERNAME.
001900         10  BAM1400-CRED-USERNAME-1ST   PIC X(01).
002000         10  FILLER                      PIC X(19).
002100* STORED IN THE CLEAR - THIS IS AN INTERNAL BATCH FILE, NEVER
002200* SENT ACROSS THE WIRE.
002300     05  BAM1400-CRED-PASSWORD           PIC X(30).
002400     05  BAM1400-CRED-EMAIL              PIC X(40).
002500* FLIPPED TO 'N' RATHER THAN DELETING THE RECORD, SO THE LOGON
002600* HISTORY IS STILL AVAILABLE IF THE ACCOUNT IS REINSTATED.
002700     05  BAM1400-CRED-ACTIVE             PIC X(01).
002800         88  BAM1400-CRED-IS-ACTIVE      VALUE 'Y'.
002900         88  BAM1400-CRED-IS-INACTIVE    VALUE 'N'.
003000* SET TO 'M' BY BAM4000 8210-WRITE-CREDENTIAL EVERY TIME THIS ROW
003100* IS SPILLED BACK OUT TO CREDMAST - SAME PURPOSE AS
003200* BAM1100-CUST-MASTER-IND ON THE CUSTOMER MASTER.       BAM0225
003300     05  BAM1400-CRED-MASTER-IND         PIC X(01).
003400         88  BAM1400-IS-MASTER           VALUE 'M'.
003500* PADS THE RECORD OUT TO ITS FULL 120-BYTE LENGTH.
003600     05  FILLER                          PIC X(18).
