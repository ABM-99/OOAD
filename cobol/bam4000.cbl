000100****************************************************************
000200* BAM4000            CUSTOMER / ACCOUNT / CREDENTIAL           *
000300*                    REGISTRATION AND MAINTENANCE RUN          *
000400* BANK ACCOUNT MAINTENANCE (BAM) SYSTEM                        *
000500****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.  BAM4000.
000800 AUTHOR.      DMH.
000900 INSTALLATION. PHATSIMA BANK LTD - GABORONE DATA CENTER.
001000 DATE-WRITTEN. 02/06/90.
001100 DATE-COMPILED.
001200 SECURITY.    BANK CONFIDENTIAL - INTERNAL USE ONLY.
001300****************************************************************
001400****************************************************************
001500* PROCESSING NOTES - PULLED TOGETHER HERE FOR WHOEVER PICKS     *
001600* THIS PROGRAM UP NEXT, SINCE THE VALIDATION RULES ARE SCATTERED*
001700* ACROSS THREE SEPARATE SECTIONS OF THE PROCEDURE DIVISION.     *
001800*                                                                *
001900* CUSTOMER ADD  - PERSONAL NEEDS A NATIONAL ID, COMPANY NEEDS A *
002000*                 COMPANY NAME AND ADDRESS.  SEE 1200.          *
002100* CUSTOMER EDIT - FIRST NAME, LAST NAME AND ADDRESS ARE THE     *
002200*                 ONLY FIELDS A TRAILER CAN CHANGE.  SEE 1400.  *
002300* ACCOUNT OPEN  - INVESTMENT NEEDS BWP 500 MINIMUM, CHEQUE      *
002400*                 NEEDS AN EMPLOYER NAME.  SEE 2200.            *
002500* ACCOUNT CLOSE - SOFT FLAG ONLY, ROW STAYS ON FILE.  SEE 2400. *
002600* ACCOUNT LINK  - REASSIGNS OWNERSHIP, DOES NOT TOUCH BALANCE   *
002700*                 OR STATUS.  SEE 2500.                        *
002800* CREDENTIAL    - USERNAME AND EMAIL MUST BE UNIQUE, CUST-ID    *
002900*                 MUST ALREADY EXIST.  ADD-ONLY.  SEE 3100.     *
003000* LOGON DEMO    - FIXED ADMIN PAIR OR AN ACTIVE CREDENTIAL      *
003100*                 TABLE MATCH.  SEE 6000.                       *
003200*                                                                *
003300* EVERY OUTCOME, GOOD OR REJECTED, GETS ONE ROW ON AUDITOUT -   *
003400* THIS PROGRAM NEVER SILENTLY DROPS A TRAILER RECORD.           *
003500****************************************************************
003600* EACH OF THE THREE MASTER FILES CARRIES ITS OWN MAINTENANCE   *
003700* TRAILER RECORDS APPENDED BEHIND THE STANDING MASTER ENTRIES  *
003800* - A BLANK KEY MEANS "ADD NEW", A REPEATED KEY MEANS "CHANGE  *
003900* THE ENTRY ALREADY SEEN THIS RUN", AND A KEY THAT MATCHES     *
004000* NEITHER BUT CARRIES THE MASTER-IND BYTE OF 'M' IS A STANDING *
004100* ROW BEING READ FOR THE FIRST TIME THIS RUN - LOADED STRAIGHT *
004200* INTO THE TABLE, NO COUNTER OR AUDIT ROW SINCE IT IS NOT A    *
004300* BUSINESS EVENT.  ANYTHING ELSE IS A DANGLING TRAILER         *
004400* REFERENCE AND IS REJECTED.  THIS AVOIDS A SEPARATE           *
004500* REQUEST-CODE FILE - THE SAME TRICK THE FEE-HISTORY EXTRACT   *
004600* ON THE MORTGAGE SIDE USES FOR LATE ADJUSTMENTS.              *
004700****************************************************************
004800* HIST:  1990-02-06  DMH  ORIGINAL LAYOUT - CUSTOMER ADD ONLY   *
004900*        1990-09-24  DMH  ADD ACCOUNT-OPEN TRAILER LOGIC BAM0052*
005000*        1993-03-15  RCT  ADD ACCOUNT CLOSE / LINK TRAILERS     *
005100*                         TKT BAM0079                           *
005200*        1996-06-11  DMH  ADD CREDENTIAL REGISTRATION    BAM0121*
005300*        1998-01-27  DMH  CENTURY WINDOW ON RUN DATE       Y2K  *
005400*        2002-10-02  PBS  ADD PROFILE-UPDATE FIELD DIFF  BAM0172*
005500*        2007-04-19  KTM  FIXED ADMIN LOGON PAIR FOR DEMO BAM0207
005600*        2008-03-11  DMH  SPLIT THE NAME BACK INTO FIRST/LAST SO *
005700*                         PROFILE-UPDATE CAN DIFF THEM ON THEIR  *
005800*                         OWN, SAME AS THE MASTER LAYOUT ALWAYS  *
005900*                         CARRIED THEM.                  BAM0210*
006000*        2008-03-11  DMH  DETAIL STRING NOW SHOWS THE ACTUAL OLD *
006100*                         AND NEW VALUE FOR EVERY FIELD CHANGED  *
006200*                         - AUDIT SAID THE OLD "CHANGED" FLAG    *
006300*                         TEXT WAS NO GOOD FOR THEIR RECON.      *
006400*                                                          BAM0210*
006500*        2008-03-11  DMH  DROP THE FIXED ADMIN PAIR.  THE LOGON  *
006600*                         ATTEMPT NOW COMES OFF THE COMMAND LINE *
006700*                         THE SAME WAY setmb2000 PULLS ITS CLIENT*
006800*                         AND JOB PARM ON THE MB SIDE, SO THE    *
006900*                         CREDENTIAL TABLE SCAN CAN ACTUALLY BE  *
007000*                         EXERCISED FOR AN ORDINARY CUSTOMER.    *
007100*                                                          BAM0211*
007200*        2008-03-11  DMH  PACK THE ACCOUNT-TABLE BALANCE FIELD - *
007300*                         SAME DOLLAR-FIELD USAGE THE MASTER     *
007400*                         ITSELF NOW CARRIES.           BAM0142*
007500*        2008-03-11  DMH  BACK TO PERIOD-STYLE IF/READ/SEARCH -  *
007600*                         END-IF/END-READ/END-SEARCH ARE NOT A   *
007700*                         HABIT THIS SHOP USES.          BAM0212*
007800*        2009-11-04  KTM  1100/2100 WERE TREATING EVERY STANDING *
007900*                         MASTER ROW AS A DANGLING TRAILER AND    *
008000*                         DROPPING IT - NEITHER PARAGRAPH HAD A   *
008100*                         CASE FOR "ON FILE, NOT YET SEEN THIS    *
008200*                         RUN".  BOTH NOW CHECK THE NEW MASTER-   *
008300*                         IND BYTE (SEE BAM1100/BAM1200) BEFORE   *
008400*                         REJECTING A NOT-FOUND KEY, AND LOAD THE *
008500*                         ROW UNCHANGED WHEN IT IS SET.  2100 WAS *
008600*                         ALSO RESTRUCTURED - THE OLD NESTED      *
008700*                         FOUND/CLOSED/LINK IF CHAIN LEFT THE     *
008800*                         NOT-ON-FILE ELSE DANGLING OFF THE LINK  *
008900*                         TEST INSTEAD OF THE FOUND TEST, SO A    *
009000*                         BAD ACCOUNT NUMBER NEVER REACHED THE    *
009100*                         REJECT AUDIT AT ALL.            BAM0222*
009200*        2009-11-18  KTM  2200-OPEN-ACCOUNT WAS STAMPING EVERY    *
009300*                         NEW ACCOUNT NUMBER WITH THE SAME 'AC'   *
009400*                         PREFIX REGARDLESS OF TYPE - NOW BRANCHES*
009500*                         ON ACCT-TYPE FOR 'SA'/'IA'/'CA' THE WAY *
009600*                         BAM1200-ACCT-NUMBER-R WAS ALWAYS BUILT  *
009700*                         TO CARRY.                       BAM0224*
009800*        2009-11-18  KTM  3100 HAD NO CASE FOR A STANDING         *
009900*                         CREDENTIAL - EVERY PRE-EXISTING ROW WAS *
010000*                         RE-ADDED, RE-COUNTED AND RE-AUDITED ON  *
010100*                         EVERY RERUN.  NOW CHECKS THE NEW        *
010200*                         MASTER-IND BYTE (SEE BAM1400) THE SAME  *
010300*                         WAY 1100/2100 ALREADY DO, AND LOADS THE *
010400*                         ROW UNCHANGED WHEN IT IS SET.    BAM0225*
010500****************************************************************
010600 ENVIRONMENT DIVISION.
010700 CONFIGURATION SECTION.
010800 SPECIAL-NAMES.
010900     C01 IS TOP-OF-FORM.
011000 INPUT-OUTPUT SECTION.
011100 FILE-CONTROL.
011200* CUSTOMER MASTER PLUS ADD/UPDATE TRAILERS, ONE STREAM
011300* REWRITTEN IN PLACE AT 8000-REWRITE-CUSTOMERS BELOW.
011400     SELECT BAM-CUSTOMER-FILE ASSIGN TO CUSTMAST
011500         ORGANIZATION IS SEQUENTIAL.
011600* ACCOUNT MASTER PLUS OPEN/CLOSE/LINK TRAILERS, ONE STREAM
011700* REWRITTEN IN PLACE AT 8100-REWRITE-ACCOUNTS BELOW.
011800     SELECT BAM-ACCOUNT-FILE ASSIGN TO ACCTMAST
011900         ORGANIZATION IS SEQUENTIAL.
012000* CREDENTIAL MASTER PLUS NEW-LOGON TRAILERS, ONE STREAM
012100* REWRITTEN IN PLACE AT 8200-REWRITE-CREDENTIALS BELOW.
012200     SELECT BAM-CREDENTIAL-FILE ASSIGN TO CREDMAST
012300         ORGANIZATION IS SEQUENTIAL.
012400* AUDIT TRAIL - ONE RECORD PER REQUEST PROCESSED
012500* OUTPUT ONLY - THIS RUN NEVER READS ITS OWN AUDIT TRAIL BACK.
012600     SELECT BAM-AUDIT-FILE ASSIGN TO AUDITOUT
012700         ORGANIZATION IS SEQUENTIAL.
012800*
012900 DATA DIVISION.
013000 FILE SECTION.
013100* SEE BAM1100 COPYBOOK FOR THE FULL FIELD-BY-FIELD LAYOUT.
013200 FD  BAM-CUSTOMER-FILE
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 200 CHARACTERS.
013500     COPY 'bam1100.dd.cbl'.
013600*
013700* SEE BAM1200 COPYBOOK FOR THE FULL FIELD-BY-FIELD LAYOUT.
013800 FD  BAM-ACCOUNT-FILE
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 160 CHARACTERS.
014100     COPY 'bam1200.dd.cbl'.
014200*
014300* SEE BAM1400 COPYBOOK FOR THE FULL FIELD-BY-FIELD LAYOUT.
014400 FD  BAM-CREDENTIAL-FILE
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 120 CHARACTERS.
014700     COPY 'bam1400.dd.cbl'.
014800*
014900* SEE BAM1500 COPYBOOK FOR THE FULL FIELD-BY-FIELD LAYOUT.
015000 FD  BAM-AUDIT-FILE
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 200 CHARACTERS.
015300     COPY 'bam1500.dd.cbl'.
015400*
015500 WORKING-STORAGE SECTION.
015600* WS-SUB DOES DOUBLE DUTY AS THE VARYING INDEX FOR ALL THREE
015700* REWRITE LOOPS AND FOR THE CREDENTIAL/CUSTOMER LOOKUP LOOPS -
015800* THEY NEVER RUN AT THE SAME TIME SO ONE COUNTER IS ENOUGH.
015900 77  WS-SUB                          PIC S9(04) COMP VALUE ZERO.
016000 77  WS-FOUND-SUB                    PIC S9(04) COMP VALUE ZERO.
016100 77  WS-ANSWER-SW                    PIC X(01) VALUE SPACE.
016200*
016300* ONE EOF SWITCH PER INPUT STREAM PLUS A GENERAL-PURPOSE FOUND
016400* SWITCH SHARED BY EVERY TABLE SEARCH IN THIS PROGRAM.
016500 01  WS-SWITCHES.
016600* DRIVES THE UNTIL TEST ON 1100-APPLY-CUSTOMER.
016700     05  WS-CUST-EOF-SW              PIC 9 COMP VALUE ZERO.
016800         88  WS-CUST-EOF                         VALUE 1.
016900* DRIVES THE UNTIL TEST ON 2100-APPLY-ACCOUNT.
017000     05  WS-ACCT-EOF-SW              PIC 9 COMP VALUE ZERO.
017100         88  WS-ACCT-EOF                         VALUE 1.
017200* DRIVES THE UNTIL TEST ON 3100-APPLY-CREDENTIAL.
017300     05  WS-CRED-EOF-SW              PIC 9 COMP VALUE ZERO.
017400         88  WS-CRED-EOF                         VALUE 1.
017500* RESET AND RETESTED BY EVERY SEARCH/SCAN IN THIS PROGRAM -
017600* NOT CARRIED FORWARD BETWEEN ONE LOOKUP AND THE NEXT.
017700     05  WS-FOUND-SW                 PIC 9 COMP VALUE ZERO.
017800         88  WS-FOUND                            VALUE 1.
017900     05  FILLER                      PIC X(01) VALUE SPACE.
018000*
018100* DRIVE THE 8XXX REWRITE LOOPS AND THE 9900-DISPLAY-TOTALS
018200* OPERATOR SUMMARY AT END OF RUN.
018300 01  WS-COUNTERS.
018400* HIGH-WATER MARK OF THE CUSTOMER TABLE - ALSO THE OCCURS
018500* DEPENDING ON COUNT FOR BAM4000-CUST-ENTRY BELOW.
018600     05  WS-CUST-TABLE-CTR           PIC S9(04) COMP VALUE ZERO.
018700* HIGH-WATER MARK OF THE ACCOUNT TABLE.
018800     05  WS-ACCT-TABLE-CTR           PIC S9(04) COMP VALUE ZERO.
018900* HIGH-WATER MARK OF THE CREDENTIAL TABLE.
019000     05  WS-CRED-TABLE-CTR           PIC S9(04) COMP VALUE ZERO.
019100* OPERATOR SUMMARY COUNTERS - PRINTED AT 9900-DISPLAY-TOTALS.
019200     05  WS-CUST-ADDED-CTR           PIC S9(05) COMP VALUE ZERO.
019300     05  WS-CUST-UPDATED-CTR         PIC S9(05) COMP VALUE ZERO.
019400     05  WS-ACCT-OPENED-CTR          PIC S9(05) COMP VALUE ZERO.
019500     05  WS-ACCT-CLOSED-CTR          PIC S9(05) COMP VALUE ZERO.
019600     05  WS-ACCT-LINKED-CTR          PIC S9(05) COMP VALUE ZERO.
019700     05  WS-CRED-ADDED-CTR           PIC S9(05) COMP VALUE ZERO.
019800* BUMPED BY EVERY 9XXX-WRITE-AUDIT-XXX-FAIL PARAGRAPH.
019900     05  WS-REJECT-CTR               PIC S9(05) COMP VALUE ZERO.
020000     05  FILLER                      PIC X(01) VALUE SPACE.
020100*
020200 01  WS-REJECT-REASON                PIC X(40).
020300* BUILT UP FIELD BY FIELD IN 1400-UPDATE-CUSTOMER, THEN WRITTEN
020400* STRAIGHT INTO BAM1500-AUD-DETAILS - KEEP IT THE SAME WIDTH AS
020500* THAT FIELD (80 BYTES) SO NOTHING IS LOST ON THE MOVE ACROSS.
020600 01  WS-CHANGE-DETAILS               PIC X(80).
020700* STRING POINTER FOR THE FIELD-BY-FIELD DETAIL BUILD BELOW -
020800* STAYS AT 1 IF NO FIELD CHANGED, WHICH IS HOW WE TELL.
020900 01  WS-DETAIL-PTR                   PIC S9(04) COMP VALUE 1.
021000 01  WS-NEW-ACCT-SEQ                 PIC 9(10) VALUE ZERO.
021100*
021200 01  WS-SYS-DATE-6                   PIC 9(06).
021300 01  WS-SYS-DATE-6R REDEFINES WS-SYS-DATE-6.
021400     05  WS-SYS-YY                   PIC 9(02).
021500     05  WS-SYS-MM                   PIC 9(02).
021600     05  WS-SYS-DD                   PIC 9(02).
021700 01  WS-SYS-CENTURY                  PIC 9(02) VALUE ZERO.
021800 01  WS-SYS-YYYY-N                   PIC 9(04) VALUE ZERO.
021900* PACKED COPY OF THE 2-DIGIT YEAR - SAME HABIT THE MB-SIDE DATE
022000* GROUPS USE FOR THEIR YY SUB-FIELD (SEE MB1100-DUE-YY).  KEPT
022100* SEPARATE FROM WS-SYS-YY SO THE ACCEPT FROM DATE REDEFINES
022200* ABOVE IS NEVER SHARED WITH A DIFFERENT USAGE.          BAM0142
022300 01  WS-SYS-YY-PACKED                PIC S9(3) COMP-3 VALUE ZERO.
022400*
022500 01  WS-SYS-TIME                     PIC 9(08).
022600 01  WS-SYS-TIME-R REDEFINES WS-SYS-TIME.
022700     05  WS-SYS-HH                   PIC 9(02).
022800     05  WS-SYS-MI                   PIC 9(02).
022900     05  WS-SYS-SS                   PIC 9(02).
023000     05  WS-SYS-CS                   PIC 9(02).
023100*
023200* LOGON DEMO WORK AREA - SEE 6000-VALIDATE-LOGIN.  THE ATTEMPTED
023300* USERNAME AND PASSWORD ARE READ OFF THE COMMAND LINE THE SAME
023400* WAY setmb2000's A010-MAIN-LINE PULLS THE CLIENT AND JOB PARM
023500* ON THE MB SIDE - UNSTRING ON THE FIRST BLANK.          BAM0211
023600 01  WS-LOGON-PARM-LINE              PIC X(50).
023700 01  WS-LOGIN-USERNAME               PIC X(20).
023800 01  WS-LOGIN-PASSWORD               PIC X(30).
023900 01  WS-LOGIN-VALID-SW               PIC 9 COMP VALUE ZERO.
024000     88  WS-LOGIN-VALID                          VALUE 1.
024100*
024200* CUSTOMER WORK TABLE - BUILT FROM THE MASTER PLUS ANY ADD OR
024300* PROFILE-UPDATE TRAILERS, THEN REWRITTEN BACK TO CUSTMAST AT
024400* 8000-REWRITE-CUSTOMERS.  NAME IS CARRIED AS TWO FIELDS, NOT
024500* ONE FLAT ONE, SO A PROFILE UPDATE CAN TELL FIRST NAME AND
024600* LAST NAME APART WHEN IT BUILDS THE AUDIT DETAIL.        BAM0210
024700 01  BAM4000-CUSTOMER-TABLE.
024800     05  BAM4000-CUST-ENTRY OCCURS 1 TO 2000 TIMES
024900             DEPENDING ON WS-CUST-TABLE-CTR
025000             INDEXED BY BAM4000-CUST-IDX.
025100* CUST-ID - SAME KEY THE MASTER CARRIES, ASSIGNED BY THIS
025200* PROGRAM ON AN ADD, NEVER SUPPLIED BY THE TRAILER.
025300         10  BAM4000-C-ID             PIC X(10).
025400* 'PERSONAL' OR 'COMPANY '.
025500         10  BAM4000-C-TYPE           PIC X(08).
025600* MAINTAINABLE VIA A PROFILE-UPDATE TRAILER.        BAM0210
025700         10  BAM4000-C-FIRST-NAME     PIC X(20).
025800* MAINTAINABLE VIA A PROFILE-UPDATE TRAILER.        BAM0210
025900         10  BAM4000-C-LAST-NAME      PIC X(20).
026000* MAINTAINABLE VIA A PROFILE-UPDATE TRAILER.
026100         10  BAM4000-C-ADDRESS        PIC X(40).
026200* PERSONAL-ONLY - SPACES FOR A COMPANY CUSTOMER.
026300         10  BAM4000-C-NATIONAL-ID    PIC X(15).
026400* COMPANY-ONLY - SPACES FOR A PERSONAL CUSTOMER.
026500         10  BAM4000-C-COMPANY-NAME   PIC X(30).
026600* COMPANY-ONLY - SPACES FOR A PERSONAL CUSTOMER.
026700         10  BAM4000-C-COMPANY-ADDR   PIC X(40).
026800         10  FILLER                   PIC X(05).
026900*
027000* ACCOUNT WORK TABLE - SAME ADD/OPEN/CLOSE/LINK TRAILER PATTERN
027100* AS THE CUSTOMER TABLE ABOVE.  BALANCE IS PACKED - SAME USAGE
027200* BAM1200-ACCT-BALANCE NOW CARRIES ON THE MASTER ITSELF.  BAM0142
027300 01  BAM4000-ACCOUNT-TABLE.
027400     05  BAM4000-ACCT-ENTRY OCCURS 1 TO 2000 TIMES
027500             DEPENDING ON WS-ACCT-TABLE-CTR
027600             INDEXED BY BAM4000-ACCT-IDX.
027700* ACCT-NUMBER - ASSIGNED HERE ON OPEN, PREFIX 'AC' PLUS
027800* A RUNNING SEQUENCE, NEVER SUPPLIED BY THE TRAILER.
027900         10  BAM4000-A-NUMBER         PIC X(12).
028000* OWNING CUSTOMER - CAN BE REASSIGNED BY 2500-LINK-ACCOUNT.
028100         10  BAM4000-A-CUST-ID        PIC X(10).
028200* 'S' SAVINGS, 'I' INVESTMENT, 'C' CHEQUE.
028300         10  BAM4000-A-TYPE           PIC X(01).
028400* SET ONCE AT OPEN, NOT MAINTAINABLE BY THIS PROGRAM.
028500         10  BAM4000-A-BRANCH         PIC X(20).
028600* OPENING BALANCE ONLY - THIS RUN NEVER POSTS A TRANSACTION,
028700* SEE BAM3000 FOR INTEREST POSTING AGAINST THE LIVE MASTER.
028800         10  BAM4000-A-BALANCE        PIC S9(11)V99 COMP-3.
028900* 'Y'/'N' - SET BY 2400-CLOSE-ACCOUNT.
029000         10  BAM4000-A-CLOSED         PIC X(01).
029100* CHEQUE-ONLY - SPACES FOR SAVINGS/INVESTMENT.
029200         10  BAM4000-A-EMP-NAME       PIC X(30).
029300* CHEQUE-ONLY - SPACES FOR SAVINGS/INVESTMENT.
029400         10  BAM4000-A-EMP-ADDR       PIC X(40).
029500         10  FILLER                   PIC X(05).
029600*
029700* CREDENTIAL WORK TABLE - ADD-ONLY, NO CHANGE TRAILER KIND
029800* EXISTS FOR THIS ONE.  USERNAME/EMAIL UNIQUENESS AND THE
029900* CUST-ID CROSS-CHECK ARE BOTH ENFORCED AGAINST THIS TABLE.
030000 01  BAM4000-CREDENTIAL-TABLE.
030100     05  BAM4000-CRED-ENTRY OCCURS 1 TO 2000 TIMES
030200             DEPENDING ON WS-CRED-TABLE-CTR
030300             INDEXED BY BAM4000-CRED-IDX.
030400* MUST ALREADY EXIST ON THE CUSTOMER TABLE - CHECKED BY
030500* 3220-CHECK-CUSTOMER-EXISTS BEFORE THE ROW IS ADDED.
030600         10  BAM4000-R-CUST-ID        PIC X(10).
030700* MUST BE UNIQUE ACROSS THE TABLE.
030800         10  BAM4000-R-USERNAME       PIC X(20).
030900* STORED IN THE CLEAR - SAME AS THE INBOUND TRAILER CARRIES
031000* IT.  NO HASH/ENCRYPT STEP EXISTS ON THIS RUN.
031100         10  BAM4000-R-PASSWORD       PIC X(30).
031200* MUST BE UNIQUE ACROSS THE TABLE.
031300         10  BAM4000-R-EMAIL          PIC X(40).
031400* ALWAYS SET TO 'Y' ON ADD - THIS RUN HAS NO WAY TO
031500* DEACTIVATE A CREDENTIAL ONCE REGISTERED.
031600         10  BAM4000-R-ACTIVE         PIC X(01).
031700         10  FILLER                   PIC X(05).
031800*
031900 PROCEDURE DIVISION.
032000****************************************************************
032100* MAIN-LINE DRIVES ALL THREE MASTER STREAMS THROUGH THE SAME    *
032200* SHAPE OF PASS - EVERY RECORD OFF THE STREAM, STANDING ROW OR  *
032300* TRAILER ALIKE, IS APPLIED INTO THE WORK TABLE AS IT COMES IN, *
032400* THEN THE TABLE IS SPILLED BACK OUT AS THE NEW MASTER.  ORDER  *
032500* MATTERS - ACCOUNT TRAILERS CAN REFERENCE A CUSTOMER ADDED     *
032600* EARLIER IN THE SAME RUN, AND CREDENTIAL TRAILERS CAN          *
032700* REFERENCE EITHER ONE, SO CUSTOMER MUST GO FIRST, THEN         *
032800* ACCOUNT, THEN CREDENTIAL.  THE LOGON DEMO CHECK RUNS LAST SO  *
032900* IT SEES THE FINAL CREDENTIAL TABLE.                    BAM0222*
033000****************************************************************
033100 0000-MAIN-LINE.
033200* INVOKE THE SUBORDINATE PARAGRAPH.
033300     PERFORM 0100-INITIALIZE.
033400* INVOKE THE SUBORDINATE PARAGRAPH.
033500     PERFORM 1000-READ-CUSTOMER.
033600* INVOKE THE SUBORDINATE PARAGRAPH.
033700     PERFORM 1100-APPLY-CUSTOMER THRU 1100-EXIT
033800         UNTIL WS-CUST-EOF.
033900* INVOKE THE SUBORDINATE PARAGRAPH.
034000     PERFORM 8000-REWRITE-CUSTOMERS THRU 8000-EXIT.
034100* INVOKE THE SUBORDINATE PARAGRAPH.
034200     PERFORM 2000-READ-ACCOUNT.
034300* INVOKE THE SUBORDINATE PARAGRAPH.
034400     PERFORM 2100-APPLY-ACCOUNT THRU 2100-EXIT
034500         UNTIL WS-ACCT-EOF.
034600* INVOKE THE SUBORDINATE PARAGRAPH.
034700     PERFORM 8100-REWRITE-ACCOUNTS THRU 8100-EXIT.
034800* INVOKE THE SUBORDINATE PARAGRAPH.
034900     PERFORM 3000-READ-CREDENTIAL.
035000* INVOKE THE SUBORDINATE PARAGRAPH.
035100     PERFORM 3100-APPLY-CREDENTIAL THRU 3100-EXIT
035200         UNTIL WS-CRED-EOF.
035300* INVOKE THE SUBORDINATE PARAGRAPH.
035400     PERFORM 8200-REWRITE-CREDENTIALS THRU 8200-EXIT.
035500* INVOKE THE SUBORDINATE PARAGRAPH.
035600     PERFORM 6000-VALIDATE-LOGIN THRU 6000-EXIT.
035700* INVOKE THE SUBORDINATE PARAGRAPH.
035800     PERFORM 9900-DISPLAY-TOTALS.
035900* INVOKE THE SUBORDINATE PARAGRAPH.
036000     PERFORM 9999-END-RUN.
036100* END OF JOB.
036200     STOP RUN.
036300****************************************************************
036400* OPENS EVERYTHING AND CAPTURES A SINGLE RUN DATE/TIME THAT     *
036500* EVERY AUDIT RECORD WRITTEN THIS RUN WILL CARRY - SAME AS      *
036600* setmb2000 STAMPS A JOB LOG ONCE AT THE TOP OF ITS OWN RUN     *
036700* RATHER THAN RE-ACCEPTING THE CLOCK FOR EVERY TRANSACTION.     *
036800* THE CENTURY WINDOW MUST RUN BEFORE ANY FILE IS TOUCHED SINCE  *
036900* 9450-BUILD-TIMESTAMP DEPENDS ON WS-SYS-YYYY-N BEING SET.      *
037000****************************************************************
037100 0100-INITIALIZE.
037200* PICK UP THE VALUE FROM THE OPERATING SYSTEM.
037300     ACCEPT WS-SYS-DATE-6 FROM DATE.
037400* PICK UP THE VALUE FROM THE OPERATING SYSTEM.
037500     ACCEPT WS-SYS-TIME FROM TIME.
037600* INVOKE THE SUBORDINATE PARAGRAPH.
037700     PERFORM 0150-WINDOW-CENTURY THRU 0150-EXIT.
037800* OPEN THE FILE FOR THIS PASS.
037900     OPEN INPUT BAM-CUSTOMER-FILE.
038000* OPEN THE FILE FOR THIS PASS.
038100     OPEN INPUT BAM-ACCOUNT-FILE.
038200* OPEN THE FILE FOR THIS PASS.
038300     OPEN INPUT BAM-CREDENTIAL-FILE.
038400* OPEN THE FILE FOR THIS PASS.
038500     OPEN OUTPUT BAM-AUDIT-FILE.
038600* SLIDING Y2K WINDOW - RUN YEARS 00-49 ARE 20XX, 50-99 ARE 19XX.
038700* SAME BOUNDARY THE MB SIDE ADOPTED FOR ITS OWN DUE-DATE FIELD -
038800* SEE MB1100-DUE-YY ON THE MORTGAGE MASTER.  WS-SYS-YY-PACKED
038900* IS A SEPARATE PACKED FIELD, NOT A REDEFINES OF WS-SYS-YY - THE
039000* TWO USAGES CANNOT SHARE THE SAME BYTES.                BAM0142
039100 0150-WINDOW-CENTURY.
039200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
039300     MOVE WS-SYS-YY TO WS-SYS-YY-PACKED.
039400* TEST THE CONDITION BEFORE ACTING ON IT.
039500     IF WS-SYS-YY-PACKED < 50
039600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
039700         MOVE 20 TO WS-SYS-CENTURY
039800* OTHERWISE, TAKE THE ALTERNATE PATH.
039900     ELSE
040000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
040100         MOVE 19 TO WS-SYS-CENTURY.
040200* WORK OUT THE ARITHMETIC RESULT.
040300     COMPUTE WS-SYS-YYYY-N =
040400         WS-SYS-CENTURY * 100 + WS-SYS-YY-PACKED.
040500 0150-EXIT.
040600     EXIT.
040700****************************************************************
040800* CUSTOMER SECTION - GET-NEXT OFF THE MASTER/TRAILER STREAM.    *
040900* PERFORMED ONCE AT 0000-MAIN-LINE TO PRIME THE LOOP, THEN      *
041000* AGAIN AT THE TAIL OF 1100-APPLY-CUSTOMER FOR EVERY RECORD.    *
041100****************************************************************
041200 1000-READ-CUSTOMER.
041300* GET-NEXT OFF THE INPUT STREAM.
041400     READ BAM-CUSTOMER-FILE
041500* END OF FILE ON THIS STREAM.
041600         AT END
041700* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
041800             SET WS-CUST-EOF TO TRUE.
041900****************************************************************
042000* A BLANK CUST-ID IS AN ADD-CUSTOMER TRAILER.  A CUST-ID THAT   *
042100* MATCHES AN ENTRY ALREADY IN THE TABLE THIS RUN IS TREATED AS  *
042200* A PROFILE-UPDATE TRAILER FOR THAT ENTRY.  A CUST-ID THAT      *
042300* MATCHES NEITHER CASE BUT CARRIES THE MASTER-IND BYTE OF 'M'   *
042400* IS A STANDING ROW OFF LAST RUN'S CUSTMAST BEING SEEN FOR THE  *
042500* FIRST TIME THIS RUN - LOADED INTO THE TABLE UNCHANGED.  A     *
042600* CUST-ID THAT MATCHES NONE OF THE ABOVE IS A DANGLING          *
042700* REFERENCE TO A CUSTOMER THAT DOES NOT EXIST AND IS REJECTED   *
042800* OUTRIGHT.                                               BAM0222
042900****************************************************************
043000 1100-APPLY-CUSTOMER.
043100* TEST THE CONDITION BEFORE ACTING ON IT.
043200     IF BAM1100-CUST-ID = SPACES
043300* INVOKE THE SUBORDINATE PARAGRAPH.
043400         PERFORM 1200-ADD-CUSTOMER THRU 1200-EXIT
043500* OTHERWISE, TAKE THE ALTERNATE PATH.
043600     ELSE
043700* INVOKE THE SUBORDINATE PARAGRAPH.
043800         PERFORM 1300-FIND-CUSTOMER THRU 1300-EXIT
043900* TEST THE CONDITION BEFORE ACTING ON IT.
044000         IF WS-FOUND
044100* INVOKE THE SUBORDINATE PARAGRAPH.
044200             PERFORM 1400-UPDATE-CUSTOMER THRU 1400-EXIT
044300* OTHERWISE, TAKE THE ALTERNATE PATH.
044400         ELSE
044500* A KEY THIS RUN HAS NOT SEEN YET - EITHER A STANDING ROW OR A
044600* DANGLING REFERENCE, TOLD APART BY THE MASTER-IND BYTE.
044700             IF BAM1100-IS-MASTER
044800* INVOKE THE SUBORDINATE PARAGRAPH.
044900                 PERFORM 1350-LOAD-STANDING-CUSTOMER THRU 1350-EXIT
045000* OTHERWISE, TAKE THE ALTERNATE PATH.
045100             ELSE
045200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
045300                 MOVE 'CUSTOMER ID NOT ON FILE' TO WS-REJECT-REASON
045400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
045500                 MOVE BAM1100-CUST-ID TO WS-CHANGE-DETAILS
045600* INVOKE THE SUBORDINATE PARAGRAPH.
045700                 PERFORM 9000-WRITE-AUDIT-CUST-FAIL THRU 9000-EXIT.
045800* INVOKE THE SUBORDINATE PARAGRAPH.
045900     PERFORM 1000-READ-CUSTOMER.
046000 1100-EXIT.
046100     EXIT.
046200* ADD-CUSTOMER TRAILER.  PERSONAL CUSTOMERS MUST CARRY A
046300* NATIONAL ID, COMPANY CUSTOMERS MUST CARRY A COMPANY NAME AND
046400* ADDRESS - EITHER MISSING IS A REJECT, NOT A HALF-BUILT ROW.
046500* THE NEW CUST-ID IS ASSIGNED HERE, NOT SUPPLIED BY THE TRAILER
046600* - PREFIX 'C' PLUS THE NEXT TABLE SLOT NUMBER.  MATCHES THE
046700* 'AC' + SEQUENCE SCHEME 2200-OPEN-ACCOUNT USES BELOW.
046800 1200-ADD-CUSTOMER.
046900* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
047000     MOVE SPACE TO WS-ANSWER-SW.
047100* TEST THE CONDITION BEFORE ACTING ON IT.
047200     IF BAM1100-TYPE-PERSONAL AND BAM1100-CUST-NATIONAL-ID = SPACES
047300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
047400         MOVE 'N' TO WS-ANSWER-SW
047500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
047600         MOVE 'PERSONAL CUSTOMER NEEDS NATIONAL ID'
047700                                     TO WS-REJECT-REASON.
047800* TEST THE CONDITION BEFORE ACTING ON IT.
047900     IF BAM1100-TYPE-COMPANY AND
048000             (BAM1100-CUST-COMPANY-NAME = SPACES OR
048100              BAM1100-CUST-COMPANY-ADDR = SPACES)
048200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
048300         MOVE 'N' TO WS-ANSWER-SW
048400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
048500         MOVE 'COMPANY CUSTOMER NEEDS NAME AND ADDRESS'
048600                                     TO WS-REJECT-REASON.
048700* TEST THE CONDITION BEFORE ACTING ON IT.
048800     IF WS-ANSWER-SW = 'N'
048900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
049000         MOVE BAM1100-CUST-TYPE TO WS-CHANGE-DETAILS
049100* INVOKE THE SUBORDINATE PARAGRAPH.
049200         PERFORM 9000-WRITE-AUDIT-CUST-FAIL THRU 9000-EXIT
049300* SHORT-CIRCUIT STRAIGHT TO THE EXIT.
049400         GO TO 1200-EXIT.
049500* BUMP THE RUN COUNTER.
049600     ADD 1 TO WS-CUST-TABLE-CTR.
049700* BUMP THE RUN COUNTER.
049800     ADD 1 TO WS-CUST-ADDED-CTR.
049900* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
050000     MOVE SPACES TO BAM1100-CUST-ID.
050100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
050200     MOVE 'C' TO BAM1100-CUST-ID-PFX.
050300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
050400     MOVE WS-CUST-TABLE-CTR TO BAM1100-CUST-ID-SEQ.
050500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
050600     MOVE BAM1100-CUST-ID
050700              TO BAM4000-C-ID (WS-CUST-TABLE-CTR).
050800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
050900     MOVE BAM1100-CUST-TYPE
051000              TO BAM4000-C-TYPE (WS-CUST-TABLE-CTR).
051100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
051200     MOVE BAM1100-CUST-FIRST-NAME
051300              TO BAM4000-C-FIRST-NAME (WS-CUST-TABLE-CTR).
051400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
051500     MOVE BAM1100-CUST-LAST-NAME
051600              TO BAM4000-C-LAST-NAME (WS-CUST-TABLE-CTR).
051700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
051800     MOVE BAM1100-CUST-ADDRESS
051900              TO BAM4000-C-ADDRESS (WS-CUST-TABLE-CTR).
052000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
052100     MOVE BAM1100-CUST-NATIONAL-ID
052200              TO BAM4000-C-NATIONAL-ID (WS-CUST-TABLE-CTR).
052300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
052400     MOVE BAM1100-CUST-COMPANY-NAME
052500              TO BAM4000-C-COMPANY-NAME (WS-CUST-TABLE-CTR).
052600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
052700     MOVE BAM1100-CUST-COMPANY-ADDR
052800              TO BAM4000-C-COMPANY-ADDR (WS-CUST-TABLE-CTR).
052900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
053000     MOVE BAM1100-CUST-ID TO WS-CHANGE-DETAILS.
053100* INVOKE THE SUBORDINATE PARAGRAPH.
053200     PERFORM 9100-WRITE-AUDIT-CUST-OK THRU 9100-EXIT.
053300 1200-EXIT.
053400     EXIT.
053500* SEQUENTIAL SCAN OF THE CUSTOMER WORK TABLE BY CUST-ID.
053600* SEARCH ALL WOULD NEED THE TABLE KEPT IN CUST-ID SEQUENCE,
053700* WHICH THE ADD TRAILERS DO NOT GUARANTEE - PLAIN SEQUENTIAL
053800* SEARCH OF THE INDEXED TABLE, SAME AS THE ORIGINAL 1990 LAYOUT.
053900 1300-FIND-CUSTOMER.
054000* RESET THE SWITCH/COUNTER TO ITS STARTING VALUE.
054100     MOVE ZERO TO WS-FOUND-SW.
054200* POSITION THE INDEX/SUBSCRIPT.
054300     SET BAM4000-CUST-IDX TO 1.
054400* SEQUENTIAL SCAN OF THE WORK TABLE.
054500     SEARCH BAM4000-CUST-ENTRY
054600* END OF FILE ON THIS STREAM.
054700         AT END
054800* RESET THE SWITCH/COUNTER TO ITS STARTING VALUE.
054900             MOVE ZERO TO WS-FOUND-SW
055000* MATCH FOUND - CAPTURE THE TABLE POSITION.
055100         WHEN BAM4000-C-ID (BAM4000-CUST-IDX) = BAM1100-CUST-ID
055200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
055300             MOVE 1 TO WS-FOUND-SW
055400* POSITION THE INDEX/SUBSCRIPT.
055500             SET WS-FOUND-SUB TO BAM4000-CUST-IDX.
055600 1300-EXIT.
055700     EXIT.
055800* STANDING CUSTOMER ROW, MASTER-IND = 'M', NOT YET ON THE TABLE
055900* THIS RUN - CARRIED FORWARD AS-IS.  NOT A MAINTENANCE EVENT,
056000* SO NEITHER A RUN COUNTER NOR AN AUDIT ROW IS TOUCHED - SAME AS
056100* IF THIS CUSTOMER HAD NEVER APPEARED IN A TRAILER FILE AT ALL,
056200* BACK WHEN CUSTMAST AND THE TRAILERS WERE SEPARATE FILES.
056300*                                                          BAM0222
056400 1350-LOAD-STANDING-CUSTOMER.
056500* BUMP THE RUN COUNTER.
056600     ADD 1 TO WS-CUST-TABLE-CTR.
056700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
056800     MOVE BAM1100-CUST-ID
056900              TO BAM4000-C-ID (WS-CUST-TABLE-CTR).
057000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
057100     MOVE BAM1100-CUST-TYPE
057200              TO BAM4000-C-TYPE (WS-CUST-TABLE-CTR).
057300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
057400     MOVE BAM1100-CUST-FIRST-NAME
057500              TO BAM4000-C-FIRST-NAME (WS-CUST-TABLE-CTR).
057600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
057700     MOVE BAM1100-CUST-LAST-NAME
057800              TO BAM4000-C-LAST-NAME (WS-CUST-TABLE-CTR).
057900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
058000     MOVE BAM1100-CUST-ADDRESS
058100              TO BAM4000-C-ADDRESS (WS-CUST-TABLE-CTR).
058200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
058300     MOVE BAM1100-CUST-NATIONAL-ID
058400              TO BAM4000-C-NATIONAL-ID (WS-CUST-TABLE-CTR).
058500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
058600     MOVE BAM1100-CUST-COMPANY-NAME
058700              TO BAM4000-C-COMPANY-NAME (WS-CUST-TABLE-CTR).
058800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
058900     MOVE BAM1100-CUST-COMPANY-ADDR
059000              TO BAM4000-C-COMPANY-ADDR (WS-CUST-TABLE-CTR).
059100 1350-EXIT.
059200     EXIT.
059300****************************************************************
059400* PROFILE UPDATE - EACH OF THE THREE MAINTAINABLE FIELDS IS     *
059500* COMPARED AND LOGGED SEPARATELY AS FIELD:OLD->NEW; SO THE      *
059600* COMPLIANCE EXTRACT DOES NOT HAVE TO GUESS WHAT ACTUALLY       *
059700* MOVED.  PBS SAID THE OLD 'NAME CHANGED;' TEXT WITH NO VALUES  *
059800* WAS USELESS FOR THEIR MONTHLY RECON - THIS IS THE FIX.        *
059900* NOTE NATIONAL-ID, COMPANY NAME/ADDRESS AND CUSTOMER TYPE ARE  *
060000* NOT MAINTAINABLE HERE - THOSE ONLY EVER GET SET ONCE, AT ADD  *
060100* TIME IN 1200-ADD-CUSTOMER.                             BAM0210*
060200****************************************************************
060300 1400-UPDATE-CUSTOMER.
060400* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
060500     MOVE SPACES TO WS-CHANGE-DETAILS.
060600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
060700     MOVE 1 TO WS-DETAIL-PTR.
060800* TEST THE CONDITION BEFORE ACTING ON IT.
060900     IF BAM1100-CUST-FIRST-NAME
061000             NOT = BAM4000-C-FIRST-NAME (WS-FOUND-SUB)
061100* BUILD UP THE TEXT FIELD PIECE BY PIECE.
061200         STRING 'FIRST-NAME:' DELIMITED BY SIZE
061300                BAM4000-C-FIRST-NAME (WS-FOUND-SUB)
061400                                     DELIMITED BY SIZE
061500                '->' DELIMITED BY SIZE
061600                BAM1100-CUST-FIRST-NAME DELIMITED BY SIZE
061700                ';' DELIMITED BY SIZE
061800             INTO WS-CHANGE-DETAILS
061900             WITH POINTER WS-DETAIL-PTR
062000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
062100         MOVE BAM1100-CUST-FIRST-NAME
062200                  TO BAM4000-C-FIRST-NAME (WS-FOUND-SUB).
062300* TEST THE CONDITION BEFORE ACTING ON IT.
062400     IF BAM1100-CUST-LAST-NAME
062500             NOT = BAM4000-C-LAST-NAME (WS-FOUND-SUB)
062600* BUILD UP THE TEXT FIELD PIECE BY PIECE.
062700         STRING 'LAST-NAME:' DELIMITED BY SIZE
062800                BAM4000-C-LAST-NAME (WS-FOUND-SUB)
062900                                     DELIMITED BY SIZE
063000                '->' DELIMITED BY SIZE
063100                BAM1100-CUST-LAST-NAME DELIMITED BY SIZE
063200                ';' DELIMITED BY SIZE
063300             INTO WS-CHANGE-DETAILS
063400             WITH POINTER WS-DETAIL-PTR
063500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
063600         MOVE BAM1100-CUST-LAST-NAME
063700                  TO BAM4000-C-LAST-NAME (WS-FOUND-SUB).
063800* TEST THE CONDITION BEFORE ACTING ON IT.
063900     IF BAM1100-CUST-ADDRESS
064000             NOT = BAM4000-C-ADDRESS (WS-FOUND-SUB)
064100* BUILD UP THE TEXT FIELD PIECE BY PIECE.
064200         STRING 'ADDRESS:' DELIMITED BY SIZE
064300                BAM4000-C-ADDRESS (WS-FOUND-SUB)
064400                                     DELIMITED BY SIZE
064500                '->' DELIMITED BY SIZE
064600                BAM1100-CUST-ADDRESS DELIMITED BY SIZE
064700                ';' DELIMITED BY SIZE
064800             INTO WS-CHANGE-DETAILS
064900             WITH POINTER WS-DETAIL-PTR
065000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
065100         MOVE BAM1100-CUST-ADDRESS
065200                  TO BAM4000-C-ADDRESS (WS-FOUND-SUB).
065300* PTR NEVER MOVED PAST 1 MEANS NONE OF THE THREE STRINGS RAN.
065400     IF WS-DETAIL-PTR = 1
065500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
065600         MOVE 'NO FIELDS CHANGED' TO WS-CHANGE-DETAILS.
065700* BUMP THE RUN COUNTER.
065800     ADD 1 TO WS-CUST-UPDATED-CTR.
065900* INVOKE THE SUBORDINATE PARAGRAPH.
066000     PERFORM 9200-WRITE-AUDIT-UPDATE-OK THRU 9200-EXIT.
066100 1400-EXIT.
066200     EXIT.
066300****************************************************************
066400* ACCOUNT SECTION - GET-NEXT OFF THE MASTER/TRAILER STREAM.     *
066500* RUNS AFTER THE CUSTOMER TABLE IS COMPLETE SO AN ACCOUNT-OPEN  *
066600* OR ACCOUNT-LINK TRAILER CAN REFERENCE A CUST-ID ADDED EARLIER *
066700* IN THIS SAME RUN.                                             *
066800****************************************************************
066900 2000-READ-ACCOUNT.
067000* GET-NEXT OFF THE INPUT STREAM.
067100     READ BAM-ACCOUNT-FILE
067200* END OF FILE ON THIS STREAM.
067300         AT END
067400* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
067500             SET WS-ACCT-EOF TO TRUE.
067600****************************************************************
067700* A BLANK ACCT-NUMBER IS AN ACCOUNT-OPEN TRAILER.  A REPEATED   *
067800* ACCT-NUMBER CARRIES EITHER A CLOSE FLAG OR A NEW CUST-ID -    *
067900* WHICHEVER DIFFERS FROM WHAT IS ALREADY ON THE TABLE.  A       *
068000* CLOSE TAKES PRIORITY OVER A LINK IF A TRAILER SOMEHOW CARRIES *
068100* BOTH, SINCE A CLOSED ACCOUNT SHOULD NOT ALSO BE REASSIGNED.   *
068200* AN ACCT-NUMBER THAT MATCHES NEITHER BUT CARRIES THE           *
068300* MASTER-IND BYTE OF 'M' IS A STANDING ROW BEING SEEN FOR THE   *
068400* FIRST TIME THIS RUN AND IS LOADED UNCHANGED - ANYTHING ELSE   *
068500* IS A DANGLING REFERENCE AND IS REJECTED.                BAM0222
068600****************************************************************
068700 2100-APPLY-ACCOUNT.
068800* TEST THE CONDITION BEFORE ACTING ON IT.
068900     IF BAM1200-ACCT-NUMBER = SPACES
069000* INVOKE THE SUBORDINATE PARAGRAPH.
069100         PERFORM 2200-OPEN-ACCOUNT THRU 2200-EXIT
069200* SHORT-CIRCUIT STRAIGHT TO THE READ-NEXT STEP.
069300         GO TO 2100-READ-NEXT.
069400* INVOKE THE SUBORDINATE PARAGRAPH.
069500     PERFORM 2300-FIND-ACCOUNT THRU 2300-EXIT.
069600* NOT ON THE TABLE YET - EITHER A STANDING ROW OR A DANGLING
069700* REFERENCE, TOLD APART BY THE MASTER-IND BYTE - THEN OUT OF
069800* THIS PARAGRAPH, SINCE NEITHER CASE IS A CLOSE OR A LINK.
069900* REWRITTEN AS A SEPARATE GO TO RATHER THAN NESTING A THIRD
070000* LEVEL OF IF/ELSE HERE - THE OLD THREE-DEEP CLOSE/LINK CHAIN
070100* BELOW LEFT THIS SAME "NOT FOUND" ELSE DANGLING OFF THE LINK
070200* TEST INSTEAD OF THE FOUND TEST, SO A BAD ACCOUNT NUMBER NEVER
070300* REACHED THE REJECT AUDIT AT ALL.                       BAM0222
070400     IF NOT WS-FOUND
070500* TEST THE CONDITION BEFORE ACTING ON IT.
070600         IF BAM1200-IS-MASTER
070700* INVOKE THE SUBORDINATE PARAGRAPH.
070800             PERFORM 2350-LOAD-STANDING-ACCOUNT THRU 2350-EXIT
070900* OTHERWISE, TAKE THE ALTERNATE PATH.
071000         ELSE
071100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
071200             MOVE 'ACCOUNT NUMBER NOT ON FILE' TO WS-REJECT-REASON
071300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
071400             MOVE BAM1200-ACCT-NUMBER TO WS-CHANGE-DETAILS
071500* INVOKE THE SUBORDINATE PARAGRAPH.
071600             PERFORM 9300-WRITE-AUDIT-ACCT-FAIL THRU 9300-EXIT
071700* SHORT-CIRCUIT STRAIGHT TO THE READ-NEXT STEP.
071800         GO TO 2100-READ-NEXT.
071900* TEST THE CONDITION BEFORE ACTING ON IT.
072000     IF BAM1200-ACCT-IS-CLOSED AND
072100             BAM4000-A-CLOSED (WS-FOUND-SUB) = 'N'
072200* INVOKE THE SUBORDINATE PARAGRAPH.
072300         PERFORM 2400-CLOSE-ACCOUNT THRU 2400-EXIT
072400* OTHERWISE, TAKE THE ALTERNATE PATH.
072500     ELSE
072600* TEST THE CONDITION BEFORE ACTING ON IT.
072700         IF BAM1200-ACCT-CUST-ID NOT =
072800                 BAM4000-A-CUST-ID (WS-FOUND-SUB)
072900* INVOKE THE SUBORDINATE PARAGRAPH.
073000             PERFORM 2500-LINK-ACCOUNT THRU 2500-EXIT.
073100 2100-READ-NEXT.
073200* INVOKE THE SUBORDINATE PARAGRAPH.
073300     PERFORM 2000-READ-ACCOUNT.
073400 2100-EXIT.
073500     EXIT.
073600****************************************************************
073700* OPEN-ACCOUNT TRAILER.  INVESTMENT ACCOUNTS NEED A MINIMUM     *
073800* OPENING BALANCE OF BWP 500, CHEQUE ACCOUNTS NEED AN EMPLOYER  *
073900* ON FILE - EITHER MISSING IS A REJECT.  SAVINGS ACCOUNTS HAVE  *
074000* NO MINIMUM AND NO EMPLOYER REQUIREMENT.                       *
074100****************************************************************
074200 2200-OPEN-ACCOUNT.
074300* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
074400     MOVE SPACE TO WS-ANSWER-SW.
074500* TEST THE CONDITION BEFORE ACTING ON IT.
074600     IF BAM1200-TYPE-INVESTMENT AND BAM1200-ACCT-BALANCE < 500.00
074700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
074800         MOVE 'N' TO WS-ANSWER-SW
074900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
075000         MOVE 'INVESTMENT ACCOUNT NEEDS BWP 500 MINIMUM'
075100                                     TO WS-REJECT-REASON.
075200* TEST THE CONDITION BEFORE ACTING ON IT.
075300     IF BAM1200-TYPE-CHEQUE AND BAM1200-ACCT-EMPLOYER-NAME = SPACES
075400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
075500         MOVE 'N' TO WS-ANSWER-SW
075600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
075700         MOVE 'CHEQUE ACCOUNT NEEDS AN EMPLOYER NAME'
075800                                     TO WS-REJECT-REASON.
075900* TEST THE CONDITION BEFORE ACTING ON IT.
076000     IF WS-ANSWER-SW = 'N'
076100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
076200         MOVE BAM1200-ACCT-CUST-ID TO WS-CHANGE-DETAILS
076300* INVOKE THE SUBORDINATE PARAGRAPH.
076400         PERFORM 9300-WRITE-AUDIT-ACCT-FAIL THRU 9300-EXIT
076500* SHORT-CIRCUIT STRAIGHT TO THE EXIT.
076600         GO TO 2200-EXIT.
076700* BUMP THE RUN COUNTER.
076800     ADD 1 TO WS-NEW-ACCT-SEQ.
076900* BUMP THE RUN COUNTER.
077000     ADD 1 TO WS-ACCT-TABLE-CTR.
077100* BUMP THE RUN COUNTER.
077200     ADD 1 TO WS-ACCT-OPENED-CTR.
077300* ACCT-NUMBER CARRIES A TYPE-SPECIFIC PREFIX SO A TELLER CAN
077400* TELL WHAT KIND OF ACCOUNT THEY ARE LOOKING AT FROM THE NUMBER
077500* ALONE - 'AC' HERE FOR EVERY TYPE WAS NEVER RIGHT, SEE THE
077600* CHANGE-LOG ENTRY ABOVE.                              BAM0224
077700     IF BAM1200-TYPE-SAVINGS
077800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
077900         MOVE 'SA' TO BAM1200-ACCT-PREFIX
078000     ELSE
078100     IF BAM1200-TYPE-INVESTMENT
078200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
078300         MOVE 'IA' TO BAM1200-ACCT-PREFIX
078400     ELSE
078500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
078600         MOVE 'CA' TO BAM1200-ACCT-PREFIX.
078700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
078800     MOVE WS-NEW-ACCT-SEQ TO BAM1200-ACCT-SUFFIX.
078900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
079000     MOVE 'N' TO BAM1200-ACCT-CLOSED-FLAG.
079100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
079200     MOVE BAM1200-ACCT-NUMBER
079300              TO BAM4000-A-NUMBER (WS-ACCT-TABLE-CTR).
079400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
079500     MOVE BAM1200-ACCT-CUST-ID
079600              TO BAM4000-A-CUST-ID (WS-ACCT-TABLE-CTR).
079700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
079800     MOVE BAM1200-ACCT-TYPE
079900              TO BAM4000-A-TYPE (WS-ACCT-TABLE-CTR).
080000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
080100     MOVE BAM1200-ACCT-BRANCH
080200              TO BAM4000-A-BRANCH (WS-ACCT-TABLE-CTR).
080300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
080400     MOVE BAM1200-ACCT-BALANCE
080500              TO BAM4000-A-BALANCE (WS-ACCT-TABLE-CTR).
080600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
080700     MOVE 'N' TO BAM4000-A-CLOSED (WS-ACCT-TABLE-CTR).
080800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
080900     MOVE BAM1200-ACCT-EMPLOYER-NAME
081000              TO BAM4000-A-EMP-NAME (WS-ACCT-TABLE-CTR).
081100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
081200     MOVE BAM1200-ACCT-EMPLOYER-ADDR
081300              TO BAM4000-A-EMP-ADDR (WS-ACCT-TABLE-CTR).
081400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
081500     MOVE BAM1200-ACCT-NUMBER TO WS-CHANGE-DETAILS.
081600* INVOKE THE SUBORDINATE PARAGRAPH.
081700     PERFORM 9400-WRITE-AUDIT-ACCT-OK THRU 9400-EXIT.
081800 2200-EXIT.
081900     EXIT.
082000* SEQUENTIAL SCAN OF THE ACCOUNT WORK TABLE BY ACCOUNT NUMBER -
082100* SAME SHAPE AS 1300-FIND-CUSTOMER ABOVE, DIFFERENT KEY FIELD.
082200 2300-FIND-ACCOUNT.
082300* RESET THE SWITCH/COUNTER TO ITS STARTING VALUE.
082400     MOVE ZERO TO WS-FOUND-SW.
082500* POSITION THE INDEX/SUBSCRIPT.
082600     SET BAM4000-ACCT-IDX TO 1.
082700* SEQUENTIAL SCAN OF THE WORK TABLE.
082800     SEARCH BAM4000-ACCT-ENTRY
082900* END OF FILE ON THIS STREAM.
083000         AT END
083100* RESET THE SWITCH/COUNTER TO ITS STARTING VALUE.
083200             MOVE ZERO TO WS-FOUND-SW
083300* MATCH FOUND - CAPTURE THE TABLE POSITION.
083400         WHEN BAM4000-A-NUMBER (BAM4000-ACCT-IDX)
083500                                    = BAM1200-ACCT-NUMBER
083600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
083700             MOVE 1 TO WS-FOUND-SW
083800* POSITION THE INDEX/SUBSCRIPT.
083900             SET WS-FOUND-SUB TO BAM4000-ACCT-IDX.
084000 2300-EXIT.
084100     EXIT.
084200* STANDING ACCOUNT ROW, MASTER-IND = 'M', NOT YET ON THE TABLE
084300* THIS RUN - CARRIED FORWARD AS-IS.  NOT A MAINTENANCE EVENT,
084400* SO NEITHER A RUN COUNTER NOR AN AUDIT ROW IS TOUCHED - SAME
084500* REASONING AS 1350-LOAD-STANDING-CUSTOMER ABOVE.        BAM0222
084600 2350-LOAD-STANDING-ACCOUNT.
084700* BUMP THE RUN COUNTER.
084800     ADD 1 TO WS-ACCT-TABLE-CTR.
084900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
085000     MOVE BAM1200-ACCT-NUMBER
085100              TO BAM4000-A-NUMBER (WS-ACCT-TABLE-CTR).
085200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
085300     MOVE BAM1200-ACCT-CUST-ID
085400              TO BAM4000-A-CUST-ID (WS-ACCT-TABLE-CTR).
085500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
085600     MOVE BAM1200-ACCT-TYPE
085700              TO BAM4000-A-TYPE (WS-ACCT-TABLE-CTR).
085800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
085900     MOVE BAM1200-ACCT-BRANCH
086000              TO BAM4000-A-BRANCH (WS-ACCT-TABLE-CTR).
086100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
086200     MOVE BAM1200-ACCT-BALANCE
086300              TO BAM4000-A-BALANCE (WS-ACCT-TABLE-CTR).
086400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
086500     MOVE BAM1200-ACCT-CLOSED-FLAG
086600              TO BAM4000-A-CLOSED (WS-ACCT-TABLE-CTR).
086700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
086800     MOVE BAM1200-ACCT-EMPLOYER-NAME
086900              TO BAM4000-A-EMP-NAME (WS-ACCT-TABLE-CTR).
087000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
087100     MOVE BAM1200-ACCT-EMPLOYER-ADDR
087200              TO BAM4000-A-EMP-ADDR (WS-ACCT-TABLE-CTR).
087300 2350-EXIT.
087400     EXIT.
087500* SETS THE SOFT-CLOSE FLAG ONLY - THE ROW STAYS ON THE MASTER,
087600* NOTHING IS EVER PHYSICALLY DELETED FROM ACCTMAST.  BAM0118
087700* BALANCE IS LEFT AS-IS - CLOSING AN ACCOUNT IS A BRANCH
087800* OPERATIONS DECISION, NOT A SWEEP OF THE BALANCE TO ZERO.
087900 2400-CLOSE-ACCOUNT.
088000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
088100     MOVE 'Y' TO BAM4000-A-CLOSED (WS-FOUND-SUB).
088200* BUMP THE RUN COUNTER.
088300     ADD 1 TO WS-ACCT-CLOSED-CTR.
088400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
088500     MOVE BAM1200-ACCT-NUMBER TO WS-CHANGE-DETAILS.
088600* INVOKE THE SUBORDINATE PARAGRAPH.
088700     PERFORM 9500-WRITE-AUDIT-CLOSE-OK THRU 9500-EXIT.
088800 2400-EXIT.
088900     EXIT.
089000* ACCOUNT-LINK TRAILER - REASSIGNS AN EXISTING ACCOUNT TO A
089100* DIFFERENT CUSTOMER ID.  USED WHEN A JOINT ACCOUNT CHANGES
089200* OWNERSHIP OR A CUSTOMER RECORD IS MERGED INTO ANOTHER.
089300* TKT BAM0079.
089400 2500-LINK-ACCOUNT.
089500* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
089600     MOVE SPACES TO WS-CHANGE-DETAILS.
089700* BUILD UP THE TEXT FIELD PIECE BY PIECE.
089800     STRING BAM1200-ACCT-NUMBER DELIMITED BY SPACE
089900            ' REASSIGNED TO ' DELIMITED BY SIZE
090000            BAM1200-ACCT-CUST-ID DELIMITED BY SPACE
090100            INTO WS-CHANGE-DETAILS.
090200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
090300     MOVE BAM1200-ACCT-CUST-ID TO BAM4000-A-CUST-ID (WS-FOUND-SUB).
090400* BUMP THE RUN COUNTER.
090500     ADD 1 TO WS-ACCT-LINKED-CTR.
090600* INVOKE THE SUBORDINATE PARAGRAPH.
090700     PERFORM 9600-WRITE-AUDIT-LINK-OK THRU 9600-EXIT.
090800 2500-EXIT.
090900     EXIT.
091000****************************************************************
091100* CREDENTIAL SECTION - GET-NEXT OFF THE MASTER/TRAILER STREAM.  *
091200* CREDENTIALS ARE ADD-ONLY.  THIS SHOP HAS NEVER HAD A REQUEST  *
091300* TO CHANGE A PASSWORD IN BATCH - THAT GOES THROUGH THE ONLINE  *
091400* SIDE, WHICH IS OUT OF SCOPE FOR THIS RUN.                     *
091500****************************************************************
091600 3000-READ-CREDENTIAL.
091700* GET-NEXT OFF THE INPUT STREAM.
091800     READ BAM-CREDENTIAL-FILE
091900* END OF FILE ON THIS STREAM.
092000         AT END
092100* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
092200             SET WS-CRED-EOF TO TRUE.
092300****************************************************************
092400* CREDENTIALS ARE ADD-ONLY - THE USERNAME AND EMAIL MUST BE     *
092500* UNIQUE ACROSS THE TABLE AND THE CUST-ID MUST ALREADY EXIST    *
092600* ON THE CUSTOMER TABLE BUILT EARLIER IN THIS RUN.  A MISSING   *
092700* USERNAME IS REJECTED HERE, BEFORE EVEN LOOKING AT THE TABLE.  *
092800* A ROW CARRYING THE MASTER-IND BYTE OF 'M' IS A STANDING       *
092900* CREDENTIAL OFF LAST RUN'S CREDMAST, NOT A NEW ADD TRAILER -   *
093000* IT BYPASSES THE UNIQUENESS/CUST-ID CHECKS BELOW AND IS LOADED *
093100* INTO THE TABLE UNCHANGED, THE SAME WAY 1100-APPLY-CUSTOMER    *
093200* AND 2100-APPLY-ACCOUNT ALREADY TREAT A STANDING ROW.   BAM0225*
093300****************************************************************
093400 3100-APPLY-CREDENTIAL.
093500* TEST THE CONDITION BEFORE ACTING ON IT.
093600     IF BAM1400-IS-MASTER
093700* INVOKE THE SUBORDINATE PARAGRAPH.
093800         PERFORM 3150-LOAD-STANDING-CREDENTIAL THRU 3150-EXIT
093900* OTHERWISE, TAKE THE ALTERNATE PATH.
094000     ELSE
094100* TEST THE CONDITION BEFORE ACTING ON IT.
094200     IF BAM1400-CRED-USERNAME = SPACES
094300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
094400         MOVE 'USERNAME REQUIRED' TO WS-REJECT-REASON
094500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
094600         MOVE BAM1400-CRED-CUST-ID TO WS-CHANGE-DETAILS
094700* INVOKE THE SUBORDINATE PARAGRAPH.
094800         PERFORM 9700-WRITE-AUDIT-CRED-FAIL THRU 9700-EXIT
094900* OTHERWISE, TAKE THE ALTERNATE PATH.
095000     ELSE
095100* INVOKE THE SUBORDINATE PARAGRAPH.
095200         PERFORM 3200-CHECK-CREDENTIAL THRU 3200-EXIT.
095300* INVOKE THE SUBORDINATE PARAGRAPH.
095400     PERFORM 3000-READ-CREDENTIAL.
095500 3100-EXIT.
095600     EXIT.
095700* STANDING CREDENTIAL ROW, MASTER-IND = 'M', NOT YET ON THE
095800* TABLE THIS RUN - CARRIED FORWARD AS-IS, ACTIVE FLAG AND ALL.
095900* NOT A MAINTENANCE EVENT, SO NEITHER THE ADDED COUNTER NOR AN
096000* AUDIT ROW IS TOUCHED.                                  BAM0225
096100 3150-LOAD-STANDING-CREDENTIAL.
096200* BUMP THE RUN COUNTER.
096300     ADD 1 TO WS-CRED-TABLE-CTR.
096400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
096500     MOVE BAM1400-CRED-CUST-ID
096600              TO BAM4000-R-CUST-ID (WS-CRED-TABLE-CTR).
096700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
096800     MOVE BAM1400-CRED-USERNAME
096900              TO BAM4000-R-USERNAME (WS-CRED-TABLE-CTR).
097000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
097100     MOVE BAM1400-CRED-PASSWORD
097200              TO BAM4000-R-PASSWORD (WS-CRED-TABLE-CTR).
097300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
097400     MOVE BAM1400-CRED-EMAIL
097500              TO BAM4000-R-EMAIL (WS-CRED-TABLE-CTR).
097600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
097700     MOVE BAM1400-CRED-ACTIVE
097800              TO BAM4000-R-ACTIVE (WS-CRED-TABLE-CTR).
097900 3150-EXIT.
098000     EXIT.
098100* TWO SEPARATE CHECKS - USERNAME/EMAIL UNIQUENESS FIRST, THEN
098200* THE CUST-ID CROSS-CHECK.  EITHER FAILURE IS AN IMMEDIATE
098300* REJECT VIA GO TO, NOT A FALL-THROUGH FLAG TEST.
098400 3200-CHECK-CREDENTIAL.
098500* RESET THE SWITCH/COUNTER TO ITS STARTING VALUE.
098600     MOVE ZERO TO WS-FOUND-SW.
098700* INVOKE THE SUBORDINATE PARAGRAPH.
098800     PERFORM 3210-CHECK-USERNAME-DUP THRU 3210-EXIT
098900         VARYING WS-SUB FROM 1 BY 1
099000         UNTIL WS-SUB > WS-CRED-TABLE-CTR.
099100* TEST THE CONDITION BEFORE ACTING ON IT.
099200     IF WS-FOUND
099300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
099400         MOVE BAM1400-CRED-USERNAME TO WS-CHANGE-DETAILS
099500* INVOKE THE SUBORDINATE PARAGRAPH.
099600         PERFORM 9700-WRITE-AUDIT-CRED-FAIL THRU 9700-EXIT
099700* SHORT-CIRCUIT STRAIGHT TO THE EXIT.
099800         GO TO 3200-EXIT.
099900* RESET THE SWITCH/COUNTER TO ITS STARTING VALUE.
100000     MOVE ZERO TO WS-FOUND-SW.
100100* INVOKE THE SUBORDINATE PARAGRAPH.
100200     PERFORM 3220-CHECK-CUSTOMER-EXISTS THRU 3220-EXIT
100300         VARYING WS-SUB FROM 1 BY 1
100400         UNTIL WS-SUB > WS-CUST-TABLE-CTR.
100500* TEST THE CONDITION BEFORE ACTING ON IT.
100600     IF NOT WS-FOUND
100700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
100800         MOVE 'CUSTOMER ID NOT ON FILE' TO WS-REJECT-REASON
100900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
101000         MOVE BAM1400-CRED-CUST-ID TO WS-CHANGE-DETAILS
101100* INVOKE THE SUBORDINATE PARAGRAPH.
101200         PERFORM 9700-WRITE-AUDIT-CRED-FAIL THRU 9700-EXIT
101300* SHORT-CIRCUIT STRAIGHT TO THE EXIT.
101400         GO TO 3200-EXIT.
101500* BUMP THE RUN COUNTER.
101600     ADD 1 TO WS-CRED-TABLE-CTR.
101700* BUMP THE RUN COUNTER.
101800     ADD 1 TO WS-CRED-ADDED-CTR.
101900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
102000     MOVE BAM1400-CRED-CUST-ID
102100              TO BAM4000-R-CUST-ID (WS-CRED-TABLE-CTR).
102200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
102300     MOVE BAM1400-CRED-USERNAME
102400              TO BAM4000-R-USERNAME (WS-CRED-TABLE-CTR).
102500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
102600     MOVE BAM1400-CRED-PASSWORD
102700              TO BAM4000-R-PASSWORD (WS-CRED-TABLE-CTR).
102800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
102900     MOVE BAM1400-CRED-EMAIL
103000              TO BAM4000-R-EMAIL (WS-CRED-TABLE-CTR).
103100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
103200     MOVE 'Y' TO BAM4000-R-ACTIVE (WS-CRED-TABLE-CTR).
103300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
103400     MOVE BAM1400-CRED-USERNAME TO WS-CHANGE-DETAILS.
103500* INVOKE THE SUBORDINATE PARAGRAPH.
103600     PERFORM 9800-WRITE-AUDIT-CRED-OK THRU 9800-EXIT.
103700 3200-EXIT.
103800     EXIT.
103900* TWO INDEPENDENT TESTS - USERNAME MATCH AND EMAIL MATCH - EACH
104000* SETS ITS OWN REJECT REASON TEXT SO THE AUDIT TRAIL SAYS WHICH
104100* ONE ACTUALLY COLLIDED.
104200 3210-CHECK-USERNAME-DUP.
104300* TEST THE CONDITION BEFORE ACTING ON IT.
104400     IF BAM4000-R-USERNAME (WS-SUB) = BAM1400-CRED-USERNAME
104500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
104600         MOVE 1 TO WS-FOUND-SW
104700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
104800         MOVE 'USERNAME ALREADY EXISTS' TO WS-REJECT-REASON.
104900* TEST THE CONDITION BEFORE ACTING ON IT.
105000     IF BAM4000-R-EMAIL (WS-SUB) = BAM1400-CRED-EMAIL
105100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
105200         MOVE 1 TO WS-FOUND-SW
105300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
105400         MOVE 'EMAIL ALREADY EXISTS' TO WS-REJECT-REASON.
105500 3210-EXIT.
105600     EXIT.
105700* PLAIN MEMBERSHIP TEST AGAINST THE CUSTOMER TABLE BUILT
105800* EARLIER IN THIS SAME RUN.
105900 3220-CHECK-CUSTOMER-EXISTS.
106000* TEST THE CONDITION BEFORE ACTING ON IT.
106100     IF BAM4000-C-ID (WS-SUB) = BAM1400-CRED-CUST-ID
106200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
106300         MOVE 1 TO WS-FOUND-SW.
106400 3220-EXIT.
106500     EXIT.
106600*
106700* LOGON DEMO - THE ATTEMPTED USERNAME/PASSWORD ARE PULLED OFF
106800* THE COMMAND LINE (BLANK-DELIMITED, USERNAME THEN PASSWORD)
106900* RATHER THAN FIXED IN WORKING-STORAGE, SO THE FIXED ADMIN PAIR
107000* IS JUST ONE POSSIBLE ATTEMPT AND NOT THE ONLY ONE THE PROGRAM
107100* WILL EVER SEE.  A SUCCESSFUL LOGON IS EITHER THE ADMIN PAIR OR
107200* AN EXACT USERNAME/PASSWORD MATCH AGAINST AN ACTIVE CREDENTIAL
107300* TABLE ENTRY.  NOT TIED TO AN AUDIT ACTION CODE.        BAM0211
107400 6000-VALIDATE-LOGIN.
107500* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
107600     MOVE SPACES TO WS-LOGON-PARM-LINE.
107700* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
107800     MOVE SPACES TO WS-LOGIN-USERNAME.
107900* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
108000     MOVE SPACES TO WS-LOGIN-PASSWORD.
108100* PICK UP THE VALUE FROM THE OPERATING SYSTEM.
108200     ACCEPT WS-LOGON-PARM-LINE FROM COMMAND-LINE.
108300* SPLIT THE INPUT LINE INTO ITS PARTS.
108400     UNSTRING WS-LOGON-PARM-LINE DELIMITED BY SPACE
108500         INTO WS-LOGIN-USERNAME WS-LOGIN-PASSWORD.
108600* RESET THE SWITCH/COUNTER TO ITS STARTING VALUE.
108700     MOVE ZERO TO WS-LOGIN-VALID-SW.
108800* TEST THE CONDITION BEFORE ACTING ON IT.
108900     IF WS-LOGIN-USERNAME = 'admin' AND
109000             WS-LOGIN-PASSWORD = 'admin123'
109100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
109200         MOVE 1 TO WS-LOGIN-VALID-SW
109300* OTHERWISE, TAKE THE ALTERNATE PATH.
109400     ELSE
109500* INVOKE THE SUBORDINATE PARAGRAPH.
109600         PERFORM 6010-SCAN-CREDENTIALS THRU 6010-EXIT
109700             VARYING WS-SUB FROM 1 BY 1
109800             UNTIL WS-SUB > WS-CRED-TABLE-CTR.
109900 6000-EXIT.
110000     EXIT.
110100* ONE TABLE ENTRY PER CALL - USERNAME, PASSWORD AND ACTIVE
110200* FLAG ALL HAVE TO MATCH FOR THE LOGON TO SUCCEED.
110300 6010-SCAN-CREDENTIALS.
110400* TEST THE CONDITION BEFORE ACTING ON IT.
110500     IF BAM4000-R-USERNAME (WS-SUB) = WS-LOGIN-USERNAME AND
110600             BAM4000-R-PASSWORD (WS-SUB) = WS-LOGIN-PASSWORD AND
110700             BAM4000-R-ACTIVE (WS-SUB) = 'Y'
110800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
110900         MOVE 1 TO WS-LOGIN-VALID-SW.
111000 6010-EXIT.
111100     EXIT.
111200****************************************************************
111300* REWRITE SECTION - EACH MASTER IS CLOSED, REOPENED FOR OUTPUT,  *
111400* AND THE WORK TABLE IS SPILLED BACK OUT IN TABLE ORDER.  THIS   *
111500* IS THE SAME MOVE-EVERYTHING-TO-A-TABLE-THEN-REWRITE TRICK      *
111600* THE FEE-HISTORY EXTRACT USES ON THE MORTGAGE SIDE FOR LATE     *
111700* ADJUSTMENTS - IT KEEPS THE MAINTENANCE LOGIC SIMPLE AT THE     *
111800* COST OF HOLDING THE WHOLE MASTER IN MEMORY FOR THE RUN.        *
111900****************************************************************
112000 8000-REWRITE-CUSTOMERS.
112100* CLOSE THE FILE AT END OF THIS PASS.
112200     CLOSE BAM-CUSTOMER-FILE.
112300* OPEN THE FILE FOR THIS PASS.
112400     OPEN OUTPUT BAM-CUSTOMER-FILE.
112500* INVOKE THE SUBORDINATE PARAGRAPH.
112600     PERFORM 8010-WRITE-CUSTOMER THRU 8010-EXIT
112700         VARYING WS-SUB FROM 1 BY 1
112800         UNTIL WS-SUB > WS-CUST-TABLE-CTR.
112900* CLOSE THE FILE AT END OF THIS PASS.
113000     CLOSE BAM-CUSTOMER-FILE.
113100 8000-EXIT.
113200     EXIT.
113300* ONE TABLE ENTRY BACK OUT TO THE CUSTOMER MASTER LAYOUT.
113400 8010-WRITE-CUSTOMER.
113500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
113600     MOVE BAM4000-C-ID (WS-SUB) TO BAM1100-CUST-ID.
113700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
113800     MOVE BAM4000-C-TYPE (WS-SUB) TO BAM1100-CUST-TYPE.
113900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
114000     MOVE BAM4000-C-FIRST-NAME (WS-SUB) TO BAM1100-CUST-FIRST-NAME.
114100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
114200     MOVE BAM4000-C-LAST-NAME (WS-SUB) TO BAM1100-CUST-LAST-NAME.
114300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
114400     MOVE BAM4000-C-ADDRESS (WS-SUB) TO BAM1100-CUST-ADDRESS.
114500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
114600     MOVE BAM4000-C-NATIONAL-ID (WS-SUB) TO BAM1100-CUST-NATIONAL-ID.
114700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
114800     MOVE BAM4000-C-COMPANY-NAME (WS-SUB) TO BAM1100-CUST-COMPANY-NAME.
114900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
115000     MOVE BAM4000-C-COMPANY-ADDR (WS-SUB) TO BAM1100-CUST-COMPANY-ADDR.
115100* MARK THE ROW AS A STANDING MASTER RECORD FOR NEXT RUN'S
115200* 1100-APPLY-CUSTOMER TO FIND, WHETHER IT GOT INTO THE TABLE
115300* THIS RUN VIA AN ADD, A STANDING LOAD, OR A PROFILE UPDATE.
115400*                                                          BAM0222
115500     MOVE 'M' TO BAM1100-CUST-MASTER-IND.
115600* SPILL THE RECORD OUT TO ITS FILE.
115700     WRITE BAM1100-REC.
115800 8010-EXIT.
115900     EXIT.
116000* SAME REWRITE PATTERN AS 8000-REWRITE-CUSTOMERS, ACCOUNT SIDE.
116100 8100-REWRITE-ACCOUNTS.
116200* CLOSE THE FILE AT END OF THIS PASS.
116300     CLOSE BAM-ACCOUNT-FILE.
116400* OPEN THE FILE FOR THIS PASS.
116500     OPEN OUTPUT BAM-ACCOUNT-FILE.
116600* INVOKE THE SUBORDINATE PARAGRAPH.
116700     PERFORM 8110-WRITE-ACCOUNT THRU 8110-EXIT
116800         VARYING WS-SUB FROM 1 BY 1
116900         UNTIL WS-SUB > WS-ACCT-TABLE-CTR.
117000* CLOSE THE FILE AT END OF THIS PASS.
117100     CLOSE BAM-ACCOUNT-FILE.
117200 8100-EXIT.
117300     EXIT.
117400* ONE TABLE ENTRY BACK OUT TO THE ACCOUNT MASTER LAYOUT.
117500 8110-WRITE-ACCOUNT.
117600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
117700     MOVE BAM4000-A-NUMBER (WS-SUB) TO BAM1200-ACCT-NUMBER.
117800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
117900     MOVE BAM4000-A-CUST-ID (WS-SUB) TO BAM1200-ACCT-CUST-ID.
118000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
118100     MOVE BAM4000-A-TYPE (WS-SUB) TO BAM1200-ACCT-TYPE.
118200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
118300     MOVE BAM4000-A-BRANCH (WS-SUB) TO BAM1200-ACCT-BRANCH.
118400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
118500     MOVE BAM4000-A-BALANCE (WS-SUB) TO BAM1200-ACCT-BALANCE.
118600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
118700     MOVE BAM4000-A-CLOSED (WS-SUB) TO BAM1200-ACCT-CLOSED-FLAG.
118800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
118900     MOVE BAM4000-A-EMP-NAME (WS-SUB) TO BAM1200-ACCT-EMPLOYER-NAME.
119000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
119100     MOVE BAM4000-A-EMP-ADDR (WS-SUB) TO BAM1200-ACCT-EMPLOYER-ADDR.
119200* MARK THE ROW AS A STANDING MASTER RECORD FOR NEXT RUN'S
119300* 2100-APPLY-ACCOUNT TO FIND - SAME REASONING AS
119400* 8010-WRITE-CUSTOMER ABOVE.                               BAM0222
119500     MOVE 'M' TO BAM1200-ACCT-MASTER-IND.
119600* SPILL THE RECORD OUT TO ITS FILE.
119700     WRITE BAM1200-REC.
119800 8110-EXIT.
119900     EXIT.
120000* SAME REWRITE PATTERN AGAIN, CREDENTIAL SIDE.
120100 8200-REWRITE-CREDENTIALS.
120200* CLOSE THE FILE AT END OF THIS PASS.
120300     CLOSE BAM-CREDENTIAL-FILE.
120400* OPEN THE FILE FOR THIS PASS.
120500     OPEN OUTPUT BAM-CREDENTIAL-FILE.
120600* INVOKE THE SUBORDINATE PARAGRAPH.
120700     PERFORM 8210-WRITE-CREDENTIAL THRU 8210-EXIT
120800         VARYING WS-SUB FROM 1 BY 1
120900         UNTIL WS-SUB > WS-CRED-TABLE-CTR.
121000* CLOSE THE FILE AT END OF THIS PASS.
121100     CLOSE BAM-CREDENTIAL-FILE.
121200 8200-EXIT.
121300     EXIT.
121400* ONE TABLE ENTRY BACK OUT TO THE CREDENTIAL MASTER LAYOUT.
121500 8210-WRITE-CREDENTIAL.
121600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
121700     MOVE BAM4000-R-CUST-ID (WS-SUB) TO BAM1400-CRED-CUST-ID.
121800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
121900     MOVE BAM4000-R-USERNAME (WS-SUB) TO BAM1400-CRED-USERNAME.
122000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
122100     MOVE BAM4000-R-PASSWORD (WS-SUB) TO BAM1400-CRED-PASSWORD.
122200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
122300     MOVE BAM4000-R-EMAIL (WS-SUB) TO BAM1400-CRED-EMAIL.
122400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
122500     MOVE BAM4000-R-ACTIVE (WS-SUB) TO BAM1400-CRED-ACTIVE.
122600* MARK THE ROW AS A STANDING MASTER RECORD FOR NEXT RUN'S
122700* 3100-APPLY-CREDENTIAL TO FIND, WHETHER IT GOT INTO THE TABLE
122800* THIS RUN VIA AN ADD OR A STANDING LOAD.               BAM0225
122900     MOVE 'M' TO BAM1400-CRED-MASTER-IND.
123000* SPILL THE RECORD OUT TO ITS FILE.
123100     WRITE BAM1400-REC.
123200 8210-EXIT.
123300     EXIT.
123400****************************************************************
123500* AUDIT SECTION - ONE PARAGRAPH PER OUTCOME, EACH SETS ITS OWN  *
123600* CATEGORY/ACTION/SUCCESS 88-LEVELS ON BAM1500-REC BEFORE       *
123700* BUILDING THE TIMESTAMP AND WRITING.  KEPT SEPARATE RATHER     *
123800* THAN ONE PARAMETERIZED PARAGRAPH SO EACH OUTCOME'S DETAILS    *
123900* TEXT CAN BE HARD-CODED WHERE IT DOES NOT VARY.                *
124000****************************************************************
124100* REJECTED CUSTOMER ADD.  REASON TEXT CAME FROM 1200-ADD-
124200* CUSTOMER'S EDIT CHECKS.
124300 9000-WRITE-AUDIT-CUST-FAIL.
124400* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
124500     MOVE SPACES TO BAM1500-REC.
124600* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
124700     SET BAM1500-CAT-CUSTOMER TO TRUE.
124800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
124900     MOVE 'BATCH' TO BAM1500-AUD-ACTOR.
125000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
125100     MOVE WS-CHANGE-DETAILS TO BAM1500-AUD-SUBJECT.
125200* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
125300     SET BAM1500-ACT-CREATE TO TRUE.
125400* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
125500     SET BAM1500-SUCCESS-NO TO TRUE.
125600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
125700     MOVE WS-REJECT-REASON TO BAM1500-AUD-DETAILS.
125800* BUMP THE RUN COUNTER.
125900     ADD 1 TO WS-REJECT-CTR.
126000* INVOKE THE SUBORDINATE PARAGRAPH.
126100     PERFORM 9450-BUILD-TIMESTAMP THRU 9450-EXIT.
126200* SPILL THE RECORD OUT TO ITS FILE.
126300     WRITE BAM1500-REC.
126400 9000-EXIT.
126500     EXIT.
126600* SUCCESSFUL CUSTOMER ADD.
126700 9100-WRITE-AUDIT-CUST-OK.
126800* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
126900     MOVE SPACES TO BAM1500-REC.
127000* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
127100     SET BAM1500-CAT-CUSTOMER TO TRUE.
127200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
127300     MOVE 'BATCH' TO BAM1500-AUD-ACTOR.
127400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
127500     MOVE WS-CHANGE-DETAILS TO BAM1500-AUD-SUBJECT.
127600* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
127700     SET BAM1500-ACT-CREATE TO TRUE.
127800* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
127900     SET BAM1500-SUCCESS-YES TO TRUE.
128000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
128100     MOVE 'CUSTOMER REGISTERED' TO BAM1500-AUD-DETAILS.
128200* INVOKE THE SUBORDINATE PARAGRAPH.
128300     PERFORM 9450-BUILD-TIMESTAMP THRU 9450-EXIT.
128400* SPILL THE RECORD OUT TO ITS FILE.
128500     WRITE BAM1500-REC.
128600 9100-EXIT.
128700     EXIT.
128800*
128900* PROFILE-UPDATE AUDIT - DETAILS CARRY THE FIELD:OLD->NEW; TEXT
129000* BUILT UP IN 1400-UPDATE-CUSTOMER, NOT A CANNED MESSAGE.
129100 9200-WRITE-AUDIT-UPDATE-OK.
129200* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
129300     MOVE SPACES TO BAM1500-REC.
129400* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
129500     SET BAM1500-CAT-CUSTOMER TO TRUE.
129600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
129700     MOVE 'BATCH' TO BAM1500-AUD-ACTOR.
129800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
129900     MOVE BAM1100-CUST-ID TO BAM1500-AUD-SUBJECT.
130000* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
130100     SET BAM1500-ACT-UPDATE-PROFILE TO TRUE.
130200* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
130300     SET BAM1500-SUCCESS-YES TO TRUE.
130400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
130500     MOVE WS-CHANGE-DETAILS TO BAM1500-AUD-DETAILS.
130600* INVOKE THE SUBORDINATE PARAGRAPH.
130700     PERFORM 9450-BUILD-TIMESTAMP THRU 9450-EXIT.
130800* SPILL THE RECORD OUT TO ITS FILE.
130900     WRITE BAM1500-REC.
131000 9200-EXIT.
131100     EXIT.
131200* REJECTED ACCOUNT OPEN.  REASON TEXT CAME FROM 2200-OPEN-
131300* ACCOUNT'S EDIT CHECKS.
131400 9300-WRITE-AUDIT-ACCT-FAIL.
131500* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
131600     MOVE SPACES TO BAM1500-REC.
131700* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
131800     SET BAM1500-CAT-ACCOUNT TO TRUE.
131900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
132000     MOVE 'BATCH' TO BAM1500-AUD-ACTOR.
132100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
132200     MOVE WS-CHANGE-DETAILS TO BAM1500-AUD-SUBJECT.
132300* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
132400     SET BAM1500-ACT-CREATE TO TRUE.
132500* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
132600     SET BAM1500-SUCCESS-NO TO TRUE.
132700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
132800     MOVE WS-REJECT-REASON TO BAM1500-AUD-DETAILS.
132900* BUMP THE RUN COUNTER.
133000     ADD 1 TO WS-REJECT-CTR.
133100* INVOKE THE SUBORDINATE PARAGRAPH.
133200     PERFORM 9450-BUILD-TIMESTAMP THRU 9450-EXIT.
133300* SPILL THE RECORD OUT TO ITS FILE.
133400     WRITE BAM1500-REC.
133500 9300-EXIT.
133600     EXIT.
133700* SUCCESSFUL ACCOUNT OPEN.
133800 9400-WRITE-AUDIT-ACCT-OK.
133900* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
134000     MOVE SPACES TO BAM1500-REC.
134100* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
134200     SET BAM1500-CAT-ACCOUNT TO TRUE.
134300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
134400     MOVE 'BATCH' TO BAM1500-AUD-ACTOR.
134500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
134600     MOVE WS-CHANGE-DETAILS TO BAM1500-AUD-SUBJECT.
134700* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
134800     SET BAM1500-ACT-CREATE TO TRUE.
134900* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
135000     SET BAM1500-SUCCESS-YES TO TRUE.
135100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
135200     MOVE 'ACCOUNT OPENED' TO BAM1500-AUD-DETAILS.
135300* INVOKE THE SUBORDINATE PARAGRAPH.
135400     PERFORM 9450-BUILD-TIMESTAMP THRU 9450-EXIT.
135500* SPILL THE RECORD OUT TO ITS FILE.
135600     WRITE BAM1500-REC.
135700 9400-EXIT.
135800     EXIT.
135900* ACCOUNT SOFT-CLOSE, ALWAYS SUCCEEDS ONCE 2100-APPLY-ACCOUNT
136000* HAS DECIDED THE TRAILER IS A CLOSE REQUEST.
136100 9500-WRITE-AUDIT-CLOSE-OK.
136200* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
136300     MOVE SPACES TO BAM1500-REC.
136400* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
136500     SET BAM1500-CAT-ACCOUNT TO TRUE.
136600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
136700     MOVE 'BATCH' TO BAM1500-AUD-ACTOR.
136800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
136900     MOVE WS-CHANGE-DETAILS TO BAM1500-AUD-SUBJECT.
137000* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
137100     SET BAM1500-ACT-CLOSE TO TRUE.
137200* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
137300     SET BAM1500-SUCCESS-YES TO TRUE.
137400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
137500     MOVE 'ACCOUNT CLOSED' TO BAM1500-AUD-DETAILS.
137600* INVOKE THE SUBORDINATE PARAGRAPH.
137700     PERFORM 9450-BUILD-TIMESTAMP THRU 9450-EXIT.
137800* SPILL THE RECORD OUT TO ITS FILE.
137900     WRITE BAM1500-REC.
138000 9500-EXIT.
138100     EXIT.
138200* ACCOUNT REASSIGNED TO A DIFFERENT CUST-ID, ALWAYS SUCCEEDS.
138300* TKT BAM0079.
138400 9600-WRITE-AUDIT-LINK-OK.
138500* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
138600     MOVE SPACES TO BAM1500-REC.
138700* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
138800     SET BAM1500-CAT-LINK TO TRUE.
138900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
139000     MOVE 'BATCH' TO BAM1500-AUD-ACTOR.
139100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
139200     MOVE WS-CHANGE-DETAILS TO BAM1500-AUD-SUBJECT.
139300* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
139400     SET BAM1500-ACT-LINK-ACCOUNT TO TRUE.
139500* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
139600     SET BAM1500-SUCCESS-YES TO TRUE.
139700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
139800     MOVE WS-CHANGE-DETAILS TO BAM1500-AUD-DETAILS.
139900* INVOKE THE SUBORDINATE PARAGRAPH.
140000     PERFORM 9450-BUILD-TIMESTAMP THRU 9450-EXIT.
140100* SPILL THE RECORD OUT TO ITS FILE.
140200     WRITE BAM1500-REC.
140300 9600-EXIT.
140400     EXIT.
140500* REJECTED CREDENTIAL REGISTRATION - DUPLICATE USERNAME/EMAIL
140600* OR AN UNKNOWN CUST-ID, SEE 3200-CHECK-CREDENTIAL.
140700 9700-WRITE-AUDIT-CRED-FAIL.
140800* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
140900     MOVE SPACES TO BAM1500-REC.
141000* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
141100     SET BAM1500-CAT-CREDENTIAL TO TRUE.
141200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
141300     MOVE 'BATCH' TO BAM1500-AUD-ACTOR.
141400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
141500     MOVE WS-CHANGE-DETAILS TO BAM1500-AUD-SUBJECT.
141600* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
141700     SET BAM1500-ACT-CREATE TO TRUE.
141800* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
141900     SET BAM1500-SUCCESS-NO TO TRUE.
142000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
142100     MOVE WS-REJECT-REASON TO BAM1500-AUD-DETAILS.
142200* BUMP THE RUN COUNTER.
142300     ADD 1 TO WS-REJECT-CTR.
142400* INVOKE THE SUBORDINATE PARAGRAPH.
142500     PERFORM 9450-BUILD-TIMESTAMP THRU 9450-EXIT.
142600* SPILL THE RECORD OUT TO ITS FILE.
142700     WRITE BAM1500-REC.
142800 9700-EXIT.
142900     EXIT.
143000* SUCCESSFUL CREDENTIAL REGISTRATION, DEFAULTS TO ACTIVE.
143100 9800-WRITE-AUDIT-CRED-OK.
143200* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
143300     MOVE SPACES TO BAM1500-REC.
143400* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
143500     SET BAM1500-CAT-CREDENTIAL TO TRUE.
143600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
143700     MOVE 'BATCH' TO BAM1500-AUD-ACTOR.
143800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
143900     MOVE WS-CHANGE-DETAILS TO BAM1500-AUD-SUBJECT.
144000* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
144100     SET BAM1500-ACT-CREATE TO TRUE.
144200* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
144300     SET BAM1500-SUCCESS-YES TO TRUE.
144400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
144500     MOVE 'CREDENTIAL REGISTERED' TO BAM1500-AUD-DETAILS.
144600* INVOKE THE SUBORDINATE PARAGRAPH.
144700     PERFORM 9450-BUILD-TIMESTAMP THRU 9450-EXIT.
144800* SPILL THE RECORD OUT TO ITS FILE.
144900     WRITE BAM1500-REC.
145000 9800-EXIT.
145100     EXIT.
145200*
145300* TIMESTAMP BUILT FROM THE RUN DATE/TIME CAPTURED AT 0100-
145400* INITIALIZE - EVERY AUDIT RECORD WRITTEN BY THIS RUN CARRIES
145500* THE SAME STAMP, SAME AS setmb2000 STAMPS ITS OWN JOB LOG.
145600 9450-BUILD-TIMESTAMP.
145700* BUILD UP THE TEXT FIELD PIECE BY PIECE.
145800     STRING WS-SYS-YYYY-N            DELIMITED BY SIZE
145900            '-'                      DELIMITED BY SIZE
146000            WS-SYS-MM                DELIMITED BY SIZE
146100            '-'                      DELIMITED BY SIZE
146200            WS-SYS-DD                DELIMITED BY SIZE
146300            'T'                      DELIMITED BY SIZE
146400            WS-SYS-HH                DELIMITED BY SIZE
146500            ':'                      DELIMITED BY SIZE
146600            WS-SYS-MI                DELIMITED BY SIZE
146700            ':'                      DELIMITED BY SIZE
146800            WS-SYS-SS                DELIMITED BY SIZE
146900            '.'                      DELIMITED BY SIZE
147000            WS-SYS-CS                DELIMITED BY SIZE
147100            '0'                      DELIMITED BY SIZE
147200       INTO BAM1500-AUD-TIMESTAMP.
147300 9450-EXIT.
147400     EXIT.
147500****************************************************************
147600* OPERATOR-FACING RUN SUMMARY - SAME LINE-UP OF COUNTERS THE    *
147700* OTHER BAM PROGRAMS PRINT AT END OF RUN, PLUS THE LOGON DEMO   *
147800* RESULT SO THE CONSOLE OPERATOR CAN SEE WHICH PATH IT TOOK -   *
147900* THE FIXED ADMIN PAIR OR AN ACTUAL CREDENTIAL TABLE MATCH.     *
148000****************************************************************
148100 9900-DISPLAY-TOTALS.
148200* ECHO THE LINE TO THE OPERATOR CONSOLE.
148300     DISPLAY 'BAM4000 REGISTRATION RUN COMPLETE'.
148400* ECHO THE LINE TO THE OPERATOR CONSOLE.
148500     DISPLAY 'CUSTOMERS ADDED . . . . . . : ' WS-CUST-ADDED-CTR.
148600* ECHO THE LINE TO THE OPERATOR CONSOLE.
148700     DISPLAY 'CUSTOMERS UPDATED . . . . . : ' WS-CUST-UPDATED-CTR.
148800* ECHO THE LINE TO THE OPERATOR CONSOLE.
148900     DISPLAY 'ACCOUNTS OPENED . . . . . . : ' WS-ACCT-OPENED-CTR.
149000* ECHO THE LINE TO THE OPERATOR CONSOLE.
149100     DISPLAY 'ACCOUNTS CLOSED . . . . . . : ' WS-ACCT-CLOSED-CTR.
149200* ECHO THE LINE TO THE OPERATOR CONSOLE.
149300     DISPLAY 'ACCOUNTS LINKED . . . . . . : ' WS-ACCT-LINKED-CTR.
149400* ECHO THE LINE TO THE OPERATOR CONSOLE.
149500     DISPLAY 'CREDENTIALS REGISTERED . . : ' WS-CRED-ADDED-CTR.
149600* ECHO THE LINE TO THE OPERATOR CONSOLE.
149700     DISPLAY 'REQUESTS REJECTED . . . . . : ' WS-REJECT-CTR.
149800* TEST THE CONDITION BEFORE ACTING ON IT.
149900     IF WS-LOGIN-VALID
150000* ECHO THE LINE TO THE OPERATOR CONSOLE.
150100         DISPLAY 'DEMO LOGON CHECK . . . . . : VALID'
150200* OTHERWISE, TAKE THE ALTERNATE PATH.
150300     ELSE
150400* ECHO THE LINE TO THE OPERATOR CONSOLE.
150500         DISPLAY 'DEMO LOGON CHECK . . . . . : INVALID'.
150600* NOTHING LEFT OPEN BUT THE AUDIT FILE - THE THREE MASTERS WERE
150700* ALREADY CLOSED BY THEIR OWN REWRITE PARAGRAPHS ABOVE.
150800 9999-END-RUN.
150900* CLOSE THE FILE AT END OF THIS PASS.
151000     CLOSE BAM-AUDIT-FILE.
