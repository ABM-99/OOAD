000100****************************************************************
000200* BAM1200                        ACCOUNT MASTER RECORD LAYOUT  *
000300* COPYBOOK FOR THE BANK ACCOUNT MAINTENANCE (BAM) SYSTEM       *
000400****************************************************************
000500* HIST:  1989-05-30  RCT  ORIGINAL LAYOUT - SAVINGS ONLY       *
000600*        1991-02-14  RCT  ADD INVESTMENT AND CHEQUE TYPES      *
000700*        1991-02-14  RCT  ADD EMPLOYER FIELDS FOR CHEQUE  BAM0061
000800*        1996-11-06  DMH  ADD SOFT-CLOSE FLAG           BAM0118 *
000900*        1999-08-23  DMH  PACK THE BALANCE FIELD - SAME AS THE *
001000*                         MB-SIDE MASTERS CARRY THEIR DOLLAR   *
001100*                         FIELDS.  DROP THE UNUSED FLAT X-VIEW *
001200*                         OF THE BALANCE THAT NOBODY CALLS FOR *
001300*                         ANY MORE.                     BAM0142*
001400*        2009-11-04  KTM  CARVE A MASTER-ROW INDICATOR OUT OF  *
001500*                         FILLER SO BAM4000 CAN TELL A STANDING*
001600*                         ROW FROM A TRAILER            BAM0222*
001700****************************************************************
001800 01  BAM1200-REC.
001900     05  BAM1200-ACCT-NUMBER             PIC X(12).
002000* PREFIX IDENTIFIES THE BRANCH THAT OPENED THE ACCOUNT, SUFFIX
002100* IS THE SEQUENCE NUMBER WITHIN THAT BRANCH.
002200     05  BAM1200-ACCT-NUMBER-R REDEFINES BAM1200-ACCT-NUMBER.
002300         10  BAM1200-ACCT-PREFIX         PIC X(02).
002400         10  BAM1200-ACCT-SUFFIX         PIC X(10).
002500* OWNING CUSTOMER - MATCHES BAM1100-CUST-ID ON THE CUSTOMER
002600* MASTER.  ONE CUSTOMER MAY HOLD SEVERAL ACCOUNTS.
002700     05  BAM1200-ACCT-CUST-ID            PIC X(10).
002800* S/I/C DRIVES THE INTEREST RATE AND THE WITHDRAWAL RULES -
002900* SEE BAM2000 3000-APPLY-TRANSACTION AND BAM3000 2000-POST.
003000     05  BAM1200-ACCT-TYPE               PIC X(01).
003100         88  BAM1200-TYPE-SAVINGS        VALUE 'S'.
003200         88  BAM1200-TYPE-INVESTMENT     VALUE 'I'.
003300         88  BAM1200-TYPE-CHEQUE         VALUE 'C'.
003400         88  BAM1200-TYPE-INT-BEARING    VALUE 'S' 'I'.
003500     05  BAM1200-ACCT-BRANCH             PIC X(20).
003600* PACKED - MATCHES THE DOLLAR-FIELD USAGE THE MB SIDE OF THE
003700* SHOP HAS ALWAYS CARRIED FOR MASTER-FILE MONEY FIELDS.
003800     05  BAM1200-ACCT-BALANCE            PIC S9(11)V99 COMP-3.
003900     05  BAM1200-ACCT-CLOSED-FLAG        PIC X(01).
004000         88  BAM1200-ACCT-IS-CLOSED      VALUE 'Y'.
004100         88  BAM1200-ACCT-IS-OPEN        VALUE 'N'.
004200* CHEQUE-ONLY FIELDS, SPACES WHEN ACCT-TYPE NOT = 'C'
004300     05  BAM1200-ACCT-EMPLOYER-NAME      PIC X(30).
004400     05  BAM1200-ACCT-EMPLOYER-ADDR      PIC X(40).
004500* SET TO 'M' BY BAM4000 8110-WRITE-ACCOUNT EVERY TIME THIS ROW
004600* IS SPILLED BACK OUT TO ACCTMAST - SAME PURPOSE AS
004700* BAM1100-CUST-MASTER-IND ON THE CUSTOMER MASTER.       BAM0222
004800     05  BAM1200-ACCT-MASTER-IND         PIC X(01).
004900         88  BAM1200-IS-MASTER           VALUE 'M'.
005000     05  FILLER                          PIC X(38).
