000100****************************************************************
000200* BAM1300                   TRANSACTION / JOURNAL RECORD       *
000300* COPYBOOK FOR THE BANK ACCOUNT MAINTENANCE (BAM) SYSTEM       *
000400* USED BOTH AS THE DAILY TRANSACTION INPUT AND AS THE POSTED   *
000500* / REJECTED JOURNAL OUTPUT RECORD.                            *
000600****************************************************************
000700* HIST:  1990-03-02  RCT  ORIGINAL LAYOUT                      *
000800*        1992-07-21  RCT  ADD TXN-STATUS FOR JOURNAL    BAM0072*
000900*        1998-01-05  DMH  ADD WITHDRAW-ATT TYPE          Y2K   *
001000*        1999-08-23  DMH  PACK TXN-AMOUNT - SAME DOLLAR-FIELD  *
001100*                         USAGE AS THE MB-SIDE MASTERS  BAM0142*
001200****************************************************************
001300 01  BAM1300-REC.
001400* ASSIGNED BY THE BRANCH SYSTEM THAT ORIGINATED THE
001500* TRANSACTION, NOT REASSIGNED BY BAM2000.
001600     05  BAM1300-TXN-ID                  PIC X(12).
001700* MATCHES BAM1200-ACCT-NUMBER ON THE ACCOUNT MASTER - THE
001800* LOOKUP KEY BAM2000 SEARCHES THE ACCOUNT TABLE ON.
001900     05  BAM1300-TXN-ACCT-NUMBER         PIC X(12).
002000* FIELD IS 10 BYTES - REJECTED-WITHDRAWAL CODE IS TRUNCATED
002100* TO 'WITHDRAW-A' TO FIT.  SEE BAM2000 3200-WITHDRAW-SAVINGS.
002200     05  BAM1300-TXN-TYPE                PIC X(10).
002300         88  BAM1300-IS-DEPOSIT          VALUE 'DEPOSIT   '.
002400         88  BAM1300-IS-WITHDRAWAL       VALUE 'WITHDRAWAL'.
002500         88  BAM1300-IS-INTEREST         VALUE 'INTEREST  '.
002600         88  BAM1300-IS-WITHDRAW-ATT     VALUE 'WITHDRAW-A'.
002700     05  BAM1300-TXN-AMOUNT              PIC S9(11)V99 COMP-3.
002800* BRANCH-SUPPLIED TRANSACTION DATE, YYYY-MM-DD TEXT - NOT
002900* TOUCHED BY BAM2000, CARRIED THROUGH TO THE JOURNAL AS-IS.
003000     05  BAM1300-TXN-DATE                PIC X(10).
003100     05  BAM1300-TXN-DATE-R REDEFINES BAM1300-TXN-DATE.
003200         10  BAM1300-TXN-DATE-YYYY       PIC X(04).
003300         10  FILLER                      PIC X(01).
003400         10  BAM1300-TXN-DATE-MM         PIC X(02).
003500         10  FILLER                      PIC X(01).
003600         10  BAM1300-TXN-DATE-DD         PIC X(02).
003700* BRANCH-SUPPLIED TRANSACTION TIME, HH:MM:SS TEXT.
003800     05  BAM1300-TXN-TIME                PIC X(08).
003900     05  BAM1300-TXN-TIME-R REDEFINES BAM1300-TXN-TIME.
004000         10  BAM1300-TXN-TIME-HH         PIC X(02).
004100         10  FILLER                      PIC X(01).
004200         10  BAM1300-TXN-TIME-MM         PIC X(02).
004300         10  FILLER                      PIC X(01).
004400         10  BAM1300-TXN-TIME-SS         PIC X(02).
004500* FREE-TEXT TELLER NOTE ON INPUT - OVERWRITTEN WITH THE
004600* REJECT REASON BY BAM2000 IF THE TRANSACTION IS REJECTED.
004700     05  BAM1300-TXN-NOTE                PIC X(30).
004800* BLANK ON INPUT, SET BY BAM2000 BEFORE THE RECORD IS
004900* REWRITTEN OUT TO THE JOURNAL.
005000     05  BAM1300-TXN-STATUS              PIC X(08).
005100         88  BAM1300-STATUS-POSTED       VALUE 'POSTED  '.
005200         88  BAM1300-STATUS-REJECTED     VALUE 'REJECTED'.
005300* PADS THE RECORD OUT TO ITS FULL 120-BYTE LENGTH.
005400     05  FILLER                          PIC X(23).
