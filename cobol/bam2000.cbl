000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BAM2000.
000300 AUTHOR.        rct.
000400 INSTALLATION.  PHATSIMA BANK LTD - GABORONE DATA CENTER.
000500 DATE-WRITTEN.  04/17/89.
000600 DATE-COMPILED.
000700 SECURITY.      BANK CONFIDENTIAL - INTERNAL USE ONLY.
000800****************************************************************
000900* BAM2000 - NIGHTLY TRANSACTION POSTING RUN                    *
001000*                                                               *
001100* LOADS THE ACCOUNT MASTER INTO A WORKING-STORAGE TABLE, READS  *
001200* THE DAY'S TRANSACTION INPUT AND APPLIES EACH DEPOSIT AND      *
001300* WITHDRAWAL TO THE OWNING ACCOUNT ACCORDING TO THE POSTING     *
001400* RULES FOR THAT ACCOUNT TYPE.  WRITES A POSTED/REJECTED        *
001500* JOURNAL RECORD AND AN AUDIT RECORD FOR EVERY TRANSACTION      *
001600* READ, THEN REWRITES THE ACCOUNT MASTER WITH UPDATED BALANCES. *
001700****************************************************************
001800* CHANGE LOG                                                    *
001900*   DATE      WHO  TKT       DESCRIPTION                        *
002000*   --------  ---  --------  -------------------------------- *
002100*   04/17/89  RCT  BAM0002   ORIGINAL PROGRAM - SAVINGS AND    *
002200*                            CHEQUE DEPOSITS ONLY, NO REJECTS  *
002300*   09/02/89  RCT  BAM0009   ADD WITHDRAWALS FOR CHEQUE ACCTS  *
002400*   02/14/91  RCT  BAM0061   ADD INVESTMENT ACCOUNT WITHDRAWALS*
002500*   07/21/92  RCT  BAM0072   ADD JOURNAL STATUS - POSTED OR    *
002600*                            REJECTED, WRITE AUDIT TRAIL       *
002700*   11/06/96  DMH  BAM0118   HONOUR SOFT-CLOSE FLAG - REJECT   *
002800*                            ANY ACTIVITY AGAINST A CLOSED     *
002900*                            ACCOUNT                           *
003000*   01/05/98  DMH  BAM0130   SAVINGS WITHDRAWALS NO LONGER     *
003100*                            PERMITTED PER RETAIL PRODUCTS -   *
003200*                            JOURNAL THE ATTEMPT AS ZERO       *
003300*   06/22/98  DMH  BAM0142   Y2K - WINDOW THE 2-DIGIT SYSTEM   *
003400*                            DATE FOR THE AUDIT TIMESTAMP      *
003500*   03/11/01  PBS  BAM0161   AUDIT RECORD NOW FIXED LAYOUT,    *
003600*                            NOT PIPE-DELIMITED - SEE BAM1500  *
003700*   08/19/04  PBS  BAM0188   ACCOUNT TABLE RAISED TO 2000      *
003800*                            ENTRIES - BRANCH CONSOLIDATION    *
003900*   05/02/09  KTM  BAM0215   SEARCH ALL LOOKUP REPLACES THE    *
004000*                            OLD SEQUENTIAL SCAN OF THE TABLE  *
004100*   2008-03-11 DMH  BAM0142   PACK THE RUN-TOTAL AND ACCOUNT    *
004200*                            TABLE BALANCE FIELDS - SAME       *
004300*                            DOLLAR-FIELD USAGE THE MB-SIDE    *
004400*                            MASTERS HAVE ALWAYS CARRIED       *
004500*   2008-03-11 DMH  BAM0142   ADD A PACKED-YEAR WORK FIELD FOR  *
004600*                            THE CENTURY WINDOW - SAME PATTERN *
004700*                            AS THE OTHER BAM PROGRAMS         *
004800****************************************************************
004900 ENVIRONMENT DIVISION.
005000*
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700* ACCOUNT MASTER - READ TO BUILD THE TABLE, REWRITTEN AT 8000
005800* SEE BAM1200 COPYBOOK FOR THE FULL FIELD-BY-FIELD LAYOUT.
005900     SELECT BAM-ACCOUNT-FILE  ASSIGN TO ACCTMAST
006000            ORGANIZATION IS SEQUENTIAL.
006100* DAILY DEPOSIT/WITHDRAWAL FEED FROM THE BRANCHES
006200* BRANCH-SIDE EXTRACT, ONE RECORD PER DEPOSIT OR WITHDRAWAL
006300* ATTEMPTED DURING THE DAY.
006400     SELECT BAM-TRANS-IN-FILE ASSIGN TO TRANIN
006500            ORGANIZATION IS SEQUENTIAL.
006600* POSTED/REJECTED JOURNAL - ONE RECORD PER TRANSACTION READ
006700* SAME 120-BYTE LAYOUT AS THE INPUT FEED - BAM1300 SERVES
006800* BOTH ROLES, DISTINGUISHED ONLY BY THE STATUS BYTE.
006900     SELECT BAM-JOURNAL-FILE  ASSIGN TO TRANJRNL
007000            ORGANIZATION IS SEQUENTIAL.
007100* AUDIT TRAIL - APPENDED TO, NEVER REWRITTEN
007200* OPENED EXTEND, NOT OUTPUT - THIS PROGRAM SHARES THE AUDIT
007300* FILE WITH THE OTHER BAM PROGRAMS ACROSS THE NIGHTLY SUITE.
007400     SELECT BAM-AUDIT-FILE    ASSIGN TO AUDITOUT
007500            ORGANIZATION IS SEQUENTIAL.
007600*
007700 DATA DIVISION.
007800*
007900 FILE SECTION.
008000*
008100* LOADED ENTIRE INTO THE BAM2000-ACCT-TABLE AT 1000, THEN
008200* REWRITTEN RECORD-FOR-RECORD AT 8000 ONCE ALL TRANSACTIONS
008300* HAVE BEEN APPLIED IN MEMORY.
008400 FD  BAM-ACCOUNT-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 160 CHARACTERS
008700     DATA RECORD IS BAM1200-REC.
008800     COPY 'bam1200.dd.cbl'.
008900*
009000* MOVED INTO BAM1300-REC AT 2000-PROCESS-TRANSACTIONS SO THE
009100* FIELDS CAN BE ADDRESSED BY NAME.
009200 FD  BAM-TRANS-IN-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 120 CHARACTERS
009500     DATA RECORD IS BAM-TRANS-IN-REC.
009600 01  BAM-TRANS-IN-REC                PIC X(120).
009700*
009800* MOVED BACK OUT OF BAM1300-REC ONCE THE STATUS BYTE IS SET.
009900 FD  BAM-JOURNAL-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 120 CHARACTERS
010200     DATA RECORD IS BAM-JOURNAL-REC.
010300 01  BAM-JOURNAL-REC                 PIC X(120).
010400*
010500* ONE ENTRY PER TRANSACTION READ - SEE 9200/9300 FOR THE
010600* SUCCESS/FAILURE MESSAGE TEXT WRITTEN HERE.
010700 FD  BAM-AUDIT-FILE
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 200 CHARACTERS
011000     DATA RECORD IS BAM1500-REC.
011100     COPY 'bam1500.dd.cbl'.
011200*
011300 WORKING-STORAGE SECTION.
011400*
011500* THE INPUT TRANSACTION IS MOVED HERE OFF BAM-TRANS-IN-REC SO
011600* THE FIELDS CAN BE ADDRESSED BY NAME, THEN MOVED BACK OUT TO
011700* BAM-JOURNAL-REC ONCE THE STATUS BYTE HAS BEEN SET.
011800     COPY 'bam1300.dd.cbl'.
011900*
012000* DECLARED BUT NO LONGER STEPPED THROUGH THE TABLE DIRECTLY -
012100* BAM0215 SWITCHED THE LOOKUP TO SEARCH ALL ON THE INDEX.
012200 77  WS-SUB                          PIC S9(04) COMP VALUE ZERO.
012300* OPERATOR CONFIRMATION SWITCH - NOT CURRENTLY PROMPTED FOR IN
012400* THIS PROGRAM, CARRIED FORWARD FROM THE COMMON W00 LAYOUT.
012500 77  WS-ANSWER-SW                    PIC X(01)  VALUE 'N'.
012600*
012700* TWO EOF SWITCHES - ONE PER INPUT STREAM.  THE ACCOUNT TABLE
012800* IS LOADED IN FULL BEFORE THE TRANSACTION PASS BEGINS.
012900 01  WS-SWITCHES.
013000* SET BY 1100-READ-ACCOUNT WHEN THE MASTER RUNS OUT.
013100     05  WS-ACCT-EOF-SW              PIC 9 COMP VALUE ZERO.
013200         88  WS-ACCT-EOF                        VALUE 1.
013300* SET BY 2100-READ-TRANSACTION WHEN THE FEED RUNS OUT.
013400     05  WS-TRANS-EOF-SW             PIC 9 COMP VALUE ZERO.
013500         88  WS-TRANS-EOF                        VALUE 1.
013600* PADS THE GROUP TO AN EVEN BOUNDARY.
013700     05  FILLER                      PIC X(01) VALUE SPACE.
013800*
013900* PRINTED AT 9900-DISPLAY-TOTALS FOR THE OPERATOR TO CONFIRM
014000* THE NIGHTLY RUN TOUCHED THE EXPECTED NUMBER OF TRANSACTIONS.
014100 01  WS-COUNTERS.
014200* HIGH-WATER MARK OF THE ACCOUNT TABLE - ALSO THE OCCURS
014300* DEPENDING ON COUNT FOR BAM2000-ACCT-ENTRY BELOW.
014400     05  WS-ACCT-TABLE-CTR           PIC S9(04) COMP VALUE ZERO.
014500* EVERY RECORD OFF THE DAILY TRANSACTION FEED, POSTED OR NOT.
014600     05  WS-TXN-READ-CTR             PIC S9(07) COMP VALUE ZERO.
014700* SUCCESSFULLY APPLIED DEPOSITS AND WITHDRAWALS.
014800     05  WS-TXN-POSTED-CTR           PIC S9(07) COMP VALUE ZERO.
014900* ANY TRANSACTION THAT FAILED AN EDIT CHECK - SEE 9100-
015000* WRITE-REJECTED FOR THE FULL LIST OF REASONS.
015100     05  WS-TXN-REJECTED-CTR         PIC S9(07) COMP VALUE ZERO.
015200* PADS THE GROUP TO AN EVEN BOUNDARY.
015300     05  FILLER                      PIC X(01) VALUE SPACE.
015400*
015500* PACKED - MATCHES THE DOLLAR-FIELD USAGE THE MB SIDE OF THE
015600* SHOP HAS ALWAYS CARRIED FOR ACCUMULATED MONEY TOTALS.   BAM0142
015700 01  WS-RUN-TOTALS.
015800     05  WS-TOTAL-DEPOSITED          PIC S9(11)V99 COMP-3
015900                                                    VALUE ZERO.
016000     05  WS-TOTAL-WITHDRAWN          PIC S9(11)V99 COMP-3
016100                                                    VALUE ZERO.
016200* PADS THE GROUP TO AN EVEN BOUNDARY.
016300     05  FILLER                      PIC X(01) VALUE SPACE.
016400*
016500* SET BY WHICHEVER PARAGRAPH DECIDES TO REJECT, CARRIED INTO
016600* BOTH THE JOURNAL STATUS AND THE AUDIT DETAILS TEXT.
016700 01  WS-REJECT-REASON                PIC X(30) VALUE SPACES.
016800*
016900 01  WS-SYS-DATE-6                   PIC 9(06) VALUE ZERO.
017000* DISPLAY-USAGE YY/MM/DD VIEW OF THE SAME 6 BYTES - KEPT
017100* SEPARATE FROM WS-SYS-YY-PACKED BELOW SINCE A REDEFINES
017200* CANNOT CHANGE USAGE ON A SUBORDINATE ITEM.
017300 01  WS-SYS-DATE-6R REDEFINES WS-SYS-DATE-6.
017400     05  WS-SYS-YY                   PIC 9(02).
017500     05  WS-SYS-MM                   PIC 9(02).
017600     05  WS-SYS-DD                   PIC 9(02).
017700* PACKED COPY OF THE 2-DIGIT YEAR - SAME HABIT THE MB-SIDE DATE
017800* GROUPS USE FOR THEIR YY SUB-FIELD (SEE MB1100-DUE-YY).  KEPT
017900* AS A SEPARATE FIELD, NOT A REDEFINES OF WS-SYS-YY - THE TWO
018000* USAGES CANNOT SHARE THE SAME BYTES.                    BAM0142
018100 01  WS-SYS-YY-PACKED                PIC S9(3) COMP-3 VALUE ZERO.
018200* SET TO 19 OR 20 AT 0150-WINDOW-CENTURY, BELOW THE PIVOT YEAR
018300* OF 50 IS TAKEN AS 20XX.
018400 01  WS-SYS-CENTURY                  PIC 9(02) VALUE ZERO.
018500* FULL 4-DIGIT YEAR, USED ONLY IN THE AUDIT TIMESTAMP TEXT.
018600 01  WS-SYS-YYYY-N                   PIC 9(04) VALUE ZERO.
018700*
018800 01  WS-SYS-TIME                     PIC 9(08) VALUE ZERO.
018900* HH/MI/SS/CS VIEW OF THE SAME 8 BYTES, USED TO BUILD THE
019000* AUDIT TIMESTAMP TEXT AT 9500-BUILD-TIMESTAMP.
019100 01  WS-SYS-TIME-R REDEFINES WS-SYS-TIME.
019200     05  WS-SYS-HH                   PIC 9(02).
019300     05  WS-SYS-MI                   PIC 9(02).
019400     05  WS-SYS-SS                   PIC 9(02).
019500     05  WS-SYS-CS                   PIC 9(02).
019600*
019700* VARIABLE-LENGTH TABLE, 1 TO 2000 ENTRIES - RAISED FROM THE
019800* ORIGINAL FIXED 500 UNDER BAM0188 WHEN THE BRANCHES WERE
019900* CONSOLIDATED ONTO ONE NIGHTLY RUN.
020000 01  BAM2000-ACCOUNT-TABLE.
020100     05  BAM2000-ACCT-ENTRY OCCURS 1 TO 2000 TIMES
020200             DEPENDING ON WS-ACCT-TABLE-CTR
020300             ASCENDING KEY IS BAM2000-T-NUMBER
020400             INDEXED BY BAM2000-ACCT-IDX.
020500* FULL ACCOUNT-NUMBER KEY - ASCENDING KEY FOR THE SEARCH ALL
020600* LOOKUP AT 2000-PROCESS-TRANSACTIONS.                BAM0215
020700         10  BAM2000-T-NUMBER        PIC X(12).
020800* CARRIED THROUGH UNCHANGED - NOT USED BY THE POSTING LOGIC.
020900         10  BAM2000-T-CUST-ID       PIC X(10).
021000* S/I/C - DRIVES THE SAVINGS-VS-OTHER WITHDRAWAL TEST AT
021100* 3000-APPLY-TRANSACTION.
021200         10  BAM2000-T-TYPE          PIC X(01).
021300* CARRIED THROUGH UNCHANGED.
021400         10  BAM2000-T-BRANCH        PIC X(20).
021500* PACKED - SAME BALANCE FIELD USAGE AS THE ACCOUNT MASTER ITSELF.
021600         10  BAM2000-T-BALANCE       PIC S9(11)V99 COMP-3.
021700* A CLOSED ACCOUNT REJECTS EVERY TRANSACTION AGAINST IT -
021800* SEE 3000-APPLY-TRANSACTION'S FIRST TEST.             BAM0118
021900         10  BAM2000-T-CLOSED        PIC X(01).
022000* CHEQUE-ONLY, CARRIED THROUGH UNCHANGED.
022100         10  BAM2000-T-EMP-NAME      PIC X(30).
022200* CHEQUE-ONLY, CARRIED THROUGH UNCHANGED.
022300         10  BAM2000-T-EMP-ADDR      PIC X(40).
022400*
022500 PROCEDURE DIVISION.
022600*
022700* LOADS THE WHOLE ACCOUNT MASTER TO A TABLE FIRST SO EACH
022800* TRANSACTION CAN BE LOOKED UP AGAINST IT WITHOUT RE-READING
022900* THE MASTER ONE RECORD AT A TIME.
023000 0000-MAIN-LINE.
023100* INVOKE THE SUBORDINATE PARAGRAPH.
023200     PERFORM 0100-INITIALIZE.
023300* INVOKE THE SUBORDINATE PARAGRAPH.
023400     PERFORM 1000-LOAD-ACCOUNT-TABLE THRU 1000-EXIT
023500         UNTIL WS-ACCT-EOF-SW = 1.
023600* INVOKE THE SUBORDINATE PARAGRAPH.
023700     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
023800         UNTIL WS-TRANS-EOF-SW = 1.
023900* INVOKE THE SUBORDINATE PARAGRAPH.
024000     PERFORM 8000-REWRITE-ACCOUNTS THRU 8000-EXIT.
024100* INVOKE THE SUBORDINATE PARAGRAPH.
024200     PERFORM 9900-DISPLAY-TOTALS.
024300* INVOKE THE SUBORDINATE PARAGRAPH.
024400     PERFORM 9999-END-RUN.
024500* END OF JOB.
024600     STOP RUN.
024700*
024800 0100-INITIALIZE.
024900* PICK UP THE VALUE FROM THE OPERATING SYSTEM.
025000     ACCEPT WS-SYS-DATE-6 FROM DATE.
025100* PICK UP THE VALUE FROM THE OPERATING SYSTEM.
025200     ACCEPT WS-SYS-TIME   FROM TIME.
025300* INVOKE THE SUBORDINATE PARAGRAPH.
025400     PERFORM 0150-WINDOW-CENTURY THRU 0150-EXIT.
025500* OPEN THE FILE FOR THIS PASS.
025600     OPEN INPUT  BAM-ACCOUNT-FILE
025700                 BAM-TRANS-IN-FILE.
025800* OPEN THE FILE FOR THIS PASS.
025900     OPEN OUTPUT BAM-JOURNAL-FILE.
026000* OPEN THE FILE FOR THIS PASS.
026100     OPEN EXTEND BAM-AUDIT-FILE.
026200* INVOKE THE SUBORDINATE PARAGRAPH.
026300     PERFORM 1100-READ-ACCOUNT.
026400* INVOKE THE SUBORDINATE PARAGRAPH.
026500     PERFORM 2100-READ-TRANSACTION.
026600*
026700* THE SYSTEM CLOCK ONLY RETURNS A 2-DIGIT YEAR.  WINDOW IT THE
026800* SAME WAY THE MASTER FILE DATES WERE FIXED FOR Y2K - BAM0142.
026900 0150-WINDOW-CENTURY.
027000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
027100     MOVE WS-SYS-YY TO WS-SYS-YY-PACKED.
027200* TEST THE CONDITION BEFORE ACTING ON IT.
027300     IF WS-SYS-YY-PACKED < 50
027400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
027500         MOVE 20 TO WS-SYS-CENTURY
027600     ELSE
027700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
027800         MOVE 19 TO WS-SYS-CENTURY.
027900* WORK OUT THE ARITHMETIC RESULT.
028000     COMPUTE WS-SYS-YYYY-N =
028100         WS-SYS-CENTURY * 100 + WS-SYS-YY-PACKED.
028200 0150-EXIT.
028300     EXIT.
028400*
028500* ONE PASS THROUGH THE WHOLE ACCOUNT MASTER, BUILT INTO
028600* WORKING STORAGE BEFORE ANY TRANSACTION IS APPLIED.
028700 1000-LOAD-ACCOUNT-TABLE.
028800* BUMP THE RUN COUNTER.
028900     ADD 1 TO WS-ACCT-TABLE-CTR.
029000* POSITION THE INDEX.
029100     SET BAM2000-ACCT-IDX TO WS-ACCT-TABLE-CTR.
029200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
029300     MOVE BAM1200-ACCT-NUMBER
029400                       TO BAM2000-T-NUMBER(BAM2000-ACCT-IDX).
029500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
029600     MOVE BAM1200-ACCT-CUST-ID
029700                       TO BAM2000-T-CUST-ID(BAM2000-ACCT-IDX).
029800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
029900     MOVE BAM1200-ACCT-TYPE
030000                       TO BAM2000-T-TYPE(BAM2000-ACCT-IDX).
030100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
030200     MOVE BAM1200-ACCT-BRANCH
030300                       TO BAM2000-T-BRANCH(BAM2000-ACCT-IDX).
030400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
030500     MOVE BAM1200-ACCT-BALANCE
030600                       TO BAM2000-T-BALANCE(BAM2000-ACCT-IDX).
030700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
030800     MOVE BAM1200-ACCT-CLOSED-FLAG
030900                       TO BAM2000-T-CLOSED(BAM2000-ACCT-IDX).
031000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
031100     MOVE BAM1200-ACCT-EMPLOYER-NAME
031200                       TO BAM2000-T-EMP-NAME(BAM2000-ACCT-IDX).
031300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
031400     MOVE BAM1200-ACCT-EMPLOYER-ADDR
031500                       TO BAM2000-T-EMP-ADDR(BAM2000-ACCT-IDX).
031600* INVOKE THE SUBORDINATE PARAGRAPH.
031700     PERFORM 1100-READ-ACCOUNT.
031800 1000-EXIT.
031900     EXIT.
032000*
032100* SHARED BY 0100-INITIALIZE'S PRIMING READ AND BY THE BOTTOM
032200* OF THE 1000-LOAD-ACCOUNT-TABLE LOOP ITSELF.
032300 1100-READ-ACCOUNT.
032400* GET-NEXT OFF THE INPUT STREAM.
032500     READ BAM-ACCOUNT-FILE
032600         AT END MOVE 1 TO WS-ACCT-EOF-SW.
032700*
032800* ONE TRANSACTION PER PASS - LOOK UP THE OWNING ACCOUNT, THEN
032900* HAND OFF TO 3000-APPLY-TRANSACTION IF FOUND.
033000 2000-PROCESS-TRANSACTIONS.
033100* BUMP THE RUN COUNTER.
033200     ADD 1 TO WS-TXN-READ-CTR.
033300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
033400     MOVE BAM-TRANS-IN-REC TO BAM1300-REC.
033500* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
033600     MOVE SPACES TO WS-REJECT-REASON.
033700* BINARY LOOKUP ON THE SORTED ACCOUNT TABLE.        BAM0215
033800     SEARCH ALL BAM2000-ACCT-ENTRY
033900         AT END
034000* SHORT-CIRCUIT STRAIGHT TO THE REJECT PATH.
034100             GO TO 2900-REJECT-NOT-FOUND
034200* MATCH FOUND - APPLY THE TRANSACTION TO THIS ENTRY.
034300         WHEN BAM2000-T-NUMBER(BAM2000-ACCT-IDX)
034400                               = BAM1300-TXN-ACCT-NUMBER
034500* INVOKE THE SUBORDINATE PARAGRAPH.
034600             PERFORM 3000-APPLY-TRANSACTION THRU 3000-EXIT.
034700* SHORT-CIRCUIT STRAIGHT TO THE REJECT PATH.
034800     GO TO 2000-CONTINUE.
034900 2900-REJECT-NOT-FOUND.
035000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
035100     MOVE 'ACCOUNT NOT FOUND'            TO WS-REJECT-REASON.
035200* INVOKE THE SUBORDINATE PARAGRAPH.
035300     PERFORM 9100-WRITE-REJECTED THRU 9100-EXIT.
035400 2000-CONTINUE.
035500* INVOKE THE SUBORDINATE PARAGRAPH.
035600     PERFORM 2100-READ-TRANSACTION.
035700 2000-EXIT.
035800     EXIT.
035900*
036000* SHARED BY 0100-INITIALIZE'S PRIMING READ AND BY THE BOTTOM
036100* OF THE 2000-PROCESS-TRANSACTIONS LOOP ITSELF.
036200 2100-READ-TRANSACTION.
036300* GET-NEXT OFF THE INPUT STREAM.
036400     READ BAM-TRANS-IN-FILE
036500         AT END MOVE 1 TO WS-TRANS-EOF-SW.
036600*
036700 3000-APPLY-TRANSACTION.
036800* TEST THE CONDITION BEFORE ACTING ON IT.
036900     IF BAM2000-T-CLOSED(BAM2000-ACCT-IDX) = 'Y'
037000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
037100         MOVE 'ACCOUNT CLOSED'                TO WS-REJECT-REASON
037200* INVOKE THE SUBORDINATE PARAGRAPH.
037300         PERFORM 9100-WRITE-REJECTED THRU 9100-EXIT
037400     ELSE
037500* TEST THE CONDITION BEFORE ACTING ON IT.
037600         IF BAM1300-IS-DEPOSIT
037700* INVOKE THE SUBORDINATE PARAGRAPH.
037800             PERFORM 3100-DEPOSIT THRU 3100-EXIT
037900         ELSE
038000* TEST THE CONDITION BEFORE ACTING ON IT.
038100         IF BAM1300-IS-WITHDRAWAL
038200* TEST THE CONDITION BEFORE ACTING ON IT.
038300             IF BAM2000-T-TYPE(BAM2000-ACCT-IDX) = 'S'
038400* INVOKE THE SUBORDINATE PARAGRAPH.
038500                 PERFORM 3200-WITHDRAW-SAVINGS THRU 3200-EXIT
038600             ELSE
038700* INVOKE THE SUBORDINATE PARAGRAPH.
038800                 PERFORM 3300-WITHDRAW-OTHER THRU 3300-EXIT
038900         ELSE
039000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
039100             MOVE 'UNKNOWN TRANSACTION TYPE' TO WS-REJECT-REASON
039200* INVOKE THE SUBORDINATE PARAGRAPH.
039300             PERFORM 9100-WRITE-REJECTED THRU 9100-EXIT.
039400 3000-EXIT.
039500     EXIT.
039600*
039700 3100-DEPOSIT.
039800* TEST THE CONDITION BEFORE ACTING ON IT.
039900     IF BAM1300-TXN-AMOUNT NOT > ZERO
040000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
040100         MOVE 'INVALID DEPOSIT AMOUNT' TO WS-REJECT-REASON
040200* INVOKE THE SUBORDINATE PARAGRAPH.
040300         PERFORM 9100-WRITE-REJECTED THRU 9100-EXIT
040400     ELSE
040500* POST THE AMOUNT TO THE BALANCE AND THE RUN TOTAL.
040600         ADD BAM1300-TXN-AMOUNT
040700             TO BAM2000-T-BALANCE(BAM2000-ACCT-IDX)
040800* POST THE AMOUNT TO THE BALANCE AND THE RUN TOTAL.
040900         ADD BAM1300-TXN-AMOUNT TO WS-TOTAL-DEPOSITED
041000* BUMP THE RUN COUNTER.
041100         ADD 1 TO WS-TXN-POSTED-CTR
041200* INVOKE THE SUBORDINATE PARAGRAPH.
041300         PERFORM 9000-WRITE-POSTED THRU 9000-EXIT.
041400 3100-EXIT.
041500     EXIT.
041600*
041700* SAVINGS WITHDRAWALS ARE NEVER PERMITTED - BAM0130.  THE
041800* ATTEMPT IS JOURNALED AT ZERO AMOUNT AND REJECTED.
041900 3200-WITHDRAW-SAVINGS.
042000* RESET THE FIELD TO ITS STARTING VALUE.
042100     MOVE ZERO TO BAM1300-TXN-AMOUNT.
042200* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
042300     SET BAM1300-IS-WITHDRAW-ATT TO TRUE.
042400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
042500     MOVE 'WITHDRAWALS NOT PERMITTED - SAVINGS'
042600                                       TO WS-REJECT-REASON.
042700* INVOKE THE SUBORDINATE PARAGRAPH.
042800     PERFORM 9100-WRITE-REJECTED THRU 9100-EXIT.
042900 3200-EXIT.
043000     EXIT.
043100*
043200 3300-WITHDRAW-OTHER.
043300* TEST THE CONDITION BEFORE ACTING ON IT.
043400     IF BAM1300-TXN-AMOUNT NOT > ZERO
043500        OR BAM1300-TXN-AMOUNT >
043600                      BAM2000-T-BALANCE(BAM2000-ACCT-IDX)
043700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
043800         MOVE 'INSUFFICIENT FUNDS' TO WS-REJECT-REASON
043900* INVOKE THE SUBORDINATE PARAGRAPH.
044000         PERFORM 9100-WRITE-REJECTED THRU 9100-EXIT
044100     ELSE
044200* POST THE AMOUNT TO THE BALANCE AND THE RUN TOTAL.
044300         SUBTRACT BAM1300-TXN-AMOUNT
044400             FROM BAM2000-T-BALANCE(BAM2000-ACCT-IDX)
044500* POST THE AMOUNT TO THE BALANCE AND THE RUN TOTAL.
044600         ADD BAM1300-TXN-AMOUNT TO WS-TOTAL-WITHDRAWN
044700* BUMP THE RUN COUNTER.
044800         ADD 1 TO WS-TXN-POSTED-CTR
044900* INVOKE THE SUBORDINATE PARAGRAPH.
045000         PERFORM 9000-WRITE-POSTED THRU 9000-EXIT.
045100 3300-EXIT.
045200     EXIT.
045300*
045400* SUCCESSFUL DEPOSIT OR WITHDRAWAL - JOURNAL STATUS 'POSTED',
045500* FOLLOWED BY ITS OWN AUDIT RECORD.
045600 9000-WRITE-POSTED.
045700* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
045800     SET BAM1300-STATUS-POSTED TO TRUE.
045900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
046000     MOVE BAM1300-REC TO BAM-JOURNAL-REC.
046100* SPILL THE RECORD OUT TO ITS FILE.
046200     WRITE BAM-JOURNAL-REC.
046300* INVOKE THE SUBORDINATE PARAGRAPH.
046400     PERFORM 9200-WRITE-AUDIT-SUCCESS THRU 9200-EXIT.
046500 9000-EXIT.
046600     EXIT.
046700*
046800* FAILED EDIT CHECK OF ANY KIND - JOURNAL STATUS 'REJECTED',
046900* FOLLOWED BY ITS OWN AUDIT RECORD.  WS-REJECT-REASON WAS SET
047000* BY WHICHEVER PARAGRAPH DECIDED TO REJECT.
047100 9100-WRITE-REJECTED.
047200* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
047300     SET BAM1300-STATUS-REJECTED TO TRUE.
047400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
047500     MOVE BAM1300-REC TO BAM-JOURNAL-REC.
047600* SPILL THE RECORD OUT TO ITS FILE.
047700     WRITE BAM-JOURNAL-REC.
047800* BUMP THE RUN COUNTER.
047900     ADD 1 TO WS-TXN-REJECTED-CTR.
048000* INVOKE THE SUBORDINATE PARAGRAPH.
048100     PERFORM 9300-WRITE-AUDIT-FAILURE THRU 9300-EXIT.
048200 9100-EXIT.
048300     EXIT.
048400*
048500* DETAILS TEXT CARRIES THE TXN TYPE, ID AND AMOUNT INLINE -
048600* NOT A CANNED MESSAGE, SO A COMPLIANCE EXTRACT CAN PARSE
048700* WHICH TRANSACTION THIS RECORD IS FOR.
048800 9200-WRITE-AUDIT-SUCCESS.
048900* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
049000     MOVE SPACES TO BAM1500-REC.
049100* INVOKE THE SUBORDINATE PARAGRAPH.
049200     PERFORM 9500-BUILD-TIMESTAMP THRU 9500-EXIT.
049300* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
049400     SET BAM1500-CAT-ACCOUNT  TO TRUE.
049500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
049600     MOVE 'SYSTEM'            TO BAM1500-AUD-ACTOR.
049700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
049800     MOVE BAM1300-TXN-ACCT-NUMBER TO BAM1500-AUD-SUBJECT.
049900* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
050000     SET BAM1500-ACT-APPLY    TO TRUE.
050100* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
050200     SET BAM1500-SUCCESS-YES  TO TRUE.
050300* BUILD UP THE TEXT FIELD PIECE BY PIECE.
050400     STRING BAM1300-TXN-TYPE DELIMITED BY SPACE
050500            ' POSTED TXN='   DELIMITED BY SIZE
050600            BAM1300-TXN-ID   DELIMITED BY SPACE
050700            ' AMOUNT='       DELIMITED BY SIZE
050800            BAM1300-TXN-AMOUNT DELIMITED BY SIZE
050900            INTO BAM1500-AUD-DETAILS.
051000* SPILL THE RECORD OUT TO ITS FILE.
051100     WRITE BAM1500-REC.
051200 9200-EXIT.
051300     EXIT.
051400*
051500* DETAILS TEXT IS WHATEVER WS-REJECT-REASON WAS SET TO BY
051600* THE PARAGRAPH THAT DECIDED TO REJECT.
051700 9300-WRITE-AUDIT-FAILURE.
051800* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
051900     MOVE SPACES TO BAM1500-REC.
052000* INVOKE THE SUBORDINATE PARAGRAPH.
052100     PERFORM 9500-BUILD-TIMESTAMP THRU 9500-EXIT.
052200* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
052300     SET BAM1500-CAT-ACCOUNT  TO TRUE.
052400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
052500     MOVE 'SYSTEM'            TO BAM1500-AUD-ACTOR.
052600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
052700     MOVE BAM1300-TXN-ACCT-NUMBER TO BAM1500-AUD-SUBJECT.
052800* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
052900     SET BAM1500-ACT-APPLY    TO TRUE.
053000* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
053100     SET BAM1500-SUCCESS-NO   TO TRUE.
053200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
053300     MOVE WS-REJECT-REASON    TO BAM1500-AUD-DETAILS.
053400* SPILL THE RECORD OUT TO ITS FILE.
053500     WRITE BAM1500-REC.
053600 9300-EXIT.
053700     EXIT.
053800*
053900* SAME BUILD AS EVERY OTHER BAM PROGRAM'S OWN COPY OF THIS
054000* PARAGRAPH - KEPT LOCAL RATHER THAN CALLED OUT.
054100 9500-BUILD-TIMESTAMP.
054200* BUILD UP THE TEXT FIELD PIECE BY PIECE.
054300     STRING WS-SYS-YYYY-N DELIMITED BY SIZE
054400            '-'           DELIMITED BY SIZE
054500            WS-SYS-MM     DELIMITED BY SIZE
054600            '-'           DELIMITED BY SIZE
054700            WS-SYS-DD     DELIMITED BY SIZE
054800            'T'           DELIMITED BY SIZE
054900            WS-SYS-HH     DELIMITED BY SIZE
055000            ':'           DELIMITED BY SIZE
055100            WS-SYS-MI     DELIMITED BY SIZE
055200            ':'           DELIMITED BY SIZE
055300            WS-SYS-SS     DELIMITED BY SIZE
055400            '.'           DELIMITED BY SIZE
055500            WS-SYS-CS     DELIMITED BY SIZE
055600            '0'           DELIMITED BY SIZE
055700            INTO BAM1500-AUD-TIMESTAMP.
055800 9500-EXIT.
055900     EXIT.
056000*
056100* CLOSE/REOPEN/SPILL-THE-TABLE - SAME PATTERN EVERY BAM
056200* PROGRAM USES TO REWRITE A MASTER IT HELD IN A WORK TABLE.
056300 8000-REWRITE-ACCOUNTS.
056400* CLOSE THE FILE AT END OF THIS PASS.
056500     CLOSE BAM-ACCOUNT-FILE.
056600* OPEN THE FILE FOR THIS PASS.
056700     OPEN OUTPUT BAM-ACCOUNT-FILE.
056800* INVOKE THE SUBORDINATE PARAGRAPH.
056900     PERFORM 8100-WRITE-ACCOUNT THRU 8100-EXIT
057000         VARYING BAM2000-ACCT-IDX FROM 1 BY 1
057100         UNTIL BAM2000-ACCT-IDX > WS-ACCT-TABLE-CTR.
057200* CLOSE THE FILE AT END OF THIS PASS.
057300     CLOSE BAM-ACCOUNT-FILE.
057400 8000-EXIT.
057500     EXIT.
057600*
057700* ONE TABLE ENTRY BACK OUT TO THE ACCOUNT MASTER LAYOUT,
057800* BALANCE NOW REFLECTING TONIGHT'S POSTINGS.
057900 8100-WRITE-ACCOUNT.
058000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
058100     MOVE BAM2000-T-NUMBER(BAM2000-ACCT-IDX)
058200                                 TO BAM1200-ACCT-NUMBER.
058300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
058400     MOVE BAM2000-T-CUST-ID(BAM2000-ACCT-IDX)
058500                                 TO BAM1200-ACCT-CUST-ID.
058600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
058700     MOVE BAM2000-T-TYPE(BAM2000-ACCT-IDX)
058800                                 TO BAM1200-ACCT-TYPE.
058900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
059000     MOVE BAM2000-T-BRANCH(BAM2000-ACCT-IDX)
059100                                 TO BAM1200-ACCT-BRANCH.
059200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
059300     MOVE BAM2000-T-BALANCE(BAM2000-ACCT-IDX)
059400                                 TO BAM1200-ACCT-BALANCE.
059500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
059600     MOVE BAM2000-T-CLOSED(BAM2000-ACCT-IDX)
059700                                 TO BAM1200-ACCT-CLOSED-FLAG.
059800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
059900     MOVE BAM2000-T-EMP-NAME(BAM2000-ACCT-IDX)
060000                                 TO BAM1200-ACCT-EMPLOYER-NAME.
060100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
060200     MOVE BAM2000-T-EMP-ADDR(BAM2000-ACCT-IDX)
060300                                 TO BAM1200-ACCT-EMPLOYER-ADDR.
060400* SPILL THE RECORD OUT TO ITS FILE.
060500     WRITE BAM1200-REC.
060600 8100-EXIT.
060700     EXIT.
060800*
060900* OPERATOR-FACING RUN SUMMARY, PRINTED WHETHER OR NOT ANY
061000* TRANSACTION ACTUALLY POSTED.
061100 9900-DISPLAY-TOTALS.
061200* ECHO THE LINE TO THE OPERATOR CONSOLE.
061300     DISPLAY 'BAM2000 - TRANSACTION POSTING RUN COMPLETE'.
061400* ECHO THE LINE TO THE OPERATOR CONSOLE.
061500     DISPLAY 'TRANSACTIONS READ.......: ' WS-TXN-READ-CTR.
061600* ECHO THE LINE TO THE OPERATOR CONSOLE.
061700     DISPLAY 'TRANSACTIONS POSTED.....: ' WS-TXN-POSTED-CTR.
061800* ECHO THE LINE TO THE OPERATOR CONSOLE.
061900     DISPLAY 'TRANSACTIONS REJECTED...: ' WS-TXN-REJECTED-CTR.
062000* ECHO THE LINE TO THE OPERATOR CONSOLE.
062100     DISPLAY 'TOTAL AMOUNT DEPOSITED..: ' WS-TOTAL-DEPOSITED.
062200* ECHO THE LINE TO THE OPERATOR CONSOLE.
062300     DISPLAY 'TOTAL AMOUNT WITHDRAWN..: ' WS-TOTAL-WITHDRAWN.
062400*
062500* THE ACCOUNT MASTER WAS ALREADY CLOSED BY 8000-REWRITE-
062600* ACCOUNTS ABOVE - ONLY THE REMAINING THREE FILES ARE CLOSED
062700* HERE.
062800 9999-END-RUN.
062900* CLOSE THE FILE AT END OF THIS PASS.
063000     CLOSE BAM-TRANS-IN-FILE
063100           BAM-JOURNAL-FILE
063200           BAM-AUDIT-FILE.
