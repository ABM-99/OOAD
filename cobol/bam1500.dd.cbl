000100****************************************************************
000200* BAM1500                          AUDIT TRAIL OUTPUT RECORD   *
000300* COPYBOOK FOR THE BANK ACCOUNT MAINTENANCE (BAM) SYSTEM       *
000400* PIPE FORMAT SUPERSEDED 1999 - FIXED LAYOUT ADOPTED FOR EASE  *
000500* OF DOWNSTREAM LOAD INTO THE COMPLIANCE EXTRACT.       BAM0140*
000600****************************************************************
000700* HIST:  1999-06-01  DMH  ORIGINAL LAYOUT                      *
000800*        2001-11-20  PBS  ADD LINK/APPLY ACTION CODES  BAM0161 *
000900****************************************************************
001000 01  BAM1500-REC.
001100* BUILT BY EACH BAM PROGRAM'S OWN 9500-BUILD-TIMESTAMP
001200* PARAGRAPH FROM THE SYSTEM DATE/TIME - ISO-STYLE TEXT, NOT
001300* A PACKED OR BINARY DATE FIELD, SO THE COMPLIANCE EXTRACT
001400* CAN LOAD IT AS-IS.
001500     05  BAM1500-AUD-TIMESTAMP           PIC X(23).
001600* COLUMN-BY-COLUMN VIEW OF THE SAME 23 BYTES, FOR PROGRAMS
001700* THAT NEED TO PULL OUT JUST THE DATE OR JUST THE TIME.
001800     05  BAM1500-AUD-TIMESTAMP-R REDEFINES BAM1500-AUD-TIMESTAMP.
001900         10  BAM1500-AUD-TS-YYYY         PIC X(04).
002000         10  FILLER                      PIC X(01).
002100         10  BAM1500-AUD-TS-MM           PIC X(02).
002200         10  FILLER                      PIC X(01).
002300         10  BAM1500-AUD-TS-DD           PIC X(02).
002400         10  FILLER                      PIC X(01).
002500         10  BAM1500-AUD-TS-HH           PIC X(02).
002600         10  FILLER                      PIC X(01).
002700         10  BAM1500-AUD-TS-MI           PIC X(02).
002800         10  FILLER                      PIC X(01).
002900         10  BAM1500-AUD-TS-SS           PIC X(02).
003000         10  FILLER                      PIC X(01).
003100         10  BAM1500-AUD-TS-MMM          PIC X(03).
003200* LOWER-CASE VALUES - CARRIED OVER FROM THE ORIGINAL PIPE-
003300* DELIMITED LAYOUT'S CONVENTION, NEVER CHANGED WHEN THE
003400* RECORD WAS FIXED-FORMATTED UNDER BAM0161.
003500     05  BAM1500-AUD-CATEGORY            PIC X(10).
003600         88  BAM1500-CAT-CUSTOMER        VALUE 'customer  '.
003700         88  BAM1500-CAT-CREDENTIAL      VALUE 'credential'.
003800         88  BAM1500-CAT-ACCOUNT         VALUE 'account   '.
003900         88  BAM1500-CAT-LINK            VALUE 'link      '.
004000         88  BAM1500-CAT-SYSTEM          VALUE 'system    '.
004100* 'SYSTEM' FOR EVERY BATCH-DRIVEN ENTRY - THESE PROGRAMS HAVE
004200* NO ON-LINE OPERATOR TO NAME HERE.
004300     05  BAM1500-AUD-ACTOR               PIC X(20).
004400* THE CUSTOMER ID, ACCOUNT NUMBER OR USERNAME THE ENTRY IS
004500* ABOUT, DEPENDING ON BAM1500-AUD-CATEGORY.
004600     05  BAM1500-AUD-SUBJECT             PIC X(20).
004700* LOWER-CASE VALUES, SAME HISTORY AS AUD-CATEGORY ABOVE.
004800     05  BAM1500-AUD-ACTION              PIC X(15).
004900         88  BAM1500-ACT-CREATE          VALUE 'create         '.
005000         88  BAM1500-ACT-UPDATE-PROFILE  VALUE
005100                                     'update_profile '.
005200         88  BAM1500-ACT-CLOSE           VALUE 'close          '.
005300* ADDED UNDER BAM0161 WHEN THE JOINT-ACCOUNT LINKING FEATURE
005400* WAS BUILT.
005500         88  BAM1500-ACT-LINK-ACCOUNT    VALUE
005600                                     'link_account   '.
005700* INTEREST OR TRANSACTION POSTING - BAM2000 AND BAM3000 BOTH
005800* WRITE THIS ACTION CODE.
005900         88  BAM1500-ACT-APPLY           VALUE 'apply          '.
006000* 'N' ENTRIES ARE REJECTED TRANSACTIONS OR FAILED VALIDATIONS -
006100* SEE BAM1500-AUD-DETAILS FOR THE REASON TEXT.
006200     05  BAM1500-AUD-SUCCESS              PIC X(01).
006300         88  BAM1500-SUCCESS-YES           VALUE 'Y'.
006400         88  BAM1500-SUCCESS-NO            VALUE 'N'.
006500* FREE-TEXT REASON OR SUMMARY - EACH BAM PROGRAM BUILDS ITS
006600* OWN WORDING VIA STRING, NOT A CANNED MESSAGE TABLE.
006700     05  BAM1500-AUD-DETAILS              PIC X(80).
006800* TWO 40-BYTE HALVES, USED ONLY WHEN A CALLER NEEDS TO TEST
006900* JUST THE FRONT OF A LONG DETAILS STRING.
007000     05  BAM1500-AUD-DETAILS-R REDEFINES BAM1500-AUD-DETAILS.
007100         10  BAM1500-AUD-DETAILS-1ST-40   PIC X(40).
007200         10  BAM1500-AUD-DETAILS-2ND-40   PIC X(40).
007300* PADS THE RECORD OUT TO ITS FULL 200-BYTE LENGTH.
007400     05  FILLER                           PIC X(31).
