000100****************************************************************
000200* BAM5000                    CUSTOMER/ACCOUNT LISTING          *
000300* BANK ACCOUNT MAINTENANCE (BAM) SYSTEM                        *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.  BAM5000.
000700 AUTHOR.      PBS.
000800 INSTALLATION. PHATSIMA BANK LTD - GABORONE DATA CENTER.
000900 DATE-WRITTEN. 03/19/91.
001000 DATE-COMPILED.
001100 SECURITY.    BANK CONFIDENTIAL - INTERNAL USE ONLY.
001200****************************************************************
001300* PRINTS ONE HEADER/DETAIL/FOOTER GROUP PER CUSTOMER, CONTROL  *
001400* BROKEN ON CUSTOMER-ID, FOLLOWED BY REPORT GRAND TOTALS.  THE *
001500* ACCOUNT MASTER IS NOT IN CUSTOMER-ID SEQUENCE SO IT IS       *
001600* LOADED TO A TABLE AND SCANNED FOR EACH CUSTOMER IN TURN.     *
001700****************************************************************
001800* HIST:  1991-03-19  PBS  ORIGINAL LAYOUT                       *
001900*        1992-11-02  RCT  ADD COMPANY-TYPE HEADER LINE   BAM0068*
002000*        1998-02-03  DMH  CENTURY WINDOW ON RUN DATE       Y2K  *
002100*        2001-07-30  PBS  ADD CHEQUE EMPLOYER TO DETAIL   BAM0158*
002200*        2005-12-14  KTM  ADD INTEREST-BEARING GRAND TOTAL BAM0203*
002300*        2007-06-19  KTM  REVIEWED WITH BRANCH OPS - NO LOGIC    *
002400*                         CHANGE, REPORT COLUMN SPACING ONLY     *
002500*                         PER THEIR REQUEST               BAM0207*
002600*        2008-03-11  DMH  PACK THE CUSTOMER-TOTAL, GRAND-TOTAL   *
002700*                         AND TABLE BALANCE FIELDS TO MATCH THE  *
002800*                         MB-SIDE DOLLAR-FIELD CONVENTION - THE  *
002900*                         PRINT-LINE NUMERIC-EDITED FIELDS STAY  *
003000*                         DISPLAY, ONLY THE WORKING FIELDS PACK  *
003100*                                                          BAM0142*
003200*        2008-03-11  DMH  ADD PACKED-YEAR WORK FIELD FOR THE     *
003300*                         CENTURY WINDOW, PERIOD-STYLE CLEANUP   *
003400*                         OF THE READ AND PRINT PARAGRAPHS       *
003500*                         BELOW - NO END-IF/END-READ LEFT ON     *
003600*                         THIS PROGRAM NOW                 BAM0212*
003700****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT BAM-CUSTOMER-FILE ASSIGN TO CUSTMAST
004500         ORGANIZATION IS SEQUENTIAL.
004600     SELECT BAM-ACCOUNT-FILE ASSIGN TO ACCTMAST
004700         ORGANIZATION IS SEQUENTIAL.
004800     SELECT BAM-REPORT-FILE ASSIGN TO RPTLIST
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300* SEE BAM1100 COPYBOOK FOR THE FULL FIELD-BY-FIELD LAYOUT.
005400 FD  BAM-CUSTOMER-FILE
005500     LABEL RECORDS ARE STANDARD
005600     RECORD CONTAINS 200 CHARACTERS.
005700     COPY 'bam1100.dd.cbl'.
005800*
005900* SEE BAM1200 COPYBOOK FOR THE FULL FIELD-BY-FIELD LAYOUT.
006000 FD  BAM-ACCOUNT-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 160 CHARACTERS.
006300     COPY 'bam1200.dd.cbl'.
006400*
006500* ONE 132-BYTE PRINT LINE PER WRITE - NO CARRIAGE-CONTROL
006600* BYTE, THE SPOOLER ADDS ITS OWN.
006700 FD  BAM-REPORT-FILE
006800     LABEL RECORDS ARE OMITTED
006900     RECORD CONTAINS 132 CHARACTERS.
007000 01  BAM-REPORT-LINE                 PIC X(132).
007100*
007200 WORKING-STORAGE SECTION.
007300* SUBSCRIPT INTO THE ACCOUNT WORK TABLE - REUSED BY 3000-
007400* PRINT-ACCOUNT-LINE'S SCAN OF EVERY CUSTOMER'S ACCOUNTS.
007500 77  WS-SUB                          PIC S9(04) COMP VALUE ZERO.
007600 77  WS-ANSWER-SW                    PIC X(01) VALUE SPACE.
007700*
007800* TWO EOF SWITCHES - ONE PER INPUT STREAM, SINCE THE ACCOUNT
007900* TABLE IS LOADED IN FULL BEFORE THE CUSTOMER PASS BEGINS.
008000 01  WS-SWITCHES.
008100     05  WS-CUST-EOF-SW              PIC 9 COMP VALUE ZERO.
008200         88  WS-CUST-EOF                         VALUE 1.
008300     05  WS-ACCT-EOF-SW              PIC 9 COMP VALUE ZERO.
008400         88  WS-ACCT-EOF                         VALUE 1.
008500     05  FILLER                      PIC X(01) VALUE SPACE.
008600*
008700* PRINTED AT 9000-PRINT-GRAND-TOTALS, THE LAST LINES ON THE
008800* REPORT.
008900 01  WS-COUNTERS.
009000* HIGH-WATER MARK OF THE ACCOUNT TABLE - ALSO THE OCCURS
009100* DEPENDING ON COUNT FOR BAM5000-ACCT-ENTRY BELOW.
009200     05  WS-ACCT-TABLE-CTR           PIC S9(04) COMP VALUE ZERO.
009300* ONE PER CUSTOMER HEADER PRINTED, REGARDLESS OF HOW MANY
009400* ACCOUNTS THAT CUSTOMER OWNS.
009500     05  WS-CUST-LISTED-CTR          PIC S9(05) COMP VALUE ZERO.
009600* ONE PER ACCOUNT DETAIL LINE PRINTED ACROSS ALL CUSTOMERS.
009700     05  WS-ACCT-LISTED-CTR          PIC S9(05) COMP VALUE ZERO.
009800* SAVINGS AND INVESTMENT ACCOUNTS ONLY - SEE 3000-PRINT-
009900* ACCOUNT-LINE'S TYPE TEST.                          BAM0203
010000     05  WS-INT-BEARING-CTR          PIC S9(05) COMP VALUE ZERO.
010100* RESET TO ZERO AT THE TOP OF EACH CUSTOMER'S CONTROL BREAK -
010200* PRINTED ON THAT CUSTOMER'S OWN FOOTER LINE ONLY.
010300     05  WS-CUST-ACCT-CTR            PIC S9(03) COMP VALUE ZERO.
010400     05  FILLER                      PIC X(01) VALUE SPACE.
010500*
010600* PACKED - MATCHES THE DOLLAR-FIELD USAGE THE MB SIDE OF THE
010700* SHOP HAS ALWAYS CARRIED FOR ACCUMULATED MONEY TOTALS.  THE
010800* PRINT-LINE FIELDS THESE MOVE INTO (WS-CF-BALANCE, WS-G-OPEN-
010900* BAL) STAY NUMERIC-EDITED DISPLAY - ONLY THE WORKING ACCUMU-
011000* LATORS PACK.                                             BAM0142
011100 01  WS-RUN-TOTALS.
011200     05  WS-CUST-BALANCE-TOTAL       PIC S9(11)V99 COMP-3
011300                                                    VALUE ZERO.
011400     05  WS-GRAND-OPEN-BALANCE       PIC S9(11)V99 COMP-3
011500                                                    VALUE ZERO.
011600     05  FILLER                      PIC X(01) VALUE SPACE.
011700*
011800* DECLARED BUT NOT ACTUALLY MOVED TO ANY MORE - WS-D-TYPE-
011900* NAME ON THE DETAIL LINE ITSELF IS SET DIRECTLY INSTEAD.
012000 01  WS-TYPE-NAME                    PIC X(10).
012100*
012200 01  WS-SYS-DATE-6                   PIC 9(06).
012300 01  WS-SYS-DATE-6R REDEFINES WS-SYS-DATE-6.
012400     05  WS-SYS-YY                   PIC 9(02).
012500     05  WS-SYS-MM                   PIC 9(02).
012600     05  WS-SYS-DD                   PIC 9(02).
012700* PACKED COPY OF THE 2-DIGIT YEAR - SAME HABIT THE MB-SIDE DATE
012800* GROUPS USE FOR THEIR YY SUB-FIELD (SEE MB1100-DUE-YY).  KEPT
012900* AS A SEPARATE FIELD, NOT A REDEFINES OF WS-SYS-YY - THE TWO
013000* USAGES CANNOT SHARE THE SAME BYTES.                    BAM0142
013100 01  WS-SYS-YY-PACKED                PIC S9(3) COMP-3 VALUE ZERO.
013200 01  WS-SYS-CENTURY                  PIC 9(02) VALUE ZERO.
013300 01  WS-SYS-YYYY-N                   PIC 9(04) VALUE ZERO.
013400*
013500 01  BAM5000-ACCOUNT-TABLE.
013600     05  BAM5000-ACCT-ENTRY OCCURS 1 TO 2000 TIMES
013700             DEPENDING ON WS-ACCT-TABLE-CTR
013800             INDEXED BY BAM5000-ACCT-IDX.
013900* FULL ACCOUNT-NUMBER KEY.
014000         10  BAM5000-T-NUMBER        PIC X(12).
014100* MATCHED AGAINST BAM1100-CUST-ID AT 3000-PRINT-ACCOUNT-LINE
014200* TO FIND THIS CUSTOMER'S OWN ACCOUNTS.
014300         10  BAM5000-T-CUST-ID       PIC X(10).
014400* S/I/C - DRIVES THE TYPE-NAME COLUMN AND THE INTEREST-
014500* BEARING COUNTER.
014600         10  BAM5000-T-TYPE          PIC X(01).
014700* PRINTED AS-IS ON THE DETAIL LINE.
014800         10  BAM5000-T-BRANCH        PIC X(20).
014900* PACKED - SAME BALANCE FIELD USAGE AS THE ACCOUNT MASTER ITSELF.
015000         10  BAM5000-T-BALANCE       PIC S9(11)V99 COMP-3.
015100* PRINTED AS-IS - CLOSED ACCOUNTS STILL LIST, THEY JUST DO
015200* NOT COUNT TOWARD THE GRAND OPEN BALANCE.
015300         10  BAM5000-T-CLOSED        PIC X(01).
015400* CHEQUE-ONLY - BLANK ON THIS TABLE ENTRY FOR ANY OTHER TYPE.
015500         10  BAM5000-T-EMP-NAME      PIC X(30).
015600         10  FILLER                  PIC X(05).
015700*
015800* REPORT HEADING LINE
015900* TOP-OF-REPORT BANNER, PRINTED ONCE PER RUN AT 1500-PRINT-
016000* HEADING.
016100 01  WS-HEAD-LINE-1.
016200     05  FILLER                      PIC X(40) VALUE
016300         'PHATSIMA BANK LTD - ACCOUNT MAINTENANCE'.
016400     05  FILLER                      PIC X(20) VALUE
016500         ' CUSTOMER LISTING - '.
016600     05  WS-HEAD-DATE                PIC X(10).
016700     05  FILLER                      PIC X(62) VALUE SPACES.
016800*
016900* CUSTOMER HEADER LINE
017000* ONE PER CUSTOMER, BUILT AT 2100-PRINT-CUST-HEADER.
017100 01  WS-CUST-HEAD-LINE.
017200     05  FILLER                      PIC X(10) VALUE 'CUSTOMER: '.
017300     05  WS-CH-NAME                  PIC X(41).
017400     05  WS-CH-ID                    PIC X(12).
017500     05  FILLER                      PIC X(69) VALUE SPACES.
017600*
017700* SECOND LINE OF THE CUSTOMER HEADER BLOCK.
017800 01  WS-CUST-ADDR-LINE.
017900     05  FILLER                      PIC X(10) VALUE '  ADDRESS:'.
018000     05  WS-CA-ADDRESS               PIC X(40).
018100     05  FILLER                      PIC X(82) VALUE SPACES.
018200*
018300* PERSONAL-CUSTOMER VARIANT OF THE THIRD HEADER LINE.
018400 01  WS-CUST-ID-LINE.
018500     05  FILLER                      PIC X(19) VALUE
018600         '  NATIONAL ID    : '.
018700     05  WS-CI-NATIONAL-ID           PIC X(15).
018800     05  FILLER                      PIC X(98) VALUE SPACES.
018900*
019000* COMPANY-CUSTOMER VARIANT OF THE THIRD HEADER LINE - ONLY
019100* ONE OF THIS OR WS-CUST-ID-LINE PRINTS FOR ANY GIVEN CUSTOMER.
019200 01  WS-CUST-COMPANY-LINE.
019300     05  FILLER                      PIC X(19) VALUE
019400         '  COMPANY NAME    : '.
019500     05  WS-CC-COMPANY-NAME          PIC X(30).
019600     05  FILLER                      PIC X(83) VALUE SPACES.
019700*
019800* ACCOUNT DETAIL LINE
019900* ONE PER ACCOUNT, BUILT AT 3000-PRINT-ACCOUNT-LINE.
020000 01  WS-DETAIL-LINE.
020100     05  FILLER                      PIC X(04) VALUE SPACES.
020200* SAVINGS / INVESTMENT / CHEQUE - SET AT 3000-PRINT-ACCOUNT-
020300* LINE'S TYPE TEST.
020400     05  WS-D-TYPE-NAME               PIC X(10).
020500     05  FILLER                      PIC X(02) VALUE SPACES.
020600* FULL ACCOUNT-NUMBER KEY, PRINTED AS-IS.
020700     05  WS-D-ACCT-NUMBER            PIC X(12).
020800     05  FILLER                      PIC X(02) VALUE SPACES.
020900* PRINTED AS-IS FROM THE TABLE ENTRY.
021000     05  WS-D-BRANCH                 PIC X(20).
021100     05  FILLER                      PIC X(02) VALUE SPACES.
021200* NUMERIC-EDITED DISPLAY - STAYS DISPLAY USAGE EVEN THOUGH
021300* THE WORKING FIELD IT CAME FROM IS NOW PACKED.       BAM0142
021400     05  WS-D-BALANCE                PIC ZZ,ZZZ,ZZ9.99.
021500     05  FILLER                      PIC X(02) VALUE SPACES.
021600* Y/N - PRINTED AS-IS, NO 88-LEVEL TEXT SUBSTITUTION.
021700     05  WS-D-CLOSED                 PIC X(01).
021800     05  FILLER                      PIC X(02) VALUE SPACES.
021900* CHEQUE-ONLY - SPACES ON EVERY OTHER ACCOUNT TYPE.
022000     05  WS-D-EMPLOYER               PIC X(30).
022100     05  FILLER                      PIC X(32) VALUE SPACES.
022200*
022300* CUSTOMER FOOTER LINE
022400* PRINTED ONCE PER CUSTOMER, AFTER ALL THAT CUSTOMER'S
022500* ACCOUNT DETAIL LINES.
022600 01  WS-CUST-FOOT-LINE.
022700     05  FILLER                      PIC X(15) VALUE
022800         '  ACCOUNTS -  : '.
022900* FROM WS-CUST-ACCT-CTR, RESET EACH CONTROL BREAK.
023000     05  WS-CF-COUNT                 PIC ZZ9.
023100     05  FILLER                      PIC X(15) VALUE
023200         '    TOTAL BAL. '.
023300* NUMERIC-EDITED DISPLAY - SAME NOTE AS WS-D-BALANCE ABOVE.
023400     05  WS-CF-BALANCE               PIC ZZ,ZZZ,ZZ9.99.
023500     05  FILLER                      PIC X(86) VALUE SPACES.
023600*
023700* GRAND TOTAL LINES
023800* FOUR GRAND-TOTAL LINES PRINTED ONCE AT THE VERY END OF THE
023900* REPORT, AFTER THE LAST CUSTOMER'S FOOTER.
024000 01  WS-GRAND-LINE-1.
024100     05  FILLER                      PIC X(24) VALUE
024200         'CUSTOMERS LISTED . . . : '.
024300* FROM WS-CUST-LISTED-CTR.
024400     05  WS-G-CUST-CTR               PIC ZZ,ZZ9.
024500     05  FILLER                      PIC X(102) VALUE SPACES.
024600*
024700* SEE WS-GRAND-LINE-1 ABOVE.
024800 01  WS-GRAND-LINE-2.
024900     05  FILLER                      PIC X(24) VALUE
025000         'ACCOUNTS LISTED . . . . : '.
025100* FROM WS-ACCT-LISTED-CTR.
025200     05  WS-G-ACCT-CTR               PIC ZZ,ZZ9.
025300     05  FILLER                      PIC X(102) VALUE SPACES.
025400*
025500* ADDED UNDER BAM0203 - THE ORIGINAL 1991 REPORT HAD NO
025600* INTEREST-BEARING BREAKOUT.
025700 01  WS-GRAND-LINE-3.
025800     05  FILLER                      PIC X(24) VALUE
025900         'INTEREST-BEARING ACCTS  : '.
026000* FROM WS-INT-BEARING-CTR.                          BAM0203
026100     05  WS-G-INT-CTR                PIC ZZ,ZZ9.
026200     05  FILLER                      PIC X(102) VALUE SPACES.
026300*
026400* SEE WS-GRAND-LINE-1 ABOVE - THIS IS THE LAST LINE PRINTED.
026500 01  WS-GRAND-LINE-4.
026600     05  FILLER                      PIC X(24) VALUE
026700         'TOTAL OPEN BALANCE  . . : '.
026800* FROM WS-GRAND-OPEN-BALANCE - NUMERIC-EDITED DISPLAY.
026900     05  WS-G-OPEN-BAL               PIC Z,ZZZ,ZZZ,ZZ9.99.
027000     05  FILLER                      PIC X(92) VALUE SPACES.
027100*
027200 PROCEDURE DIVISION.
027300*
027400* LOADS THE WHOLE ACCOUNT MASTER TO A TABLE FIRST SINCE IT IS
027500* NOT IN CUSTOMER-ID SEQUENCE - EACH CUSTOMER'S PASS THEN
027600* SCANS THE TABLE LOOKING FOR ITS OWN ACCOUNTS.
027700 0000-MAIN-LINE.
027800* INVOKE THE SUBORDINATE PARAGRAPH.
027900     PERFORM 0100-INITIALIZE.
028000* INVOKE THE SUBORDINATE PARAGRAPH.
028100     PERFORM 1000-LOAD-ACCOUNT-TABLE THRU 1000-EXIT
028200         UNTIL WS-ACCT-EOF.
028300* INVOKE THE SUBORDINATE PARAGRAPH.
028400     PERFORM 1500-PRINT-HEADING THRU 1500-EXIT.
028500* INVOKE THE SUBORDINATE PARAGRAPH.
028600     PERFORM 2000-PRINT-CUSTOMER THRU 2000-EXIT
028700         UNTIL WS-CUST-EOF.
028800* INVOKE THE SUBORDINATE PARAGRAPH.
028900     PERFORM 9000-PRINT-GRAND-TOTALS THRU 9000-EXIT.
029000* INVOKE THE SUBORDINATE PARAGRAPH.
029100     PERFORM 9999-END-RUN.
029200* END OF JOB.
029300     STOP RUN.
029400*
029500* OPENS BOTH MASTERS AND THE REPORT FILE, PRIMES BOTH READ
029600* LOOPS.
029700 0100-INITIALIZE.
029800* PICK UP THE VALUE FROM THE OPERATING SYSTEM.
029900     ACCEPT WS-SYS-DATE-6 FROM DATE.
030000* INVOKE THE SUBORDINATE PARAGRAPH.
030100     PERFORM 0150-WINDOW-CENTURY THRU 0150-EXIT.
030200* OPEN THE FILE FOR THIS PASS.
030300     OPEN INPUT BAM-CUSTOMER-FILE.
030400* OPEN THE FILE FOR THIS PASS.
030500     OPEN INPUT BAM-ACCOUNT-FILE.
030600* OPEN THE FILE FOR THIS PASS.
030700     OPEN OUTPUT BAM-REPORT-FILE.
030800* INVOKE THE SUBORDINATE PARAGRAPH.
030900     PERFORM 1600-READ-CUSTOMER.
031000* INVOKE THE SUBORDINATE PARAGRAPH.
031100     PERFORM 1100-READ-ACCOUNT.
031200*
031300* SLIDING Y2K WINDOW - RUN YEARS 00-49 ARE 20XX, 50-99 ARE
031400* 19XX, SAME BOUNDARY THE MB SIDE ADOPTED FOR ITS OWN DUE-DATE
031500* FIELD - SEE MB1100-DUE-YY ON THE MORTGAGE MASTER.
031600 0150-WINDOW-CENTURY.
031700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
031800     MOVE WS-SYS-YY TO WS-SYS-YY-PACKED.
031900* TEST THE CONDITION BEFORE ACTING ON IT.
032000     IF WS-SYS-YY-PACKED < 50
032100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
032200         MOVE 20 TO WS-SYS-CENTURY
032300     ELSE
032400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
032500         MOVE 19 TO WS-SYS-CENTURY.
032600* WORK OUT THE ARITHMETIC RESULT.
032700     COMPUTE WS-SYS-YYYY-N =
032800         WS-SYS-CENTURY * 100 + WS-SYS-YY-PACKED.
032900 0150-EXIT.
033000     EXIT.
033100*
033200* ONE PASS THROUGH THE WHOLE ACCOUNT MASTER, BUILT INTO
033300* WORKING STORAGE BEFORE ANY CUSTOMER IS PRINTED.
033400 1000-LOAD-ACCOUNT-TABLE.
033500* BUMP THE RUN COUNTER.
033600     ADD 1 TO WS-ACCT-TABLE-CTR.
033700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
033800     MOVE BAM1200-ACCT-NUMBER
033900                 TO BAM5000-T-NUMBER (WS-ACCT-TABLE-CTR).
034000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
034100     MOVE BAM1200-ACCT-CUST-ID
034200                 TO BAM5000-T-CUST-ID (WS-ACCT-TABLE-CTR).
034300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
034400     MOVE BAM1200-ACCT-TYPE
034500                 TO BAM5000-T-TYPE (WS-ACCT-TABLE-CTR).
034600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
034700     MOVE BAM1200-ACCT-BRANCH
034800                 TO BAM5000-T-BRANCH (WS-ACCT-TABLE-CTR).
034900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
035000     MOVE BAM1200-ACCT-BALANCE
035100                 TO BAM5000-T-BALANCE (WS-ACCT-TABLE-CTR).
035200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
035300     MOVE BAM1200-ACCT-CLOSED-FLAG
035400                 TO BAM5000-T-CLOSED (WS-ACCT-TABLE-CTR).
035500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
035600     MOVE BAM1200-ACCT-EMPLOYER-NAME
035700                 TO BAM5000-T-EMP-NAME (WS-ACCT-TABLE-CTR).
035800* INVOKE THE SUBORDINATE PARAGRAPH.
035900     PERFORM 1100-READ-ACCOUNT.
036000 1000-EXIT.
036100     EXIT.
036200*
036300* PRIMED ONCE AT 0100-INITIALIZE, THEN AGAIN AT THE TAIL OF
036400* 1000-LOAD-ACCOUNT-TABLE FOR EVERY TABLE ENTRY.
036500 1100-READ-ACCOUNT.
036600* GET-NEXT OFF THE INPUT STREAM.
036700     READ BAM-ACCOUNT-FILE
036800         AT END
036900             SET WS-ACCT-EOF TO TRUE.
037000*
037100* TOP-OF-REPORT BANNER PLUS THE RUN DATE, PRINTED ONCE.
037200 1500-PRINT-HEADING.
037300* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
037400     MOVE SPACES TO WS-HEAD-LINE-1.
037500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
037600     MOVE 'PHATSIMA BANK LTD - ACCOUNT MAINTENANCE'
037700                                 TO WS-HEAD-LINE-1.
037800* BUILD UP THE TEXT FIELD PIECE BY PIECE.
037900     STRING WS-SYS-YYYY-N DELIMITED BY SIZE
038000            '-' DELIMITED BY SIZE
038100            WS-SYS-MM DELIMITED BY SIZE
038200            '-' DELIMITED BY SIZE
038300            WS-SYS-DD DELIMITED BY SIZE
038400            INTO WS-HEAD-DATE.
038500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
038600     MOVE WS-HEAD-LINE-1 TO BAM-REPORT-LINE.
038700* SPILL THE LINE OUT TO THE REPORT FILE.
038800     WRITE BAM-REPORT-LINE.
038900* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
039000     MOVE SPACES TO BAM-REPORT-LINE.
039100* SPILL THE LINE OUT TO THE REPORT FILE.
039200     WRITE BAM-REPORT-LINE.
039300 1500-EXIT.
039400     EXIT.
039500*
039600* PRIMED ONCE AT 0100-INITIALIZE, THEN AGAIN AT THE TAIL OF
039700* 2000-PRINT-CUSTOMER FOR EVERY CUSTOMER LISTED.
039800 1600-READ-CUSTOMER.
039900* GET-NEXT OFF THE INPUT STREAM.
040000     READ BAM-CUSTOMER-FILE
040100         AT END
040200             SET WS-CUST-EOF TO TRUE.
040300*
040400* CONTROL BREAK ON CUSTOMER - HEADER, DETAIL LINES, FOOTER.
040500* ONE CONTROL-BREAK GROUP PER CUSTOMER - HEADER, ONE DETAIL
040600* LINE PER OWNED ACCOUNT, THEN A PER-CUSTOMER FOOTER.
040700 2000-PRINT-CUSTOMER.
040800* INVOKE THE SUBORDINATE PARAGRAPH.
040900     PERFORM 2100-PRINT-CUST-HEADER THRU 2100-EXIT.
041000* RESET THE COUNTER FOR THIS CUSTOMER'S CONTROL BREAK.
041100     MOVE ZERO TO WS-CUST-ACCT-CTR.
041200* RESET THE COUNTER FOR THIS CUSTOMER'S CONTROL BREAK.
041300     MOVE ZERO TO WS-CUST-BALANCE-TOTAL.
041400* INVOKE THE SUBORDINATE PARAGRAPH.
041500     PERFORM 3000-PRINT-ACCOUNT-LINE THRU 3000-EXIT
041600         VARYING WS-SUB FROM 1 BY 1
041700         UNTIL WS-SUB > WS-ACCT-TABLE-CTR.
041800* INVOKE THE SUBORDINATE PARAGRAPH.
041900     PERFORM 4000-PRINT-CUSTOMER-TOTALS THRU 4000-EXIT.
042000* BUMP THE RUN COUNTER.
042100     ADD 1 TO WS-CUST-LISTED-CTR.
042200* INVOKE THE SUBORDINATE PARAGRAPH.
042300     PERFORM 1600-READ-CUSTOMER.
042400 2000-EXIT.
042500     EXIT.
042600*
042700 2100-PRINT-CUST-HEADER.
042800* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
042900     MOVE SPACES TO WS-CUST-HEAD-LINE.
043000* BUILD UP THE TEXT FIELD PIECE BY PIECE.
043100     STRING BAM1100-CUST-FIRST-NAME DELIMITED BY SPACE
043200            ' ' DELIMITED BY SIZE
043300            BAM1100-CUST-LAST-NAME DELIMITED BY SPACE
043400            INTO WS-CH-NAME.
043500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
043600     MOVE BAM1100-CUST-ID TO WS-CH-ID.
043700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
043800     MOVE WS-CUST-HEAD-LINE TO BAM-REPORT-LINE.
043900* SPILL THE LINE OUT TO THE REPORT FILE.
044000     WRITE BAM-REPORT-LINE.
044100* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
044200     MOVE SPACES TO WS-CUST-ADDR-LINE.
044300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
044400     MOVE BAM1100-CUST-ADDRESS TO WS-CA-ADDRESS.
044500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
044600     MOVE WS-CUST-ADDR-LINE TO BAM-REPORT-LINE.
044700* SPILL THE LINE OUT TO THE REPORT FILE.
044800     WRITE BAM-REPORT-LINE.
044900* PERSONAL CUSTOMERS PRINT THEIR NATIONAL ID, COMPANY
045000* CUSTOMERS PRINT THEIR COMPANY NAME - NEVER BOTH ON THE
045100* SAME REPORT LINE.
045200     IF BAM1100-TYPE-PERSONAL
045300* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
045400         MOVE SPACES TO WS-CUST-ID-LINE
045500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
045600         MOVE BAM1100-CUST-NATIONAL-ID TO WS-CI-NATIONAL-ID
045700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
045800         MOVE WS-CUST-ID-LINE TO BAM-REPORT-LINE
045900     ELSE
046000* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
046100         MOVE SPACES TO WS-CUST-COMPANY-LINE
046200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
046300         MOVE BAM1100-CUST-COMPANY-NAME TO WS-CC-COMPANY-NAME
046400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
046500         MOVE WS-CUST-COMPANY-LINE TO BAM-REPORT-LINE.
046600* SPILL THE LINE OUT TO THE REPORT FILE.
046700     WRITE BAM-REPORT-LINE.
046800 2100-EXIT.
046900     EXIT.
047000*
047100* SCAN THE FULL ACCOUNT TABLE FOR ENTRIES BELONGING TO THIS
047200* CUSTOMER - THE TABLE IS IN ACCOUNT-NUMBER ORDER, NOT
047300* CUSTOMER-ID ORDER, SO A LINEAR SCAN IS MADE EACH TIME.
047400* SCAN THE FULL ACCOUNT TABLE FOR ENTRIES BELONGING TO THIS
047500* CUSTOMER - THE TABLE IS IN ACCOUNT-NUMBER ORDER, NOT
047600* CUSTOMER-ID ORDER, SO A LINEAR SCAN IS MADE EACH TIME.
047700 3000-PRINT-ACCOUNT-LINE.
047800* WRONG CUSTOMER - SKIP THIS TABLE ENTRY WITHOUT PRINTING.
047900     IF BAM5000-T-CUST-ID (WS-SUB) NOT = BAM1100-CUST-ID
048000* SHORT-CIRCUIT STRAIGHT TO THE EXIT.
048100         GO TO 3000-EXIT.
048200* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
048300     MOVE SPACES TO WS-DETAIL-LINE.
048400* TYPE NAME AND THE INTEREST-BEARING GRAND-TOTAL COUNTER - ONLY
048500* SAVINGS AND INVESTMENT ACCOUNTS BUMP THE COUNTER.     BAM0203
048600     IF BAM5000-T-TYPE (WS-SUB) = 'S'
048700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
048800         MOVE 'SAVINGS' TO WS-D-TYPE-NAME
048900* BUMP THE RUN COUNTER.
049000         ADD 1 TO WS-INT-BEARING-CTR
049100     ELSE
049200* TEST THE CONDITION BEFORE ACTING ON IT.
049300         IF BAM5000-T-TYPE (WS-SUB) = 'I'
049400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
049500             MOVE 'INVESTMENT' TO WS-D-TYPE-NAME
049600* BUMP THE RUN COUNTER.
049700             ADD 1 TO WS-INT-BEARING-CTR
049800         ELSE
049900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
050000             MOVE 'CHEQUE' TO WS-D-TYPE-NAME.
050100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
050200     MOVE BAM5000-T-NUMBER (WS-SUB) TO WS-D-ACCT-NUMBER.
050300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
050400     MOVE BAM5000-T-BRANCH (WS-SUB) TO WS-D-BRANCH.
050500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
050600     MOVE BAM5000-T-BALANCE (WS-SUB) TO WS-D-BALANCE.
050700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
050800     MOVE BAM5000-T-CLOSED (WS-SUB) TO WS-D-CLOSED.
050900* EMPLOYER COLUMN IS CHEQUE-ONLY, BLANK ON EVERY OTHER TYPE.
051000* BAM0158
051100     IF BAM5000-T-TYPE (WS-SUB) = 'C'
051200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
051300         MOVE BAM5000-T-EMP-NAME (WS-SUB) TO WS-D-EMPLOYER
051400     ELSE
051500* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
051600         MOVE SPACES TO WS-D-EMPLOYER.
051700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
051800     MOVE WS-DETAIL-LINE TO BAM-REPORT-LINE.
051900* SPILL THE LINE OUT TO THE REPORT FILE.
052000     WRITE BAM-REPORT-LINE.
052100* BUMP THE RUN COUNTER.
052200     ADD 1 TO WS-CUST-ACCT-CTR.
052300* BUMP THE RUN COUNTER.
052400     ADD 1 TO WS-ACCT-LISTED-CTR.
052500* ACCUMULATE INTO THE TOTAL.
052600     ADD BAM5000-T-BALANCE (WS-SUB) TO WS-CUST-BALANCE-TOTAL.
052700* GRAND OPEN BALANCE EXCLUDES CLOSED ACCOUNTS - A CLOSED
052800* ACCOUNT'S BALANCE IS NOT CONSIDERED "ON DEPOSIT" ANY LONGER.
052900     IF BAM5000-T-CLOSED (WS-SUB) = 'N'
053000* ACCUMULATE INTO THE TOTAL.
053100         ADD BAM5000-T-BALANCE (WS-SUB) TO WS-GRAND-OPEN-BALANCE.
053200 3000-EXIT.
053300     EXIT.
053400*
053500* FOOTER LINE FOR THE CUSTOMER JUST FINISHED, THEN A BLANK
053600* LINE TO SEPARATE THIS CUSTOMER'S BLOCK FROM THE NEXT.
053700 4000-PRINT-CUSTOMER-TOTALS.
053800* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
053900     MOVE SPACES TO WS-CUST-FOOT-LINE.
054000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
054100     MOVE WS-CUST-ACCT-CTR TO WS-CF-COUNT.
054200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
054300     MOVE WS-CUST-BALANCE-TOTAL TO WS-CF-BALANCE.
054400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
054500     MOVE WS-CUST-FOOT-LINE TO BAM-REPORT-LINE.
054600* SPILL THE LINE OUT TO THE REPORT FILE.
054700     WRITE BAM-REPORT-LINE.
054800* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
054900     MOVE SPACES TO BAM-REPORT-LINE.
055000* SPILL THE LINE OUT TO THE REPORT FILE.
055100     WRITE BAM-REPORT-LINE.
055200 4000-EXIT.
055300     EXIT.
055400*
055500* FOUR SUMMARY LINES AT THE VERY END OF THE REPORT, THEN THE
055600* OPERATOR-FACING CONSOLE MESSAGE.
055700 9000-PRINT-GRAND-TOTALS.
055800* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
055900     MOVE SPACES TO WS-GRAND-LINE-1.
056000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
056100     MOVE WS-CUST-LISTED-CTR TO WS-G-CUST-CTR.
056200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
056300     MOVE WS-GRAND-LINE-1 TO BAM-REPORT-LINE.
056400* SPILL THE LINE OUT TO THE REPORT FILE.
056500     WRITE BAM-REPORT-LINE.
056600* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
056700     MOVE SPACES TO WS-GRAND-LINE-2.
056800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
056900     MOVE WS-ACCT-LISTED-CTR TO WS-G-ACCT-CTR.
057000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
057100     MOVE WS-GRAND-LINE-2 TO BAM-REPORT-LINE.
057200* SPILL THE LINE OUT TO THE REPORT FILE.
057300     WRITE BAM-REPORT-LINE.
057400* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
057500     MOVE SPACES TO WS-GRAND-LINE-3.
057600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
057700     MOVE WS-INT-BEARING-CTR TO WS-G-INT-CTR.
057800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
057900     MOVE WS-GRAND-LINE-3 TO BAM-REPORT-LINE.
058000* SPILL THE LINE OUT TO THE REPORT FILE.
058100     WRITE BAM-REPORT-LINE.
058200* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
058300     MOVE SPACES TO WS-GRAND-LINE-4.
058400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
058500     MOVE WS-GRAND-OPEN-BALANCE TO WS-G-OPEN-BAL.
058600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
058700     MOVE WS-GRAND-LINE-4 TO BAM-REPORT-LINE.
058800* SPILL THE LINE OUT TO THE REPORT FILE.
058900     WRITE BAM-REPORT-LINE.
059000* ECHO THE LINE TO THE OPERATOR CONSOLE.
059100     DISPLAY 'BAM5000 REPORT RUN COMPLETE'.
059200 9000-EXIT.
059300     EXIT.
059400*
059500* NOTHING LEFT OPEN BUT THE THREE FILES OPENED AT 0100-
059600* INITIALIZE.
059700 9999-END-RUN.
059800* CLOSE THE FILE AT END OF RUN.
059900     CLOSE BAM-CUSTOMER-FILE.
060000* CLOSE THE FILE AT END OF RUN.
060100     CLOSE BAM-ACCOUNT-FILE.
060200* CLOSE THE FILE AT END OF RUN.
060300     CLOSE BAM-REPORT-FILE.
