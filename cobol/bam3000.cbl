000100****************************************************************
000200* BAM3000                     INTEREST POSTING RUN             *
000300* BANK ACCOUNT MAINTENANCE (BAM) SYSTEM                        *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.  BAM3000.
000700 AUTHOR.      RCT.
000800 INSTALLATION. PHATSIMA BANK LTD - GABORONE DATA CENTER.
000900 DATE-WRITTEN. 09/11/89.
001000 DATE-COMPILED.
001100 SECURITY.    BANK CONFIDENTIAL - INTERNAL USE ONLY.
001200****************************************************************
001300* SWEEPS THE ACCOUNT MASTER NIGHTLY AND CREDITS INTEREST TO    *
001400* EVERY OPEN SAVINGS OR INVESTMENT ACCOUNT WHOSE COMPUTED      *
001500* INTEREST IS GREATER THAN ZERO.  CHEQUE ACCOUNTS, CLOSED      *
001600* ACCOUNTS AND ANY ACCOUNT WHOSE INTEREST ROUNDS TO ZERO ARE   *
001700* COUNTED BUT DRAW NO INTEREST.  ONE INTEREST JOURNAL RECORD   *
001800* IS WRITTEN PER ACCOUNT ACTUALLY CREDITED, AND ONE SUMMARY    *
001900* AUDIT RECORD IS WRITTEN FOR THE WHOLE RUN.                   *
002000****************************************************************
002100* HIST:  1989-09-11  RCT  ORIGINAL LAYOUT                       *
002200*        1990-04-02  RCT  ADD INVESTMENT RATE TABLE     BAM0011 *
002300*        1993-12-08  DMH  ROUND INTEREST TO THE CENT     BAM0084*
002400*        1998-01-19  DMH  CENTURY WINDOW ON RUN DATE       Y2K  *
002500*        2000-05-30  PBS  ADD SUMMARY AUDIT RECORD       BAM0155*
002600*        2004-08-17  KTM  DISPLAY ACCOUNTS-PROCESSED CNT BAM0199*
002700*        2006-02-27  KTM  REVIEWED WITH OPS - NO LOGIC CHANGE, *
002800*                         DOCUMENTATION PASS ONLY          BAM0201*
002900*        2008-03-11  DMH  PACK THE INTEREST TOTAL AND ACCOUNT   *
003000*                         BALANCE FIELDS TO MATCH THE MB-SIDE   *
003100*                         DOLLAR-FIELD CONVENTION           BAM0142*
003200*        2008-03-11  DMH  ADD PACKED-YEAR WORK FIELD FOR THE    *
003300*                         CENTURY WINDOW, PERIOD-STYLE CLEANUP  *
003400*                         OF THE 2000/8000/8500 RANGE      BAM0212*
003500*        2009-11-04  KTM  A ROUNDED-TO-ZERO INTEREST COMPUTE   *
003600*                         WAS STILL POSTING AND JOURNALING -   *
003700*                         2500-POST-INTEREST NOW SKIPS ANY     *
003800*                         ACCOUNT WHOSE COMPUTED INTEREST IS   *
003900*                         NOT GREATER THAN ZERO         BAM0221*
004000*        2009-11-18  KTM  9000-WRITE-INTEREST-JOURNAL NEVER SET *
004100*                         THE DASH SEPARATORS IN TXN-DATE - THE *
004200*                         FIELD WENT OUT AS 'YYYY MM DD' BLANKS *
004300*                         INSTEAD OF 'YYYY-MM-DD'.  NOW STRUNG  *
004400*                         TOGETHER THE SAME WAY 9500-BUILD-     *
004500*                         TIMESTAMP BUILDS ITS OWN DATE PART.   *
004600*                                                        BAM0223*
004700****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400* ACCOUNT MASTER - READ TO BUILD TABLE, REWRITTEN AFTER POSTING
005500     SELECT BAM-ACCOUNT-FILE ASSIGN TO ACCTMAST
005600         ORGANIZATION IS SEQUENTIAL.
005700* INTEREST JOURNAL - ONE RECORD PER ACCOUNT CREDITED
005800     SELECT BAM-JOURNAL-FILE ASSIGN TO TRANJRNL
005900         ORGANIZATION IS SEQUENTIAL.
006000* ONE SUMMARY RECORD FOR THE WHOLE RUN
006100     SELECT BAM-AUDIT-FILE ASSIGN TO AUDITOUT
006200         ORGANIZATION IS SEQUENTIAL.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  BAM-ACCOUNT-FILE
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 160 CHARACTERS.
006900     COPY 'bam1200.dd.cbl'.
007000*
007100 FD  BAM-JOURNAL-FILE
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 120 CHARACTERS.
007400 01  BAM-JOURNAL-REC                 PIC X(120).
007500*
007600 FD  BAM-AUDIT-FILE
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 200 CHARACTERS.
007900     COPY 'bam1500.dd.cbl'.
008000*
008100 WORKING-STORAGE SECTION.
008200     COPY 'bam1300.dd.cbl'.
008300*
008400* SUBSCRIPT INTO THE ACCOUNT WORK TABLE - REUSED BY EVERY
008500* PARAGRAPH IN THE 2XXX INTEREST-POSTING RANGE.
008600 77  WS-SUB                          PIC S9(04) COMP VALUE ZERO.
008700 77  WS-ANSWER-SW                    PIC X(01) VALUE SPACE.
008800*
008900* ONE EOF SWITCH - THIS PROGRAM ONLY EVER READS ONE STREAM.
009000 01  WS-SWITCHES.
009100     05  WS-ACCT-EOF-SW              PIC 9 COMP VALUE ZERO.
009200         88  WS-ACCT-EOF                         VALUE 1.
009300     05  FILLER                      PIC X(01) VALUE SPACE.
009400*
009500* PRINTED AT 9900-DISPLAY-TOTALS FOR THE OPERATOR TO CONFIRM
009600* THE NIGHTLY RUN TOUCHED THE EXPECTED NUMBER OF ACCOUNTS.
009700 01  WS-COUNTERS.
009800* HIGH-WATER MARK OF THE ACCOUNT TABLE - ALSO THE OCCURS
009900* DEPENDING ON COUNT FOR BAM3000-ACCT-ENTRY BELOW.
010000     05  WS-ACCT-TABLE-CTR           PIC S9(04) COMP VALUE ZERO.
010100* EVERY TABLE ENTRY, WHETHER OR NOT IT DRAWS INTEREST.
010200     05  WS-ACCTS-PROCESSED-CTR      PIC S9(07) COMP VALUE ZERO.
010300* SAVINGS AND INVESTMENT ACCOUNTS ONLY - SEE 2000-APPLY-
010400* INTEREST BELOW FOR THE TYPE TEST.
010500     05  WS-ACCTS-INTEREST-CTR       PIC S9(07) COMP VALUE ZERO.
010600     05  FILLER                      PIC X(01) VALUE SPACE.
010700*
010800* RUN TOTAL IS PACKED - SAME DOLLAR-FIELD USAGE AS THE MASTER.
010900 01  WS-RUN-TOTALS.
011000     05  WS-TOTAL-INTEREST-PAID      PIC S9(11)V99 COMP-3
011100                                                    VALUE ZERO.
011200     05  FILLER                      PIC X(01) VALUE SPACE.
011300*
011400* FLAT RATES FOR THIS RUN - NOT TIERED BY BALANCE OR TENURE.
011500* A RATE-TABLE REDESIGN WAS DISCUSSED UNDER BAM0084 BUT NEVER
011600* FUNDED - SEE THE TICKET FOR THE PROPOSAL.
011700 01  WS-INTEREST-RATES.
011800* 0.05 PERCENT NIGHTLY, ROUGHLY 18 PERCENT COMPOUNDED ANNUAL.
011900     05  WS-SAVINGS-RATE             PIC V9(04) VALUE 0.0005.
012000* 5 PERCENT NIGHTLY - INVESTMENT ACCOUNTS CARRY THE BWP 500
012100* MINIMUM BALANCE ENFORCED AT ACCOUNT-OPEN TIME ON BAM4000.
012200     05  WS-INVESTMENT-RATE          PIC V9(04) VALUE 0.0500.
012300*
012400* ONE ACCOUNT'S INTEREST FOR THIS PASS - RECOMPUTED FRESH
012500* EACH TIME 2000-APPLY-INTEREST RUNS, NEVER CARRIED FORWARD.
012600 01  WS-INTEREST-AMOUNT              PIC S9(11)V99 COMP-3
012700                                                    VALUE ZERO.
012800*
012900 01  WS-SYS-DATE-6                   PIC 9(06).
013000 01  WS-SYS-DATE-6R REDEFINES WS-SYS-DATE-6.
013100     05  WS-SYS-YY                   PIC 9(02).
013200     05  WS-SYS-MM                   PIC 9(02).
013300     05  WS-SYS-DD                   PIC 9(02).
013400* PACKED COPY OF THE 2-DIGIT YEAR - SAME HABIT THE MB-SIDE DATE
013500* GROUPS USE FOR THEIR YY SUB-FIELD (SEE MB1100-DUE-YY).
013600 01  WS-SYS-YY-PACKED                PIC S9(3) COMP-3 VALUE ZERO.
013700 01  WS-SYS-CENTURY                  PIC 9(02) VALUE ZERO.
013800 01  WS-SYS-YYYY-N                   PIC 9(04) VALUE ZERO.
013900*
014000 01  WS-SYS-TIME                     PIC 9(08).
014100 01  WS-SYS-TIME-R REDEFINES WS-SYS-TIME.
014200     05  WS-SYS-HH                   PIC 9(02).
014300     05  WS-SYS-MI                   PIC 9(02).
014400     05  WS-SYS-SS                   PIC 9(02).
014500     05  WS-SYS-CS                   PIC 9(02).
014600*
014700* HOLDS THE 'PROCESSED=NNN, APPLIED=NNN' TEXT FOR THE ONE
014800* SUMMARY AUDIT RECORD WRITTEN AT 8500-WRITE-SUMMARY-AUDIT.
014900 01  WS-SUMMARY-DETAILS              PIC X(80).
015000*
015100 01  BAM3000-ACCOUNT-TABLE.
015200     05  BAM3000-ACCT-ENTRY OCCURS 1 TO 2000 TIMES
015300             DEPENDING ON WS-ACCT-TABLE-CTR
015400             INDEXED BY BAM3000-ACCT-IDX.
015500* FULL ACCOUNT-NUMBER KEY, PREFIX PLUS BRANCH SEQUENCE.
015600         10  BAM3000-T-NUMBER        PIC X(12).
015700* OWNING CUSTOMER - CARRIED THROUGH UNCHANGED, THIS RUN
015800* NEVER REASSIGNS AN ACCOUNT.
015900         10  BAM3000-T-CUST-ID       PIC X(10).
016000* S/I/C - DRIVES WHICH RATE, IF ANY, 2000-APPLY-INTEREST USES.
016100         10  BAM3000-T-TYPE          PIC X(01).
016200* CARRIED THROUGH UNCHANGED - NOT USED BY THE INTEREST CALC.
016300         10  BAM3000-T-BRANCH        PIC X(20).
016400* UPDATED IN PLACE AT 2500-POST-INTEREST, THEN SPILLED BACK
016500* OUT TO ACCTMAST AT 8100-WRITE-ACCOUNT.
016600         10  BAM3000-T-BALANCE       PIC S9(11)V99 COMP-3.
016700* A CLOSED ACCOUNT IS COUNTED BUT SKIPPED - SEE 2000-APPLY-
016800* INTEREST'S FIRST TEST.
016900         10  BAM3000-T-CLOSED        PIC X(01).
017000* CHEQUE-ONLY, CARRIED THROUGH UNCHANGED.
017100         10  BAM3000-T-EMP-NAME      PIC X(30).
017200* CHEQUE-ONLY, CARRIED THROUGH UNCHANGED.
017300         10  BAM3000-T-EMP-ADDR      PIC X(40).
017400         10  FILLER                  PIC X(05).
017500*
017600 PROCEDURE DIVISION.
017700*
017800 0000-MAIN-LINE.
017900* INVOKE THE SUBORDINATE PARAGRAPH.
018000     PERFORM 0100-INITIALIZE.
018100* INVOKE THE SUBORDINATE PARAGRAPH.
018200     PERFORM 1000-LOAD-ACCOUNT-TABLE THRU 1000-EXIT
018300         UNTIL WS-ACCT-EOF.
018400* INVOKE THE SUBORDINATE PARAGRAPH.
018500     PERFORM 2000-APPLY-INTEREST THRU 2000-EXIT
018600         VARYING WS-SUB FROM 1 BY 1
018700         UNTIL WS-SUB > WS-ACCT-TABLE-CTR.
018800* INVOKE THE SUBORDINATE PARAGRAPH.
018900     PERFORM 8000-REWRITE-ACCOUNTS THRU 8000-EXIT.
019000* INVOKE THE SUBORDINATE PARAGRAPH.
019100     PERFORM 8500-WRITE-SUMMARY-AUDIT THRU 8500-EXIT.
019200* INVOKE THE SUBORDINATE PARAGRAPH.
019300     PERFORM 9900-DISPLAY-TOTALS.
019400* INVOKE THE SUBORDINATE PARAGRAPH.
019500     PERFORM 9999-END-RUN.
019600* END OF JOB.
019700     STOP RUN.
019800*
019900* OPENS ALL THREE FILES AND PRIMES THE READ LOOP - SAME SHAPE
020000* AS BAM4000'S OWN 0100-INITIALIZE.
020100 0100-INITIALIZE.
020200* PICK UP THE VALUE FROM THE OPERATING SYSTEM.
020300     ACCEPT WS-SYS-DATE-6 FROM DATE.
020400* PICK UP THE VALUE FROM THE OPERATING SYSTEM.
020500     ACCEPT WS-SYS-TIME FROM TIME.
020600* INVOKE THE SUBORDINATE PARAGRAPH.
020700     PERFORM 0150-WINDOW-CENTURY THRU 0150-EXIT.
020800* OPEN THE FILE FOR THIS PASS.
020900     OPEN INPUT BAM-ACCOUNT-FILE.
021000* OPEN THE FILE FOR THIS PASS.
021100     OPEN OUTPUT BAM-JOURNAL-FILE.
021200* OPEN THE FILE FOR THIS PASS.
021300     OPEN OUTPUT BAM-AUDIT-FILE.
021400* INVOKE THE SUBORDINATE PARAGRAPH.
021500     PERFORM 1100-READ-ACCOUNT.
021600*
021700* SLIDING Y2K WINDOW - RUN YEARS 00-49 ARE 20XX, 50-99 ARE
021800* 19XX, SAME BOUNDARY AS BAM4000'S OWN 0150 PARAGRAPH.
021900 0150-WINDOW-CENTURY.
022000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
022100     MOVE WS-SYS-YY TO WS-SYS-YY-PACKED.
022200* TEST THE CONDITION BEFORE ACTING ON IT.
022300     IF WS-SYS-YY-PACKED < 50
022400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
022500         MOVE 20 TO WS-SYS-CENTURY
022600* OTHERWISE, TAKE THE ALTERNATE PATH.
022700     ELSE
022800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
022900         MOVE 19 TO WS-SYS-CENTURY.
023000* WORK OUT THE ARITHMETIC RESULT.
023100     COMPUTE WS-SYS-YYYY-N =
023200         WS-SYS-CENTURY * 100 + WS-SYS-YY-PACKED.
023300 0150-EXIT.
023400     EXIT.
023500*
023600* BUILD AN IN-MEMORY TABLE OF THE ACCOUNT MASTER SO THE MASTER
023700* CAN BE REWRITTEN AFTER INTEREST HAS BEEN POSTED TO EACH ENTRY.
023800 1000-LOAD-ACCOUNT-TABLE.
023900* BUMP THE RUN COUNTER.
024000     ADD 1 TO WS-ACCT-TABLE-CTR.
024100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
024200     MOVE BAM1200-ACCT-NUMBER
024300                 TO BAM3000-T-NUMBER (WS-ACCT-TABLE-CTR).
024400* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
024500     MOVE BAM1200-ACCT-CUST-ID
024600                 TO BAM3000-T-CUST-ID (WS-ACCT-TABLE-CTR).
024700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
024800     MOVE BAM1200-ACCT-TYPE
024900                 TO BAM3000-T-TYPE (WS-ACCT-TABLE-CTR).
025000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
025100     MOVE BAM1200-ACCT-BRANCH
025200                 TO BAM3000-T-BRANCH (WS-ACCT-TABLE-CTR).
025300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
025400     MOVE BAM1200-ACCT-BALANCE
025500                 TO BAM3000-T-BALANCE (WS-ACCT-TABLE-CTR).
025600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
025700     MOVE BAM1200-ACCT-CLOSED-FLAG
025800                 TO BAM3000-T-CLOSED (WS-ACCT-TABLE-CTR).
025900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
026000     MOVE BAM1200-ACCT-EMPLOYER-NAME
026100                 TO BAM3000-T-EMP-NAME (WS-ACCT-TABLE-CTR).
026200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
026300     MOVE BAM1200-ACCT-EMPLOYER-ADDR
026400                 TO BAM3000-T-EMP-ADDR (WS-ACCT-TABLE-CTR).
026500* INVOKE THE SUBORDINATE PARAGRAPH.
026600     PERFORM 1100-READ-ACCOUNT.
026700* FALLS THROUGH TO THE NEXT READ ON ITS WAY BACK TO THE UNTIL
026800* TEST AT 0000-MAIN-LINE.
026900 1000-EXIT.
027000     EXIT.
027100*
027200 1100-READ-ACCOUNT.
027300* GET-NEXT OFF THE INPUT STREAM.
027400     READ BAM-ACCOUNT-FILE
027500* END OF FILE ON THIS STREAM.
027600         AT END
027700* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
027800             SET WS-ACCT-EOF TO TRUE.
027900*
028000* INTEREST POSTING ENGINE - ONE TABLE ENTRY PER PASS.
028100 2000-APPLY-INTEREST.
028200* BUMP THE RUN COUNTER.
028300     ADD 1 TO WS-ACCTS-PROCESSED-CTR.
028400* TEST THE CONDITION BEFORE ACTING ON IT.
028500     IF BAM3000-T-CLOSED (WS-SUB) = 'Y'
028600* SHORT-CIRCUIT STRAIGHT TO THE EXIT.
028700         GO TO 2000-EXIT.
028800* TEST THE CONDITION BEFORE ACTING ON IT.
028900     IF BAM3000-T-TYPE (WS-SUB) = 'S'
029000* INVOKE THE SUBORDINATE PARAGRAPH.
029100         PERFORM 2100-CALC-SAVINGS-INTEREST THRU 2100-EXIT
029200* INVOKE THE SUBORDINATE PARAGRAPH.
029300         PERFORM 2500-POST-INTEREST THRU 2500-EXIT
029400* OTHERWISE, TAKE THE ALTERNATE PATH.
029500     ELSE
029600* TEST THE CONDITION BEFORE ACTING ON IT.
029700         IF BAM3000-T-TYPE (WS-SUB) = 'I'
029800* INVOKE THE SUBORDINATE PARAGRAPH.
029900             PERFORM 2200-CALC-INVESTMENT-INTEREST THRU 2200-EXIT
030000* INVOKE THE SUBORDINATE PARAGRAPH.
030100             PERFORM 2500-POST-INTEREST THRU 2500-EXIT.
030200 2000-EXIT.
030300     EXIT.
030400*
030500* FLAT-RATE CALC, ROUNDED TO THE CENT - SEE BAM0084 IN THE
030600* CHANGE LOG ABOVE FOR WHY ROUNDED WAS ADDED.
030700 2100-CALC-SAVINGS-INTEREST.
030800* WORK OUT THE ARITHMETIC RESULT.
030900     COMPUTE WS-INTEREST-AMOUNT ROUNDED =
031000         BAM3000-T-BALANCE (WS-SUB) * WS-SAVINGS-RATE.
031100 2100-EXIT.
031200     EXIT.
031300*
031400* SAME SHAPE AS 2100 ABOVE, DIFFERENT FLAT RATE.
031500 2200-CALC-INVESTMENT-INTEREST.
031600* WORK OUT THE ARITHMETIC RESULT.
031700     COMPUTE WS-INTEREST-AMOUNT ROUNDED =
031800         BAM3000-T-BALANCE (WS-SUB) * WS-INVESTMENT-RATE.
031900 2200-EXIT.
032000     EXIT.
032100*
032200* CREDITS THE COMPUTED AMOUNT TO THE TABLE ENTRY, ROLLS IT
032300* INTO THE RUN TOTAL, AND WRITES THE JOURNAL RECORD.  A ROUNDED
032400* COMPUTE ON A SMALL ENOUGH BALANCE CAN COME BACK AT ZERO - NO
032500* SENSE CREDITING NOTHING, SO THOSE ACCOUNTS ARE SKIPPED HERE
032600* RATHER THAN AT EVERY CALLER.                          BAM0221
032700 2500-POST-INTEREST.
032800* NOTHING TO POST - LEAVE THE ACCOUNT AND THE COUNTERS ALONE.
032900     IF WS-INTEREST-AMOUNT NOT > ZERO
033000         GO TO 2500-EXIT.
033100* ACCUMULATE INTO THE TOTAL.
033200     ADD WS-INTEREST-AMOUNT TO BAM3000-T-BALANCE (WS-SUB).
033300* ACCUMULATE INTO THE TOTAL.
033400     ADD WS-INTEREST-AMOUNT TO WS-TOTAL-INTEREST-PAID.
033500* BUMP THE RUN COUNTER.
033600     ADD 1 TO WS-ACCTS-INTEREST-CTR.
033700* INVOKE THE SUBORDINATE PARAGRAPH.
033800     PERFORM 9000-WRITE-INTEREST-JOURNAL THRU 9000-EXIT.
033900 2500-EXIT.
034000     EXIT.
034100*
034200* ONE JOURNAL RECORD PER ACCOUNT ACTUALLY CREDITED THIS RUN -
034300* NEVER WRITTEN FOR A CHEQUE OR CLOSED ACCOUNT SINCE THOSE
034400* NEVER REACH 2500-POST-INTEREST IN THE FIRST PLACE, AND NEVER
034500* WRITTEN FOR A ZERO-INTEREST ACCOUNT SINCE 2500-POST-INTEREST
034600* NOW SHORT-CIRCUITS BEFORE GETTING HERE.               BAM0221
034700 9000-WRITE-INTEREST-JOURNAL.
034800* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
034900* TXN-ID DOUBLES AS THE ACCOUNT NUMBER FOR AN INTEREST
035000* POSTING - THERE IS NO SEPARATE TRANSACTION-ID SEQUENCE ON
035100* THE NIGHTLY INTEREST RUN.
035200     MOVE SPACES TO BAM1300-REC.
035300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
035400     MOVE BAM3000-T-NUMBER (WS-SUB) TO BAM1300-TXN-ID.
035500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
035600     MOVE BAM3000-T-NUMBER (WS-SUB) TO BAM1300-TXN-ACCT-NUMBER.
035700* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
035800* NEVER 'WITHDRAW-A' OR 'DEPOSIT' - THOSE CODES ARE FOR THE
035900* DAYTIME TELLER-SIDE POSTING RUN, NOT THIS ONE.
036000     SET BAM1300-IS-INTEREST TO TRUE.
036100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
036200     MOVE WS-INTEREST-AMOUNT TO BAM1300-TXN-AMOUNT.
036300* BUILD UP THE TEXT FIELD PIECE BY PIECE - SAME 'YYYY-MM-DD'
036400* SHAPE 9500-BUILD-TIMESTAMP BELOW USES FOR THE AUDIT
036500* TIMESTAMP.  THE STRAIGHT SUB-FIELD MOVES THIS REPLACED NEVER
036600* TOUCHED THE TWO FILLER SEPARATOR BYTES IN THE
036700* BAM1300-TXN-DATE-R REDEFINES, SO EVERY INTEREST-JOURNAL
036800* TXN-DATE CAME OUT 'YYYY MM DD' INSTEAD OF THE DASHED FORMAT
036900* THE REST OF THIS SYSTEM CARRIES A DATE IN.           BAM0223
037000     STRING WS-SYS-YYYY-N            DELIMITED BY SIZE
037100            '-'                      DELIMITED BY SIZE
037200            WS-SYS-MM                DELIMITED BY SIZE
037300            '-'                      DELIMITED BY SIZE
037400            WS-SYS-DD                DELIMITED BY SIZE
037500       INTO BAM1300-TXN-DATE.
037600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
037700     MOVE WS-SYS-HH TO BAM1300-TXN-TIME-HH.
037800* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
037900     MOVE WS-SYS-MI TO BAM1300-TXN-TIME-MI.
038000* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
038100     MOVE WS-SYS-SS TO BAM1300-TXN-TIME-SS.
038200* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
038300     MOVE 'NIGHTLY INTEREST POSTING' TO BAM1300-TXN-NOTE.
038400* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
038500     SET BAM1300-STATUS-POSTED TO TRUE.
038600* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
038700     MOVE BAM1300-REC TO BAM-JOURNAL-REC.
038800* SPILL THE RECORD OUT TO ITS FILE.
038900     WRITE BAM-JOURNAL-REC.
039000 9000-EXIT.
039100     EXIT.
039200*
039300* REWRITE THE ACCOUNT MASTER WITH POSTED BALANCES.  THE FILE IS
039400* CLOSED AND REOPENED FOR OUTPUT SO ONE FD CAN SERVE BOTH THE
039500* READ PASS ABOVE AND THE WRITE PASS BELOW.
039600* SAME CLOSE/REOPEN/SPILL-THE-TABLE PATTERN BAM4000 USES FOR
039700* ITS OWN THREE MASTERS.
039800 8000-REWRITE-ACCOUNTS.
039900* CLOSE THE FILE AT END OF THIS PASS.
040000     CLOSE BAM-ACCOUNT-FILE.
040100* OPEN THE FILE FOR THIS PASS.
040200     OPEN OUTPUT BAM-ACCOUNT-FILE.
040300* INVOKE THE SUBORDINATE PARAGRAPH.
040400     PERFORM 8100-WRITE-ACCOUNT THRU 8100-EXIT
040500         VARYING WS-SUB FROM 1 BY 1
040600         UNTIL WS-SUB > WS-ACCT-TABLE-CTR.
040700* CLOSE THE FILE AT END OF THIS PASS.
040800     CLOSE BAM-ACCOUNT-FILE.
040900 8000-EXIT.
041000     EXIT.
041100*
041200* ONE TABLE ENTRY BACK OUT TO THE ACCOUNT MASTER LAYOUT, SAME
041300* FIELD-BY-FIELD SHAPE AS BAM4000'S OWN REWRITE PARAGRAPHS.
041400 8100-WRITE-ACCOUNT.
041500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
041600     MOVE BAM3000-T-NUMBER (WS-SUB) TO BAM1200-ACCT-NUMBER.
041700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
041800     MOVE BAM3000-T-CUST-ID (WS-SUB) TO BAM1200-ACCT-CUST-ID.
041900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
042000     MOVE BAM3000-T-TYPE (WS-SUB) TO BAM1200-ACCT-TYPE.
042100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
042200     MOVE BAM3000-T-BRANCH (WS-SUB) TO BAM1200-ACCT-BRANCH.
042300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
042400     MOVE BAM3000-T-BALANCE (WS-SUB) TO BAM1200-ACCT-BALANCE.
042500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
042600     MOVE BAM3000-T-CLOSED (WS-SUB) TO BAM1200-ACCT-CLOSED-FLAG.
042700* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
042800     MOVE BAM3000-T-EMP-NAME (WS-SUB) TO BAM1200-ACCT-EMPLOYER-NAME.
042900* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
043000     MOVE BAM3000-T-EMP-ADDR (WS-SUB) TO BAM1200-ACCT-EMPLOYER-ADDR.
043100* SPILL THE RECORD OUT TO ITS FILE.
043200     WRITE BAM1200-REC.
043300 8100-EXIT.
043400     EXIT.
043500*
043600* ONE SUMMARY AUDIT RECORD FOR THE WHOLE INTEREST RUN.
043700* ONE RECORD FOR THE WHOLE RUN, NOT ONE PER ACCOUNT - ADDED
043800* UNDER BAM0155 SO OPS COULD SEE THE RUN SUCCEEDED WITHOUT
043900* SCANNING THE WHOLE JOURNAL FILE.
044000 8500-WRITE-SUMMARY-AUDIT.
044100* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
044200     MOVE SPACES TO WS-SUMMARY-DETAILS.
044300* BUILD UP THE TEXT FIELD PIECE BY PIECE.
044400     STRING 'PROCESSED=' DELIMITED BY SIZE
044500            WS-ACCTS-PROCESSED-CTR DELIMITED BY SIZE
044600            ', APPLIED=' DELIMITED BY SIZE
044700            WS-ACCTS-INTEREST-CTR DELIMITED BY SIZE
044800            INTO WS-SUMMARY-DETAILS.
044900* CLEAR THE FIELD BEFORE BUILDING IT FRESH.
045000     MOVE SPACES TO BAM1500-REC.
045100* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
045200     SET BAM1500-CAT-SYSTEM TO TRUE.
045300* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
045400     MOVE 'INTEREST' TO BAM1500-AUD-ACTOR.
045500* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
045600     MOVE '*' TO BAM1500-AUD-SUBJECT.
045700* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
045800     SET BAM1500-ACT-APPLY TO TRUE.
045900* SET THE 88-LEVEL CONDITION FOR THIS OUTCOME.
046000     SET BAM1500-SUCCESS-YES TO TRUE.
046100* CARRY THE VALUE FORWARD TO THE TARGET FIELD.
046200     MOVE WS-SUMMARY-DETAILS TO BAM1500-AUD-DETAILS.
046300* INVOKE THE SUBORDINATE PARAGRAPH.
046400     PERFORM 9500-BUILD-TIMESTAMP THRU 9500-EXIT.
046500* SPILL THE RECORD OUT TO ITS FILE.
046600     WRITE BAM1500-REC.
046700 8500-EXIT.
046800     EXIT.
046900*
047000* IDENTICAL BUILD TO BAM4000'S OWN 9450 PARAGRAPH - KEPT AS A
047100* SEPARATE COPY RATHER THAN A CALLED SUBPROGRAM SINCE THIS
047200* SHOP HAS NEVER CALLED OUT FOR SOMETHING THIS SMALL.
047300 9500-BUILD-TIMESTAMP.
047400* BUILD UP THE TEXT FIELD PIECE BY PIECE.
047500     STRING WS-SYS-YYYY-N            DELIMITED BY SIZE
047600            '-'                      DELIMITED BY SIZE
047700            WS-SYS-MM                DELIMITED BY SIZE
047800            '-'                      DELIMITED BY SIZE
047900            WS-SYS-DD                DELIMITED BY SIZE
048000            'T'                      DELIMITED BY SIZE
048100            WS-SYS-HH                DELIMITED BY SIZE
048200            ':'                      DELIMITED BY SIZE
048300            WS-SYS-MI                DELIMITED BY SIZE
048400            ':'                      DELIMITED BY SIZE
048500            WS-SYS-SS                DELIMITED BY SIZE
048600            '.'                      DELIMITED BY SIZE
048700            WS-SYS-CS                DELIMITED BY SIZE
048800            '0'                      DELIMITED BY SIZE
048900       INTO BAM1500-AUD-TIMESTAMP.
049000 9500-EXIT.
049100     EXIT.
049200*
049300* OPERATOR-FACING RUN SUMMARY - PRINTED WHETHER OR NOT ANY
049400* ACCOUNT ACTUALLY DREW INTEREST THIS RUN.
049500 9900-DISPLAY-TOTALS.
049600* ECHO THE LINE TO THE OPERATOR CONSOLE.
049700     DISPLAY 'BAM3000 INTEREST POSTING RUN COMPLETE'.
049800* ECHO THE LINE TO THE OPERATOR CONSOLE.
049900     DISPLAY 'ACCOUNTS PROCESSED . . . . : ' WS-ACCTS-PROCESSED-CTR.
050000* ECHO THE LINE TO THE OPERATOR CONSOLE.
050100     DISPLAY 'ACCOUNTS RECEIVING INTEREST : ' WS-ACCTS-INTEREST-CTR.
050200* ECHO THE LINE TO THE OPERATOR CONSOLE.
050300     DISPLAY 'TOTAL INTEREST PAID . . . . : ' WS-TOTAL-INTEREST-PAID.
050400*
050500* THE ACCOUNT MASTER WAS ALREADY CLOSED BY 8000-REWRITE-
050600* ACCOUNTS ABOVE - ONLY THE JOURNAL AND AUDIT FILES REMAIN.
050700 9999-END-RUN.
050800* CLOSE THE FILE AT END OF THIS PASS.
050900     CLOSE BAM-JOURNAL-FILE.
051000* CLOSE THE FILE AT END OF THIS PASS.
051100     CLOSE BAM-AUDIT-FILE.
